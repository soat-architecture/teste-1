000100******************************************************************OF5010
000200*    OFOSVREG  - LAYOUT DE CABECERA DE LA ORDEM DE SERVICO (OS)  *OF5020
000300*    APLICACION : OFICINA - TALLER MECANICO                     *OF5030
000400*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 20/04/1989 *OF5040
000500*    DESCRIPCION: CABECERA DE LA ORDEN DE SERVICIO, CON SUS      *OF5050
000600*                 TOTALES DE PIEZAS/MANO DE OBRA Y LAS FECHAS    *OF5070
000700*                 DE CADA HITO DEL ESTADO. USADO EN EL FD DE     *OF5080
000800*                 ORDEM-SERVICO-OUT/REJ.                         *OF5090
000900* 1989-04-20 EEDR TCK-03050 VERSION INICIAL                       OF5100
001000* 1997-10-02 SCV  TCK-03160 SE AGREGA OS-PRAZO-ENTREGA PARA EL    OF5110
001100*            REPORTE DE ATRASADAS                                OF5120
001200******************************************************************OF5130
001300 01  REG-ORDEM-SERVICO.                                          OF5140
001400     02  OS-ID                   PIC 9(09).                      OF5150
001500     02  OS-NUMERO               PIC X(20).                      OF5160
001600     02  OS-STATUS               PIC X(20).                      OF5170
001700         88  OS-ST-RECEBIDA              VALUE                  OF5180
001800             "RECEBIDA            ".                             OF5190
001900         88  OS-ST-DIAGNOSTICO           VALUE                  OF5200
002000             "EM_DIAGNOSTICO      ".                             OF5210
002100         88  OS-ST-AGUARD-APROV          VALUE                  OF5220
002200             "AGUARDANDO_APROVACAO".                             OF5230
002300         88  OS-ST-EM-EXECUCAO           VALUE                  OF5240
002400             "EM_EXECUCAO         ".                             OF5250
002500         88  OS-ST-FINALIZADA            VALUE                  OF5260
002600             "FINALIZADA          ".                             OF5270
002700         88  OS-ST-ENTREGUE              VALUE                  OF5280
002800             "ENTREGUE            ".                             OF5290
002900     02  OS-CLIENTE-ID           PIC 9(09).                      OF5300
003000     02  OS-VEICULO-ID           PIC 9(09).                      OF5310
003100     02  OS-DESCRICAO-PROBLEMA   PIC X(200).                     OF5320
003200     02  OS-VALOR-PECAS          PIC S9(08)V99.                  OF5330
003300     02  OS-VALOR-MAO-OBRA       PIC S9(08)V99.                  OF5340
003400     02  OS-VALOR-TOTAL          PIC S9(08)V99.                  OF5350
003500     02  OS-PRAZO-ENTREGA        PIC 9(08).                      OF5360
003600     02  OS-DATA-RECEBIMENTO     PIC 9(08).                      OF5370
003700     02  OS-DATA-INICIO-EXEC     PIC 9(08).                      OF5380
003800     02  OS-DATA-FINALIZACAO     PIC 9(08).                      OF5390
003900     02  OS-DATA-ENTREGA         PIC 9(08).                      OF5400
004000     02  FILLER                  PIC X(25).                      OF5410
