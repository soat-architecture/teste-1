000100******************************************************************C30010
000200* FECHA       : 14/03/1989                                     *C30020
000300* PROGRAMADOR : ERICK RAMIREZ                         (EEDR)    *C30030
000400* APLICACION  : OFICINA - TALLER MECANICO                      *C30040
000500* PROGRAMA    : OFI3PEC                                        *C30050
000600* TIPO        : BATCH                                          *C30060
000700* DESCRIPCION : MANTENIMIENTO DE PIEZAS DE REPUESTO (PECA).    *C30070
000800*               VALIDA CODIGO/NOMBRE UNICO Y REGLAS DE PRECIO,  *C30080
000900*               CLASIFICA EL ESTOQUE (OK/BAJO/AGOTADO), APLICA  *C30090
001000*               MOVIMENTOS DE ENTRADA/SAIDA DE ESTOQUE SOBRE O  *C30100
001100*               CADASTRO JA EXISTENTE E EMITE O REPORTE DE      *C30110
001200*               BAJO ESTOQUE AL FINAL DE LA CORRIDA.            *C30120
001300* ARCHIVOS    : PECA-MASTER (ENTRADA), PECA-IN (ENTRADA),       *C30130
001400*               PECA-OUT (SALIDA), PECA-REJ (SALIDA),           *C30140
001500*               RELATORIO-ESTOQUE (SALIDA)                      *C30150
001600* ACCION (ES) : ALTA/ACTUALIZACION DE PIEZAS, AJUSTE DE ESTOQUE *C30160
001700*               (ENTRADA/SAIDA), REPORTE DE EXISTENCIAS BAJAS   *C30170
001800*               O AGOTADAS                                      *C30180
001900* PROGRAMA(S) : OFI3PEC.CBL                                     *C30190
002000******************************************************************C30200
002100*               REGISTRO DE CAMBIOS                             *C30210
002200******************************************************************C30220
002300* 1989-03-14 EEDR TCK-03062 VERSION INICIAL                      *C30230
002400* 1989-09-02 EEDR TCK-03075 SE AGREGA CALCULO DE MARGEN PARA EL  *C30240
002500*            REPORTE GERENCIAL                                   *C30250
002600* 1991-05-20 SCV  TCK-03102 SE AGREGA CLASIFICACION DE ESTOQUE   *C30260
002700*            OK/BAJO/AGOTADO SOBRE PEC-QTD-MINIMA                *C30270
002800* 1993-07-08 DRM  TCK-03131 SE AGREGA PEC-QTD-MINIMA AL LAYOUT   *C30280
002900*            Y AL REPORTE DE BAJO ESTOQUE                        *C30290
003000* 1996-11-14 SCV  TCK-03178 SE CORRIGE REDONDEO DE MARGEN EN EL  *C30300
003100*            CALCULO DE PEC-PRECO-VENDA                          *C30310
003200* 1998-12-05 DRM  TCK-03200 AJUSTE DE FECHAS A CUATRO DIGITOS    *C30320
003300*            DE ANO (Y2K) EN CAMPOS DE CONTROL                   *C30330
003400* 2001-02-19 EEDR TCK-03221 SE VALIDA QUE PEC-PRECO-VENDA SEA    *C30340
003500*            MAYOR QUE PEC-PRECO-CUSTO, NO SOLO DIFERENTE        *C30350
003600* 2005-08-30 SCV  TCK-03260 SE AGREGA CONTEO DE PIEZAS AGOTADAS  *C30360
003700*            EN LAS ESTADISTICAS FINALES DE LA CORRIDA           *C30370
003800* 2007-04-16 EEDR TCK-03284 SE AGREGA PEC-IN-TIPO-MOV PARA QUE   *C30380
003900*            A NOVIDADE REPRESENTE UM MOVIMENTO DE ENTRADA OU    *C30390
004000*            SAIDA DE ESTOQUE SOBRE A PECA JA CADASTRADA, SEM    *C30400
004100*            REESCREVER O CADASTRO INTEIRO (PARRAFO 235)         *C30410
004200* 2007-11-02 SCV  TCK-03291 SE CORRIGE O CALCULO DO PERCENTUAL   *C30420
004300*            DE MARGEM PARA USAR UMA RAZAO INTERMEDIARIA DE      *C30430
004400*            QUATRO DECIMAIS, ARREDONDADA, ANTES DE MULTIPLICAR  *C30440
004500*            POR CEM (TCK-03291 - AUDITORIA DO DEPARTAMENTO      *C30450
004600*            FINANCEIRO)                                         *C30460
004610* 2008-10-09 SCV  TCK-03302 SE EXIGE MINIMO DE 2 CARACTERES EM    *C30461
004620*            PEC-IN-NOME, ALEM DO CONTROLE DE BRANCO              *C30462
004630* 2008-10-09 EEDR TCK-03302 O CALCULO DE MARGEM (240) PASA A      *C30463
004640*            ACUMULAR-SE EM WKS-MARGEM-TOTAL E SAIR NAS           *C30464
004650*            ESTADISTICAS DA CORRIDA (900), QUE ANTES NUNCA O     *C30465
004660*            EXIBIAM                                               *C30466
004670* 2008-10-09 EEDR TCK-03302 CORRIGE LARGURAS DA LINHA DO          *C30467
004680*            RELATORIO DE ESTOQUE (CODIGO 10, NOME 30) E TRADUZ   *C30468
004690*            A CLASSE INTERNA (BX/AG) PARA O TEXTO "BAIXO"/"SEM   *C30469
004695*            ESTOQUE" EXIGIDO NA COLUNA SITUACAO                  *C30469A
004696* 2008-10-10 SCV  TCK-03318 820-IMPRIME-LINHA-PECA LIA O SWITCH  *C30469B
004697*            WKS-SW-CLASSE (DA ULTIMA NOVIDADE LIDA) PARA TODA A *C30469C
004698*            TABELA, IMPRIMINDO A MESMA SITUACAO (OU NENHUMA     *C30469D
004699*            LINHA) EM TODAS AS LINHAS DELA. PASA A RECALCULAR   *C30469E
004699*            BAIXO/SEM ESTOQUE DO PROPRIO ESTOQUE E MINIMA DE    *C30469F
004699*            CADA LINHA DA TABELA                                *C30469G
004699* 2008-10-10 SCV  TCK-03320 PADRONIZA O FECHO DAS SECTIONS DO     C30469H
004699*            PROGRAMA PARA O FORMATO <NOME>-E. EXIT., IGUAL AO    C30469I
004699*            USADO EM OFI1CLI/OFI2VEI (INCLUSIVE NO PARRAFO       C30469J
004699*            700-ERRORES-LEC-SECUENCIAL, QUE NAO ERA SECTION)     C30469K
004700******************************************************************C30470
004800 IDENTIFICATION DIVISION.C30480
004900 PROGRAM-ID.    OFI3PEC.C30490
005000 AUTHOR.        ERICK RAMIREZ.C30500
005100 INSTALLATION.  OFICINA - TALLER MECANICO.C30510
005200 DATE-WRITTEN.  14/03/1989.C30520
005300 DATE-COMPILED.C30530
005400 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.C30540
005500
005600 ENVIRONMENT DIVISION.C30550
005700 CONFIGURATION SECTION.C30560
005800 SOURCE-COMPUTER. IBM-370.C30570
005900 OBJECT-COMPUTER. IBM-370.C30580
006000 SPECIAL-NAMES.C30590
006100     C01 IS TOP-OF-FORM.C30600
006200
006300 INPUT-OUTPUT SECTION.C30610
006400 FILE-CONTROL.C30620
006500     SELECT PECA-MASTER     ASSIGN TO PECMASC30630
006600                             ORGANIZATION IS LINE SEQUENTIALC30640
006700                             FILE STATUS IS FS-MAE-PECAS.C30650
006800
006900     SELECT PECA-IN         ASSIGN TO PECENTC30660
007000                             ORGANIZATION IS LINE SEQUENTIALC30670
007100                             FILE STATUS IS FS-ENTRADA.C30680
007200
007300     SELECT PECA-OUT        ASSIGN TO PECSAIC30690
007400                             ORGANIZATION IS LINE SEQUENTIALC30700
007500                             FILE STATUS IS FS-SAIDA.C30710
007600
007700     SELECT PECA-REJ        ASSIGN TO PECREJC30720
007800                             ORGANIZATION IS LINE SEQUENTIALC30730
007900                             FILE STATUS IS FS-REJEITO.C30740
008000
008100     SELECT RELATORIO-ESTOQUE ASSIGN TO RELESTC30750
008200                             ORGANIZATION IS LINE SEQUENTIALC30760
008300                             FILE STATUS IS FS-RELEST.C30770
008400
008500 DATA DIVISION.C30780
008600 FILE SECTION.C30790
008700 FD  PECA-MASTERC30800
008800     LABEL RECORDS ARE STANDARDC30810
008900     RECORDING MODE IS F.C30820
009000     COPY OFPECREG.C30830
009100
009200 FD  PECA-INC30840
009300     LABEL RECORDS ARE STANDARDC30850
009400     RECORDING MODE IS F.C30860
009500 01  REG-PECA-IN.C30870
009600     02  PEC-IN-ID               PIC 9(09).C30880
009700     02  PEC-IN-NOME             PIC X(100).C30890
009800     02  PEC-IN-CODIGO           PIC X(30).C30900
009900     02  PEC-IN-CATEGORIA        PIC X(20).C30910
010000     02  PEC-IN-PRECO-CUSTO      PIC S9(08)V99.C30920
010100     02  PEC-IN-PRECO-VENDA      PIC S9(08)V99.C30930
010200     02  PEC-IN-QTD-ESTOQUE      PIC S9(07).C30940
010300     02  PEC-IN-QTD-MINIMA       PIC S9(07).C30950
010400     02  PEC-IN-TIPO-MOV         PIC X(01).C30960
010500         88  PEC-MOV-MANUTENCAO         VALUE "M" " ".C30970
010600         88  PEC-MOV-ENTRADA-ESTOQUE     VALUE "A".C30980
010700         88  PEC-MOV-SAIDA-ESTOQUE       VALUE "R".C30990
010800     02  PEC-IN-QTD-AJUSTE       PIC S9(07).C31000
010900     02  FILLER                  PIC X(12).C31010
011000
011100 01  REG-PECA-IN-R REDEFINES REG-PECA-IN.C31020
011200     02  PEC-IN-ID-R             PIC 9(09).C31030
011300     02  PEC-IN-NOME-R           PIC X(100).C31040
011400     02  PEC-IN-CODIGO-R         PIC X(30).C31050
011500     02  PEC-IN-CATEGORIA-R      PIC X(20).C31060
011600     02  PEC-IN-PRECOS-R.C31070
011700         04  PEC-IN-PRECO-CUSTO-R PIC S9(08)V99.C31080
011800         04  PEC-IN-PRECO-VENDA-R PIC S9(08)V99.C31090
011900     02  PEC-IN-TIPO-MOV-R       PIC X(01).C31100
012000     02  PEC-IN-QTD-AJUSTE-R     PIC S9(07).C31110
012100     02  FILLER                  PIC X(26).C31120
012200
012300 FD  PECA-OUTC31130
012400     LABEL RECORDS ARE STANDARDC31140
012500     RECORDING MODE IS F.C31150
012600 01  REG-PECA-OUT.C31160
012700     02  FILLER                  PIC X(214).C31170
012800
012900 FD  PECA-REJC31180
013000     LABEL RECORDS ARE STANDARDC31190
013100     RECORDING MODE IS F.C31200
013200 01  REG-PECA-REJ.C31210
013300     02  REJ-PEC-ID              PIC 9(09).C31220
013400     02  REJ-PEC-NOME            PIC X(100).C31230
013500     02  REJ-PEC-CODIGO          PIC X(30).C31240
013600     02  REJ-MOTIVO              PIC X(40).C31250
013700     02  FILLER                  PIC X(10).C31260
013800
013900 FD  RELATORIO-ESTOQUEC31270
014000     LABEL RECORDS ARE STANDARDC31280
014100     RECORDING MODE IS F.C31290
014200 01  REG-RELATORIO-ESTOQUE       PIC X(132).C31300
014300
014400 WORKING-STORAGE SECTION.C31310
014500     COPY OFFSTAT.C31320
014600
014700 01  WKS-TABELA-PECAS.C31330
014800     02  WKS-QTD-PECAS           PIC S9(04) COMP VALUE ZEROS.C31340
014900     02  WKS-TAB-PECAS OCCURS 1 TO 9999 TIMESC31350
015000                       DEPENDING ON WKS-QTD-PECAS.C31360
015100         04  WKS-TAB-PEC-ID          PIC 9(09).C31370
015200         04  WKS-TAB-PEC-CODIGO      PIC X(30).C31380
015300         04  WKS-TAB-PEC-NOME        PIC X(100).C31390
015400         04  WKS-TAB-PEC-CATEGORIA   PIC X(20).C31400
015500         04  WKS-TAB-PEC-PRECO-CUSTO PIC S9(08)V99.C31410
015600         04  WKS-TAB-PEC-PRECO-VENDA PIC S9(08)V99.C31420
015700         04  WKS-TAB-PEC-QTD-ESTOQUE PIC S9(07).C31430
015800         04  WKS-TAB-PEC-QTD-MINIMA  PIC S9(07).C31440
015900
016000 01  WKS-CONTADORES.C31450
016100     02  WKS-LIDOS               PIC S9(07) COMP VALUE ZEROS.C31460
016200     02  WKS-ACEITOS             PIC S9(07) COMP VALUE ZEROS.C31470
016300     02  WKS-REJEITADOS          PIC S9(07) COMP VALUE ZEROS.C31480
016400     02  WKS-REJ-POR-DUPL-COD    PIC S9(07) COMP VALUE ZEROS.C31490
016500     02  WKS-REJ-POR-DUPL-NOME   PIC S9(07) COMP VALUE ZEROS.C31500
016600     02  WKS-QTD-OK              PIC S9(07) COMP VALUE ZEROS.C31510
016700     02  WKS-QTD-BAIXO           PIC S9(07) COMP VALUE ZEROS.C31520
016800     02  WKS-QTD-AGOTADO         PIC S9(07) COMP VALUE ZEROS.C31530
016900
017000 01  WKS-INDICES.C31540
017100     02  WKS-IDX                 PIC S9(04) COMP VALUE ZEROS.C31550
017200
017300 77  WKS-IDX-AJUSTE              PIC S9(04) COMP VALUE ZEROS.C31560
017400 77  WKS-QTD-AJUSTES             PIC S9(07) COMP VALUE ZEROS.C31570
017500
017600 01  WKS-SWITCHES.C31580
017700     02  WKS-FIM-MASTER          PIC X(01) VALUE "N".C31590
017800         88  FIM-MASTER                    VALUE "S".C31600
017900     02  WKS-FIM-NOVIDADES       PIC X(01) VALUE "N".C31610
018000         88  FIM-NOVIDADES                 VALUE "S".C31620
018100     02  WKS-SW-VALIDO           PIC X(01) VALUE "S".C31630
018200         88  REGISTRO-VALIDO               VALUE "S".C31640
018300         88  REGISTRO-INVALIDO             VALUE "N".C31650
018400     02  WKS-SW-ACHOU            PIC X(01) VALUE "N".C31660
018500         88  ACHOU-DUPLICADO                VALUE "S".C31670
018600     02  WKS-SW-CLASSE           PIC X(02) VALUE "OK".C31680
018700         88  CLASSE-OK                      VALUE "OK".C31690
018800         88  CLASSE-BAIXO                   VALUE "BX".C31700
018900         88  CLASSE-AGOTADO                 VALUE "AG".C31710
019000
019100 01  WKS-MOTIVO-REJEICAO         PIC X(40) VALUE SPACES.C31720
019200
019300 01  WKS-MOTIVO-REJEICAO-R REDEFINES WKS-MOTIVO-REJEICAO.C31730
019400     02  WKS-MOTIVO-COD          PIC X(04).C31740
019500     02  WKS-MOTIVO-TXT          PIC X(36).C31750
019600
019700 01  WKS-CALCULO-MARGEM.C31760
019800     02  WKS-MARGEM-VALOR        PIC S9(08)V99   VALUE ZEROS.C31770
019900     02  WKS-MARGEM-RAZAO        PIC S9(05)V9999 VALUE ZEROS.C31780
020000     02  WKS-MARGEM-PERCENT      PIC S9(05)V99   VALUE ZEROS.C31790
020050     02  WKS-MARGEM-TOTAL        PIC S9(09)V99   VALUE ZEROS.C31795
020100
020200 01  WKS-DATA-PROCESO            PIC 9(08) VALUE ZEROS.C31800
020300
020400 01  WKS-DATA-PROCESO-R REDEFINES WKS-DATA-PROCESO.C31810
020500     02  WKS-DP-ANO              PIC 9(04).C31820
020600     02  WKS-DP-MES              PIC 9(02).C31830
020700     02  WKS-DP-DIA              PIC 9(02).C31840
020800
020900 01  WKS-ARCHIVO-ANALIZAR        PIC X(08) VALUE SPACES.C31850
021000
021100 01  WKS-LINHA-RELATORIO.C31860
021200     02  LR-PEC-CODIGO           PIC X(10).C31870
021300     02  FILLER                  PIC X(02).C31880
021400     02  LR-PEC-NOME             PIC X(30).C31890
021500     02  FILLER                  PIC X(02).C31900
021600     02  LR-PEC-ESTOQUE          PIC ZZZ,ZZ9.C31910
021700     02  FILLER                  PIC X(02).C31920
021800     02  LR-PEC-MINIMA           PIC ZZZ,ZZ9.C31930
021900     02  FILLER                  PIC X(02).C31940
022000     02  LR-PEC-SITUACAO         PIC X(12).C31950
022100     02  FILLER                  PIC X(58).C31960
022200
022300 01  WKS-LINHA-TOTAL.C31970
022400     02  LT-LEGENDA              PIC X(40) VALUEC31980
022500         "TOTAL DE PIEZAS EM BAJO ESTOQUE/AGOTADO ".C31990
022600     02  LT-QTD-BAIXO            PIC ZZZ,ZZ9.C32000
022700     02  FILLER                  PIC X(01) VALUE "/".C32010
022800     02  LT-QTD-AGOTADO          PIC ZZZ,ZZ9.C32020
022900     02  FILLER                  PIC X(77).C32030
023000
023100 PROCEDURE DIVISION.C32040
023200 000-MAIN SECTION.C32050
023400     ACCEPT WKS-DATA-PROCESO FROM DATE YYYYMMDD.C32070
023500     PERFORM 100-APERTURA-ARCHIVOS.C32080
023600     PERFORM 110-CARGA-MAESTRO-PECAS.C32090
023700     PERFORM 200-PROCESA-NOVEDADES.C32100
023800     PERFORM 800-RELATORIO-ESTOQUE.C32110
023900     PERFORM 900-ESTADISTICAS.C32120
024000     PERFORM 950-CIERRA-ARCHIVOS.C32130
024100     STOP RUN.C32140
024200 000-MAIN-E. EXIT.C32160
024400
024500 100-APERTURA-ARCHIVOS SECTION.C32170
024700     OPEN INPUT  PECA-MASTER.C32190
024800     OPEN INPUT  PECA-IN.C32200
024900     OPEN OUTPUT PECA-OUT.C32210
025000     OPEN OUTPUT PECA-REJ.C32220
025100     OPEN OUTPUT RELATORIO-ESTOQUE.C32230
025200     MOVE 'PECMAS' TO WKS-ARCHIVO-ANALIZAR.C32240
025300     PERFORM 700-ERRORES-LEC-SECUENCIAL.C32250
025400     MOVE 'PECENT' TO WKS-ARCHIVO-ANALIZAR.C32260
025500     PERFORM 700-ERRORES-LEC-SECUENCIAL.C32270
025600 100-APERTURA-ARCHIVOS-E. EXIT.C32290
025800
025900 110-CARGA-MAESTRO-PECAS SECTION.C32300
026100     IF FS-MAE-PECAS = 05 OR FS-MAE-PECAS = 35C32320
026200         MOVE "S" TO WKS-FIM-MASTERC32330
026300     ELSEC32340
026400         PERFORM 111-LER-MASTERC32350
026500     END-IF.C32360
026600     PERFORM 112-CARGA-NA-TABELAC32370
026700         UNTIL FIM-MASTER.C32380
026800 110-CARGA-MAESTRO-PECAS-E. EXIT.C32400
027000
027100 111-LER-MASTER.C32410
027200     READ PECA-MASTERC32420
027300         AT END MOVE "S" TO WKS-FIM-MASTERC32430
027400     END-READ.C32440
027500
027600 112-CARGA-NA-TABELA.C32450
027700     ADD 1 TO WKS-QTD-PECAS.C32460
027800     MOVE PEC-ID        TO WKS-TAB-PEC-ID        (WKS-QTD-PECAS).C32470
027900     MOVE PEC-CODIGO    TO WKS-TAB-PEC-CODIGO    (WKS-QTD-PECAS).C32480
028000     MOVE PEC-NOME      TO WKS-TAB-PEC-NOME      (WKS-QTD-PECAS).C32490
028100     MOVE PEC-CATEGORIA TO WKS-TAB-PEC-CATEGORIA (WKS-QTD-PECAS).C32500
028200     MOVE PEC-PRECO-CUSTO TOC32510
028300         WKS-TAB-PEC-PRECO-CUSTO (WKS-QTD-PECAS).C32520
028400     MOVE PEC-PRECO-VENDA TOC32530
028500         WKS-TAB-PEC-PRECO-VENDA (WKS-QTD-PECAS).C32540
028600     MOVE PEC-QTD-ESTOQUE TOC32550
028700         WKS-TAB-PEC-QTD-ESTOQUE (WKS-QTD-PECAS).C32560
028800     MOVE PEC-QTD-MINIMA  TOC32570
028900         WKS-TAB-PEC-QTD-MINIMA  (WKS-QTD-PECAS).C32580
029000     PERFORM 111-LER-MASTER.C32590
029100
029200 200-PROCESA-NOVEDADES SECTION.C32600
029400     PERFORM 201-LER-NOVIDADE.C32620
029500     PERFORM 210-VALIDA-PECAC32630
029600         UNTIL FIM-NOVIDADES.C32640
029700 200-PROCESA-NOVEDADES-E. EXIT.C32660
029900
030000 201-LER-NOVIDADE.C32670
030100     READ PECA-INC32680
030200         AT END MOVE "S" TO WKS-FIM-NOVIDADESC32690
030300     END-READ.C32700
030400     IF NOT FIM-NOVIDADESC32710
030500         ADD 1 TO WKS-LIDOSC32720
030600     END-IF.C32730
030700
030800 210-VALIDA-PECA.C32740
030900     MOVE "S" TO WKS-SW-VALIDO.C32750
031000     MOVE SPACES TO WKS-MOTIVO-REJEICAO.C32760
031100     IF PEC-MOV-MANUTENCAOC32770
031200         IF PEC-IN-NOME = SPACESC32780
031210             OR PEC-IN-NOME(1:2) = SPACESC32781
031300             MOVE "N" TO WKS-SW-VALIDOC32790
031400             MOVE "NOME DA PECA OBRIGATORIO, 2-100 CARACTERES"C32800
031410                 TO WKS-MOTIVO-REJEICAOC32801
031500         END-IFC32810
031600         IF REGISTRO-VALIDOC32820
031700             IF PEC-IN-CODIGO = SPACESC32830
031800                 MOVE "N" TO WKS-SW-VALIDOC32840
031900                 MOVE "CODIGO DA PECA EM BRANCO" TOC32850
032000                     WKS-MOTIVO-REJEICAOC32860
032100             END-IFC32870
032200         END-IFC32880
032300         IF REGISTRO-VALIDOC32890
032400             IF PEC-IN-PRECO-CUSTO NOT > ZEROSC32900
032500                 MOVE "N" TO WKS-SW-VALIDOC32910
032600                 MOVE "PRECO DE CUSTO DEVE SER MAIOR QUE ZERO" TOC32920
032700                     WKS-MOTIVO-REJEICAOC32930
032800             END-IFC32940
032900         END-IFC32950
033000         IF REGISTRO-VALIDOC32960
033100             IF PEC-IN-PRECO-VENDA NOT > PEC-IN-PRECO-CUSTOC32970
033200                 MOVE "N" TO WKS-SW-VALIDOC32980
033300                 MOVE "PRECO DE VENDA DEVE SER MAIOR QUE O CUSTO"C32990
033400                     TO WKS-MOTIVO-REJEICAOC33000
033500             END-IFC33010
033600         END-IFC33020
033700         IF REGISTRO-VALIDOC33030
033800             IF PEC-IN-QTD-ESTOQUE < ZEROSC33040
033900                 MOVE "N" TO WKS-SW-VALIDOC33050
034000                 MOVE "QUANTIDADE EM ESTOQUE NEGATIVA" TOC33060
034100                     WKS-MOTIVO-REJEICAOC33070
034200             END-IFC33080
034300         END-IFC33090
034400         IF REGISTRO-VALIDOC33100
034500             IF PEC-IN-QTD-MINIMA < ZEROSC33110
034600                 MOVE "N" TO WKS-SW-VALIDOC33120
034700                 MOVE "QUANTIDADE MINIMA NEGATIVA" TOC33130
034800                     WKS-MOTIVO-REJEICAOC33140
034900             END-IFC33150
035000         END-IFC33160
035100         IF REGISTRO-VALIDOC33170
035200             PERFORM 220-VERIFICA-DUPLICADOC33180
035300         END-IFC33190
035400         IF REGISTRO-VALIDOC33200
035500             PERFORM 230-CLASSIFICA-ESTOQUEC33210
035600             PERFORM 240-CALCULA-MARGEMC33220
035700             PERFORM 250-ESCRITURA-PECA-OUTC33230
035800         ELSEC33240
035900             PERFORM 260-ESCRITURA-PECA-REJC33250
036000         END-IFC33260
036100     ELSEC33270
036200         PERFORM 235-AJUSTA-ESTOQUEC33280
036300     END-IF.C33290
036400     PERFORM 201-LER-NOVIDADE.C33300
036500
036600 220-VERIFICA-DUPLICADO.C33310
036700     MOVE "N" TO WKS-SW-ACHOU.C33320
036800     MOVE ZEROS TO WKS-IDX.C33330
036900     PERFORM 221-COMPARA-ENTRADA-TABELAC33340
037000         VARYING WKS-IDX FROM 1 BY 1C33350
037100         UNTIL WKS-IDX > WKS-QTD-PECASC33360
037200            OR ACHOU-DUPLICADO.C33370
037300     IF ACHOU-DUPLICADOC33380
037400         MOVE "N" TO WKS-SW-VALIDOC33390
037500         MOVE "CODIGO OU NOME DE PECA JA CADASTRADO" TOC33400
037600             WKS-MOTIVO-REJEICAOC33410
037700     END-IF.C33420
037800
037900 221-COMPARA-ENTRADA-TABELA.C33430
038000     IF WKS-TAB-PEC-CODIGO (WKS-IDX) = PEC-IN-CODIGOC33440
038100        OR WKS-TAB-PEC-NOME (WKS-IDX) = PEC-IN-NOMEC33450
038200         MOVE "S" TO WKS-SW-ACHOUC33460
038300     END-IF.C33470
038400
038500 230-CLASSIFICA-ESTOQUE.C33480
038600     EVALUATE TRUEC33490
038700         WHEN PEC-IN-QTD-ESTOQUE = ZEROSC33500
038800             MOVE "AG" TO WKS-SW-CLASSEC33510
038900             ADD 1 TO WKS-QTD-AGOTADOC33520
039000         WHEN PEC-IN-QTD-ESTOQUE <= PEC-IN-QTD-MINIMAC33530
039100             MOVE "BX" TO WKS-SW-CLASSEC33540
039200             ADD 1 TO WKS-QTD-BAIXOC33550
039300         WHEN OTHERC33560
039400             MOVE "OK" TO WKS-SW-CLASSEC33570
039500             ADD 1 TO WKS-QTD-OKC33580
039600     END-EVALUATE.C33590
039700
039800 240-CALCULA-MARGEM.C33600
039900     COMPUTE WKS-MARGEM-VALOR =C33610
040000         PEC-IN-PRECO-VENDA - PEC-IN-PRECO-CUSTO.C33620
040100     IF PEC-IN-PRECO-CUSTO > ZEROSC33630
040200         COMPUTE WKS-MARGEM-RAZAO ROUNDED =C33640
040300             WKS-MARGEM-VALOR / PEC-IN-PRECO-CUSTOC33650
040400         COMPUTE WKS-MARGEM-PERCENT ROUNDED =C33660
040500             WKS-MARGEM-RAZAO * 100C33670
040600     ELSEC33680
040700         MOVE ZEROS TO WKS-MARGEM-PERCENTC33690
040800     END-IF.C33700
040850     ADD WKS-MARGEM-VALOR TO WKS-MARGEM-TOTAL.C33705
040900
041000 250-ESCRITURA-PECA-OUT.C33710
041100     MOVE SPACES TO REG-PECA-OUT.C33720
041200     MOVE PEC-IN-ID-R          TO PEC-ID.C33730
041300     MOVE PEC-IN-NOME-R        TO PEC-NOME.C33740
041400     MOVE PEC-IN-CODIGO-R      TO PEC-CODIGO.C33750
041500     MOVE PEC-IN-CATEGORIA-R   TO PEC-CATEGORIA.C33760
041600     MOVE PEC-IN-PRECO-CUSTO-R TO PEC-PRECO-CUSTO.C33770
041700     MOVE PEC-IN-PRECO-VENDA-R TO PEC-PRECO-VENDA.C33780
041800     MOVE PEC-IN-QTD-ESTOQUE   TO PEC-QTD-ESTOQUE.C33790
041900     MOVE PEC-IN-QTD-MINIMA    TO PEC-QTD-MINIMA.C33800
042000     MOVE "S"                  TO PEC-ATIVO.C33810
042100     WRITE REG-PECA-OUT FROM REG-PECA.C33820
042200     ADD 1 TO WKS-ACEITOS.C33830
042300     ADD 1 TO WKS-QTD-PECAS.C33840
042400     MOVE PEC-ID        TO WKS-TAB-PEC-ID        (WKS-QTD-PECAS).C33850
042500     MOVE PEC-CODIGO    TO WKS-TAB-PEC-CODIGO    (WKS-QTD-PECAS).C33860
042600     MOVE PEC-NOME      TO WKS-TAB-PEC-NOME      (WKS-QTD-PECAS).C33870
042700     MOVE PEC-CATEGORIA TO WKS-TAB-PEC-CATEGORIA (WKS-QTD-PECAS).C33880
042800     MOVE PEC-PRECO-CUSTO TOC33890
042900         WKS-TAB-PEC-PRECO-CUSTO (WKS-QTD-PECAS).C33900
043000     MOVE PEC-PRECO-VENDA TOC33910
043100         WKS-TAB-PEC-PRECO-VENDA (WKS-QTD-PECAS).C33920
043200     MOVE PEC-QTD-ESTOQUE TOC33930
043300         WKS-TAB-PEC-QTD-ESTOQUE (WKS-QTD-PECAS).C33940
043400     MOVE PEC-QTD-MINIMA  TOC33950
043500         WKS-TAB-PEC-QTD-MINIMA  (WKS-QTD-PECAS).C33960
043600
043700 260-ESCRITURA-PECA-REJ.C33970
043800     MOVE SPACES TO REG-PECA-REJ.C33980
043900     MOVE PEC-IN-ID     TO REJ-PEC-ID.C33990
044000     MOVE PEC-IN-NOME   TO REJ-PEC-NOME.C34000
044100     MOVE PEC-IN-CODIGO TO REJ-PEC-CODIGO.C34010
044200     MOVE WKS-MOTIVO-REJEICAO TO REJ-MOTIVO.C34020
044300     WRITE REG-PECA-REJ.C34030
044400     ADD 1 TO WKS-REJEITADOS.C34040
044500     IF WKS-MOTIVO-REJEICAO = "CODIGO OU NOME DE PECA JA CADASTRADO"C34050
044600         ADD 1 TO WKS-REJ-POR-DUPL-CODC34060
044700     END-IF.C34070
044800
044900*--------> TCK-03284 - MOVIMENTO DE ENTRADA/SAIDA DE ESTOQUEC34080
045000*          SOBRE UMA PECA JA EXISTENTE NO CADASTRO, SEM ALTERARC34090
045100*          NOME/CODIGO/PRECOS. NAO CONSOME NUMERO NOVO DE PECA.C34100
045200 235-AJUSTA-ESTOQUE.C34110
045300     PERFORM 236-LOCALIZA-PECA-TABELA.C34120
045400     IF NOT ACHOU-DUPLICADOC34130
045500         MOVE "N" TO WKS-SW-VALIDOC34140
045600         MOVE "CODIGO DA PECA NAO CADASTRADO PARA O AJUSTE" TOC34150
045700             WKS-MOTIVO-REJEICAOC34160
045800     ELSEC34170
045900         EVALUATE TRUEC34180
046000             WHEN PEC-MOV-ENTRADA-ESTOQUEC34190
046100                 IF PEC-IN-QTD-AJUSTE NOT > ZEROSC34200
046200                     MOVE "N" TO WKS-SW-VALIDOC34210
046300                     MOVEC34220
046400                       "QUANTIDADE A ENTRAR DEVE SER MAIOR QUE ZERO"C34230
046500                       TO WKS-MOTIVO-REJEICAOC34240
046600                 ELSEC34250
046700                     ADD PEC-IN-QTD-AJUSTE TOC34260
046800                         WKS-TAB-PEC-QTD-ESTOQUE (WKS-IDX-AJUSTE)C34270
046900                 END-IFC34280
047000             WHEN PEC-MOV-SAIDA-ESTOQUEC34290
047100                 IF PEC-IN-QTD-AJUSTE NOT > ZEROSC34300
047200                     MOVE "N" TO WKS-SW-VALIDOC34310
047300                     MOVEC34320
047400                       "QUANTIDADE A BAIXAR DEVE SER MAIOR QUE ZERO"C34330
047500                       TO WKS-MOTIVO-REJEICAOC34340
047600                 ELSEC34350
047700                     IF PEC-IN-QTD-AJUSTE >C34360
047800                        WKS-TAB-PEC-QTD-ESTOQUE (WKS-IDX-AJUSTE)C34370
047900                         MOVE "N" TO WKS-SW-VALIDOC34380
048000                         MOVEC34390
048100                       "QUANTIDADE A BAIXAR MAIOR QUE O ESTOQUE"C34400
048200                           TO WKS-MOTIVO-REJEICAOC34410
048300                     ELSEC34420
048400                         SUBTRACT PEC-IN-QTD-AJUSTE FROMC34430
048500                           WKS-TAB-PEC-QTD-ESTOQUE (WKS-IDX-AJUSTE)C34440
048600                     END-IFC34450
048700                 END-IFC34460
048800             WHEN OTHERC34470
048900                 MOVE "N" TO WKS-SW-VALIDOC34480
049000                 MOVE "TIPO DE MOVIMENTO DE ESTOQUE INVALIDO" TOC34490
049100                     WKS-MOTIVO-REJEICAOC34500
049200         END-EVALUATEC34510
049300     END-IF.C34520
049400     IF REGISTRO-VALIDOC34530
049500         PERFORM 237-ESCRITURA-AJUSTE-OUTC34540
049600     ELSEC34550
049700         PERFORM 260-ESCRITURA-PECA-REJC34560
049800     END-IF.C34570
049900
050000 236-LOCALIZA-PECA-TABELA.C34580
050100     MOVE "N" TO WKS-SW-ACHOU.C34590
050200     MOVE ZEROS TO WKS-IDX.C34600
050300     MOVE ZEROS TO WKS-IDX-AJUSTE.C34610
050400     PERFORM 238-COMPARA-CODIGO-TABELAC34620
050500         VARYING WKS-IDX FROM 1 BY 1C34630
050600         UNTIL WKS-IDX > WKS-QTD-PECASC34640
050700            OR ACHOU-DUPLICADO.C34650
050800
050900 237-ESCRITURA-AJUSTE-OUT.C34660
051000     MOVE SPACES TO REG-PECA-OUT.C34670
051100     MOVE WKS-TAB-PEC-ID        (WKS-IDX-AJUSTE) TO PEC-ID.C34680
051200     MOVE WKS-TAB-PEC-NOME      (WKS-IDX-AJUSTE) TO PEC-NOME.C34690
051300     MOVE WKS-TAB-PEC-CODIGO    (WKS-IDX-AJUSTE) TO PEC-CODIGO.C34700
051400     MOVE WKS-TAB-PEC-CATEGORIA (WKS-IDX-AJUSTE) TO PEC-CATEGORIA.C34710
051500     MOVE WKS-TAB-PEC-PRECO-CUSTO (WKS-IDX-AJUSTE) TOC34720
051600         PEC-PRECO-CUSTO.C34730
051700     MOVE WKS-TAB-PEC-PRECO-VENDA (WKS-IDX-AJUSTE) TOC34740
051800         PEC-PRECO-VENDA.C34750
051900     MOVE WKS-TAB-PEC-QTD-ESTOQUE (WKS-IDX-AJUSTE) TOC34760
052000         PEC-QTD-ESTOQUE.C34770
052100     MOVE WKS-TAB-PEC-QTD-MINIMA  (WKS-IDX-AJUSTE) TOC34780
052200         PEC-QTD-MINIMA.C34790
052300     MOVE "S" TO PEC-ATIVO.C34800
052400     WRITE REG-PECA-OUT FROM REG-PECA.C34810
052500     ADD 1 TO WKS-ACEITOS.C34820
052600     ADD 1 TO WKS-QTD-AJUSTES.C34830
052700
052800 238-COMPARA-CODIGO-TABELA.C34840
052900     IF WKS-TAB-PEC-CODIGO (WKS-IDX) = PEC-IN-CODIGOC34850
053000         MOVE "S" TO WKS-SW-ACHOUC34860
053100         MOVE WKS-IDX TO WKS-IDX-AJUSTEC34870
053200     END-IF.C34880
053300
053400 700-ERRORES-LEC-SECUENCIAL SECTION.C34890
053500     EVALUATE WKS-ARCHIVO-ANALIZARC34900
053600     WHEN "PECMAS"C34910
053700          IF FS-MAE-PECAS NOT = 0 AND NOT = 97C34920
053800             MOVE 'OPEN'    TO ACCIONC34930
053900             MOVE SPACES    TO LLAVEC34940
054000             MOVE 'PECMAS'  TO ARCHIVOC34950
054100             MOVE 'OFI3PEC' TO PROGRAMAC34960
054200             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C34970
054300                LLAVE, FS-MAE-PECAS, FSE-MAE-PECASC34980
054400             DISPLAY ">>> ERROR AL ABRIR PECA-MASTER <<<"C34990
054500                     UPON CONSOLEC35000
054600             MOVE 91 TO RETURN-CODEC35010
054700             STOP RUNC35020
054800          END-IFC35030
054900     WHEN "PECENT"C35040
055000          IF FS-ENTRADA NOT = 0C35050
055100             MOVE 'OPEN'    TO ACCIONC35060
055200             MOVE SPACES    TO LLAVEC35070
055300             MOVE 'PECENT'  TO ARCHIVOC35080
055400             MOVE 'OFI3PEC' TO PROGRAMAC35090
055500             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C35100
055600                LLAVE, FS-ENTRADA, FSE-MAE-PECASC35110
055700             DISPLAY ">>> ERROR AL ABRIR PECA-IN <<<"C35120
055800                     UPON CONSOLEC35130
055900             MOVE 91 TO RETURN-CODEC35140
056000             STOP RUNC35150
056100          END-IFC35160
056200     END-EVALUATE.C35170
056300     INITIALIZE WKS-ARCHIVO-ANALIZAR.C35180
056350 700-ERRORES-LEC-SECUENCIAL-E. EXIT.C35185
056400
056500 800-RELATORIO-ESTOQUE SECTION.C35190
056700     PERFORM 810-CABECALHO-RELATORIO.C35210
056800     MOVE ZEROS TO WKS-IDX.C35220
056900     PERFORM 820-IMPRIME-LINHA-PECAC35230
057000         VARYING WKS-IDX FROM 1 BY 1C35240
057100         UNTIL WKS-IDX > WKS-QTD-PECAS.C35250
057200     PERFORM 830-IMPRIME-TOTAL-RELATORIO.C35260
057300 800-RELATORIO-ESTOQUE-E. EXIT.C35280
057500
057600 810-CABECALHO-RELATORIO.C35290
057700     MOVE SPACES TO REG-RELATORIO-ESTOQUE.C35300
057800     MOVE "OFICINA - TALLER MECANICO - RELATORIO DE ESTOQUE" TOC35310
057900         REG-RELATORIO-ESTOQUE.C35320
058000     WRITE REG-RELATORIO-ESTOQUE.C35330
058100     MOVE SPACES TO REG-RELATORIO-ESTOQUE.C35340
058200     MOVE "CODIGO/NOME/ESTOQUE/MINIMA/SITUACAO" TOC35350
058300         REG-RELATORIO-ESTOQUE.C35360
058400     WRITE REG-RELATORIO-ESTOQUE.C35370
058500
058600 820-IMPRIME-LINHA-PECA.C35380
058700     IF WKS-TAB-PEC-QTD-ESTOQUE (WKS-IDX) = ZEROSC35390
058710        OR WKS-TAB-PEC-QTD-ESTOQUE (WKS-IDX) <=C35391
058720           WKS-TAB-PEC-QTD-MINIMA (WKS-IDX)C35392
058730         MOVE SPACES TO WKS-LINHA-RELATORIOC35393
058800         MOVE WKS-TAB-PEC-CODIGO (WKS-IDX)      TO LR-PEC-CODIGOC35410
058900         MOVE WKS-TAB-PEC-NOME (WKS-IDX)        TO LR-PEC-NOMEC35420
059000         MOVE WKS-TAB-PEC-QTD-ESTOQUE (WKS-IDX)C35421
059010             TO LR-PEC-ESTOQUEC35422
059020         MOVE WKS-TAB-PEC-QTD-MINIMA (WKS-IDX)C35423
059030             TO LR-PEC-MINIMAC35424
059040         EVALUATE TRUEC35425
059050             WHEN WKS-TAB-PEC-QTD-ESTOQUE (WKS-IDX) = ZEROSC35426
059060                 MOVE "SEM ESTOQUE" TO LR-PEC-SITUACAOC35427
059070             WHEN OTHERC35428
059080                 MOVE "BAIXO"       TO LR-PEC-SITUACAOC35429
059090         END-EVALUATEC35430
059200         MOVE SPACES TO REG-RELATORIO-ESTOQUEC35440
059300         MOVE WKS-LINHA-RELATORIO TO REG-RELATORIO-ESTOQUEC35450
059400         WRITE REG-RELATORIO-ESTOQUEC35460
059500     END-IF.C35470
059600
059700 830-IMPRIME-TOTAL-RELATORIO.C35480
059800     MOVE WKS-QTD-BAIXO   TO LT-QTD-BAIXO.C35490
059900     MOVE WKS-QTD-AGOTADO TO LT-QTD-AGOTADO.C35500
060000     MOVE SPACES TO REG-RELATORIO-ESTOQUE.C35510
060100     MOVE WKS-LINHA-TOTAL TO REG-RELATORIO-ESTOQUE.C35520
060200     WRITE REG-RELATORIO-ESTOQUE.C35530
060300
060400 900-ESTADISTICAS SECTION.C35540
060600     DISPLAY "OFI3PEC - ESTADISTICAS DA CORRIDA DE "C35560
060700         WKS-DP-DIA "/" WKS-DP-MES "/" WKS-DP-ANO.C35570
060800     DISPLAY "REGISTROS LIDOS.......: " WKS-LIDOS.C35580
060900     DISPLAY "REGISTROS ACEITOS.....: " WKS-ACEITOS.C35590
061000     DISPLAY "REGISTROS REJEITADOS..: " WKS-REJEITADOS.C35600
061100     DISPLAY "AJUSTES DE ESTOQUE....: " WKS-QTD-AJUSTES.C35610
061200     DISPLAY "PIEZAS EM OK..........: " WKS-QTD-OK.C35620
061300     DISPLAY "PIEZAS EM BAJO ESTOQUE: " WKS-QTD-BAIXO.C35630
061400     DISPLAY "PIEZAS AGOTADAS.......: " WKS-QTD-AGOTADO.C35640
061450     DISPLAY "MARGEM TOTAL ACEITAS..: " WKS-MARGEM-TOTAL.C35645
061500 900-ESTADISTICAS-E. EXIT.C35660
061700
061800 950-CIERRA-ARCHIVOS SECTION.C35670
062000     CLOSE PECA-MASTER.C35690
062100     CLOSE PECA-IN.C35700
062200     CLOSE PECA-OUT.C35710
062300     CLOSE PECA-REJ.C35720
062400     CLOSE RELATORIO-ESTOQUE.C35730
062500 950-CIERRA-ARCHIVOS-E. EXIT.C35750
