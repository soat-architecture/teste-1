000100******************************************************************OF0010
000200*    OFFSTAT   - BLOQUE COMUN DE FILE STATUS / FSE PARA LOS      *OF0020
000300*                PROGRAMAS DE LA APLICACION OFICINA              *OF0030
000400*    APLICACION : OFICINA - TALLER MECANICO                     *OF0040
000500*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 12/03/1989 *OF0050
000600*    DESCRIPCION: AGRUPA LOS CAMPOS FS-xxx Y FSE-xxx QUE CADA    *OF0060
000700*                 PROGRAMA OFIn... NECESITA PARA DIAGNOSTICAR    *OF0070
000800*                 ERRORES DE OPEN/READ/WRITE, MAS LAS VARIABLES  *OF0080
000900*                 DE LA RUTINA DEBD1R00.                        *OF0090
001000* 1989-03-12 EEDR TCK-03041 VERSION INICIAL DEL COPY COMUNOF0100
001100* 1994-08-21 DRM  TCK-03118 SE AGREGA FS-RELEST Y FS-RELATROF0110
001200* 2006-04-03 EEDR TCK-03271 SE AGREGA FS-MAE-ORDENS CON SU FSE YOF0120
001300*            LOS FS-xxx DE LOS ARCHIVOS DE ITEMS E HISTORICOOF0130
001400*            DE ORDEM-SERVICO, PARA USO DE OFI5OSVOF0140
001500******************************************************************OF0150
001600 01  WKS-FS-STATUS.OF0160
001700     02  FS-MAE-CLIENTES        PIC 9(02)     VALUE ZEROS.OF0170
001800     02  FSE-MAE-CLIENTES.OF0180
001900   04  FSE-RETURN-01      PIC S9(04) COMP-5 VALUE ZEROS.OF0190
002000   04  FSE-FUNCTION-01    PIC S9(04) COMP-5 VALUE ZEROS.OF0200
002100   04  FSE-FEEDBACK-01    PIC S9(04) COMP-5 VALUE ZEROS.OF0210
002200     02  FS-MAE-VEICULOS        PIC 9(02)     VALUE ZEROS.OF0220
002300     02  FSE-MAE-VEICULOS.OF0230
002400   04  FSE-RETURN-02      PIC S9(04) COMP-5 VALUE ZEROS.OF0240
002500   04  FSE-FUNCTION-02    PIC S9(04) COMP-5 VALUE ZEROS.OF0250
002600   04  FSE-FEEDBACK-02    PIC S9(04) COMP-5 VALUE ZEROS.OF0260
002700     02  FS-MAE-PECAS           PIC 9(02)     VALUE ZEROS.OF0270
002800     02  FSE-MAE-PECAS.OF0280
002900   04  FSE-RETURN-03      PIC S9(04) COMP-5 VALUE ZEROS.OF0290
003000   04  FSE-FUNCTION-03    PIC S9(04) COMP-5 VALUE ZEROS.OF0300
003100   04  FSE-FEEDBACK-03    PIC S9(04) COMP-5 VALUE ZEROS.OF0310
003200     02  FS-MAE-SERVICOS        PIC 9(02)     VALUE ZEROS.OF0320
003300     02  FSE-MAE-SERVICOS.OF0330
003400   04  FSE-RETURN-04      PIC S9(04) COMP-5 VALUE ZEROS.OF0340
003500   04  FSE-FUNCTION-04    PIC S9(04) COMP-5 VALUE ZEROS.OF0350
003600   04  FSE-FEEDBACK-04    PIC S9(04) COMP-5 VALUE ZEROS.OF0360
003700     02  FS-MAE-ORDENS          PIC 9(02)     VALUE ZEROS.OF0370
003800     02  FSE-MAE-ORDENS.OF0380
003900   04  FSE-RETURN-05      PIC S9(04) COMP-5 VALUE ZEROS.OF0390
004000   04  FSE-FUNCTION-05    PIC S9(04) COMP-5 VALUE ZEROS.OF0400
004100   04  FSE-FEEDBACK-05    PIC S9(04) COMP-5 VALUE ZEROS.OF0410
004200     02  FS-ENTRADA             PIC 9(02)     VALUE ZEROS.OF0420
004300     02  FS-SAIDA               PIC 9(02)     VALUE ZEROS.OF0430
004400     02  FS-REJEITO             PIC 9(02)     VALUE ZEROS.OF0440
004500     02  FS-ITEM-PECA           PIC 9(02)     VALUE ZEROS.OF0450
004600     02  FS-ITEM-SERV           PIC 9(02)     VALUE ZEROS.OF0460
004700     02  FS-HISTORICO           PIC 9(02)     VALUE ZEROS.OF0470
004800     02  FS-RELEST              PIC 9(02)     VALUE ZEROS.OF0480
004900     02  FS-RELATR              PIC 9(02)     VALUE ZEROS.OF0490
005000     02  FS-WORKFILE            PIC 9(02)     VALUE ZEROS.OF0500
005100*        VARIAVEIS DA ROTINA DE FSE DEBD1R00OF0510
005200     02  PROGRAMA               PIC X(08)     VALUE SPACES.OF0520
005300     02  ARCHIVO                PIC X(08)     VALUE SPACES.OF0530
005400     02  ACCION                 PIC X(10)     VALUE SPACES.OF0540
005500     02  LLAVE                  PIC X(32)     VALUE SPACES.OF0550
