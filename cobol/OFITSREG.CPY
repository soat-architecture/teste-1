000100******************************************************************OF7010
000200*    OFITSREG  - LAYOUT DE LINEA DE MANO DE OBRA (ITEM-SERVICO)  *OF7020
000300*    APLICACION : OFICINA - TALLER MECANICO                     *OF7030
000400*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 21/04/1989 *OF7040
000500*    DESCRIPCION: LINEA DE MANO DE OBRA APLICADA DENTRO DE UNA   *OF7060
000600*                 ORDEN DE SERVICIO. IS-VALOR-TOTAL ES CAMPO     *OF7070
000700*                 DERIVADO, NO SE GRABA EN EL MAESTRO.           *OF7080
000800* 1989-04-21 EEDR TCK-03051 VERSION INICIAL                       OF7090
000900******************************************************************OF7100
001000 01  REG-ITEM-SERVICO.                                            OF7110
001100     02  IS-OS-ID                PIC 9(09).                      OF7120
001200     02  IS-SERVICO-ID           PIC 9(09).                      OF7130
001300     02  IS-QUANTIDADE           PIC 9(05).                      OF7140
001400     02  IS-VALOR-UNITARIO       PIC S9(08)V99.                  OF7150
001500     02  IS-VALOR-TOTAL          PIC S9(08)V99.                  OF7160
001600     02  FILLER                  PIC X(10).                      OF7170
