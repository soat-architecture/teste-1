000100******************************************************************C50010
000200* FECHA       : 20/04/1989                                     *C50020
000300* PROGRAMADOR : ERICK RAMIREZ                         (EEDR)    *C50030
000400* APLICACION  : OFICINA - TALLER MECANICO                      *C50040
000500* PROGRAMA    : OFI5OSV                                        *C50050
000600* TIPO        : BATCH                                          *C50060
000700* DESCRIPCION : MOTOR DE ORDENES DE SERVICIO (OS). PROCESA      *C50070
000800*               TRANSACCIONES DE CREACION, CAMBIO DE ESTADO Y   *C50080
000900*               AGREGADO DE LINEAS DE PIEZAS/MANO DE OBRA,       *C50090
001000*               RECALCULA LOS TOTALES DE LA OS, GRABA EL         *C50100
001100*               HISTORICO DE ESTADOS Y EMITE AL FINAL EL         *C50110
001200*               REPORTE DE ORDENES ATRASADAS/PARADAS.            *C50120
001300* ARCHIVOS    : CLIENTE-MASTER, VEICULO-MASTER, PECA-MASTER,     *C50130
001400*               SERVICO-MASTER, ORDEM-SERVICO-MASTER (ENTRADA),  *C50140
001500*               ORDEM-SERVICO-IN (ENTRADA), ORDEM-SERVICO-OUT,   *C50150
001600*               ORDEM-SERVICO-REJ, ITEM-PECA-OUT, ITEM-SERVICO-  *C50160
001700*               OUT, HISTORICO-OUT, RELATORIO-ATRASADAS (SALIDA) *C50170
001800* ACCION (ES) : ALTA DE OS, CAMBIO DE ESTADO, ALTA DE LINEAS,    *C50180
001900*               REPORTE DE ATRASO/PARALIZACION                   *C50190
002000* PROGRAMA(S) : OFI5OSV.CBL                                      *C50200
002100******************************************************************C50210
002200*               REGISTRO DE CAMBIOS                             *C50220
002300******************************************************************C50230
002400* 1989-04-20 EEDR TCK-03053 VERSION INICIAL DEL PROGRAMAC50240
002500* 1989-09-11 EEDR TCK-03076 SE AGREGA LA MAQUINA DE ESTADOS DE LAC50250
002600*            OS (RECEBIDA/DIAGNOSTICO/APROVACAO/EXECUCAO/C50260
002700*            FINALIZADA/ENTREGUE)C50270
002800* 1992-06-02 SCV  TCK-03115 SE AGREGA RECALCULO DE TOTALES DEC50280
002900*            PIEZAS/MANO DE OBRA AL AGREGAR LINEASC50290
003000* 1995-10-17 SCV  TCK-03150 SE AGREGA EL HISTORICO DE CAMBIOS DEC50300
003100*            ESTADO (HISTORICO-OUT)C50310
003200* 1998-12-06 DRM  TCK-03201 REVISION Y2K - WKS-DATA-PROCESO Y LOSC50320
003300*            CAMPOS OS-DATA-xxx PASAN A CUATRO DIGITOS DE ANOC50330
003400* 2000-03-14 DRM  TCK-03212 SE AGREGA EL REPORTE DE ORDENESC50340
003500*            ATRASADAS/PARADAS (RELATORIO-ATRASADAS) POR SORTC50350
003600* 2003-08-05 EEDR TCK-03250 SE AGREGA REINTENTO DE GENERACION DEC50360
003700*            OS-NUMERO EN CASO DE COLISION CON UNA OS EXISTENTEC50370
003800* 2006-04-03 EEDR TCK-03272 SE CALCULA LA PARALIZACION (PARADA)C50380
003900*            CON ARITMETICA DE FECHAS MANUAL (SIN FUNCTION), SEGUNC50390
004000*            NUEVO ESTANDAR DE CODIFICACION DEL DEPARTAMENTO DEC50400
004100*            SISTEMAS; EL LIMITE DE DIAS (WKS-PARM-DIAS-LIMITE) SEC50410
004200*            FIJA EN 005 POR PARAMETRO DE CORRIDAC50420
004201* 2008-11-18 EEDR TCK-03319 230-PROCESSA-CRIACAO PASA A GRAVAR    C50421
004202*            OS-DESCRICAO-PROBLEMA NA WKS-TAB-ORDENS (SO NA       C50422
004203*            CRIACAO DA OS); 290-ESCRITURA-OS-OUT PASA A LER      C50423
004204*            A DESCRICAO DA TABELA, NAO MAIS DA TRANSACAO         C50424
004205*            CORRENTE, QUE ESTAVA SOBRESCREVENDO-A COM BRANCOS    C50425
004206*            EM TODA MUDANCA DE STATUS OU INCLUSAO DE ITENS       C50426
004207* 2008-11-18 SCV  TCK-03320 PADRONIZA O FECHO DAS SECTIONS DO     C50427
004208*            PROGRAMA PARA O FORMATO <NOME>-E. EXIT., IGUAL AO    C50428
004209*            USADO EM OFI1CLI/OFI2VEI, ELIMINANDO OS PARRAFOS     C50429
004210*            <N>-INICIO QUE TINHAM SE INTRODUZIDO NESTE           C50430A
004211*            PROGRAMA                                             C50430B
004300******************************************************************C50430
004400 IDENTIFICATION DIVISION.C50440
004500 PROGRAM-ID.    OFI5OSV.C50450
004600 AUTHOR.        ERICK RAMIREZ.C50460
004700 INSTALLATION.  OFICINA - TALLER MECANICO.C50470
004800 DATE-WRITTEN.  20/04/1989.C50480
004900 DATE-COMPILED.C50490
005000 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.C50500
005100
005200 ENVIRONMENT DIVISION.C50510
005300 CONFIGURATION SECTION.C50520
005400 SOURCE-COMPUTER. IBM-370.C50530
005500 OBJECT-COMPUTER. IBM-370.C50540
005600 SPECIAL-NAMES.C50550
005700     C01 IS TOP-OF-FORM.C50560
005800
005900 INPUT-OUTPUT SECTION.C50570
006000 FILE-CONTROL.C50580
006100     SELECT CLIENTE-MASTER       ASSIGN TO CLIMASC50590
006200                            ORGANIZATION IS LINE SEQUENTIALC50600
006300                            FILE STATUS IS FS-MAE-CLIENTES.C50610
006400
006500     SELECT VEICULO-MASTER       ASSIGN TO VEIMASC50620
006600                            ORGANIZATION IS LINE SEQUENTIALC50630
006700                            FILE STATUS IS FS-MAE-VEICULOS.C50640
006800
006900     SELECT PECA-MASTER          ASSIGN TO PECMASC50650
007000                            ORGANIZATION IS LINE SEQUENTIALC50660
007100                            FILE STATUS IS FS-MAE-PECAS.C50670
007200
007300     SELECT SERVICO-MASTER       ASSIGN TO SERMASC50680
007400                            ORGANIZATION IS LINE SEQUENTIALC50690
007500                            FILE STATUS IS FS-MAE-SERVICOS.C50700
007600
007700     SELECT ORDEM-SERVICO-MASTER ASSIGN TO OSVMASC50710
007800                            ORGANIZATION IS LINE SEQUENTIALC50720
007900                            FILE STATUS IS FS-MAE-ORDENS.C50730
008000
008100     SELECT ORDEM-SERVICO-IN     ASSIGN TO OSVENTC50740
008200                            ORGANIZATION IS LINE SEQUENTIALC50750
008300                            FILE STATUS IS FS-ENTRADA.C50760
008400
008500     SELECT ORDEM-SERVICO-OUT    ASSIGN TO OSVSAIC50770
008600                            ORGANIZATION IS LINE SEQUENTIALC50780
008700                            FILE STATUS IS FS-SAIDA.C50790
008800
008900     SELECT ORDEM-SERVICO-REJ    ASSIGN TO OSVREJC50800
009000                            ORGANIZATION IS LINE SEQUENTIALC50810
009100                            FILE STATUS IS FS-REJEITO.C50820
009200
009300     SELECT ITEM-PECA-OUT        ASSIGN TO ITPSAIC50830
009400                            ORGANIZATION IS LINE SEQUENTIALC50840
009500                            FILE STATUS IS FS-ITEM-PECA.C50850
009600
009700     SELECT ITEM-SERVICO-OUT     ASSIGN TO ITSSAIC50860
009800                            ORGANIZATION IS LINE SEQUENTIALC50870
009900                            FILE STATUS IS FS-ITEM-SERV.C50880
010000
010100     SELECT HISTORICO-OUT        ASSIGN TO HSTSAIC50890
010200                            ORGANIZATION IS LINE SEQUENTIALC50900
010300                            FILE STATUS IS FS-HISTORICO.C50910
010400
010500     SELECT RELATORIO-ATRASADAS  ASSIGN TO RELATRC50920
010600                            ORGANIZATION IS LINE SEQUENTIALC50930
010700                            FILE STATUS IS FS-RELATR.C50940
010800
010900     SELECT WORKFILE             ASSIGN TO SORTWK1.C50950
011000
011100 DATA DIVISION.C50960
011200 FILE SECTION.C50970
011300 FD  CLIENTE-MASTERC50980
011400     LABEL RECORDS ARE STANDARDC50990
011500     RECORDING MODE IS F.C51000
011600     COPY OFCLIREG.C51010
011700
011800 FD  VEICULO-MASTERC51020
011900     LABEL RECORDS ARE STANDARDC51030
012000     RECORDING MODE IS F.C51040
012100     COPY OFVEIREG.C51050
012200
012300 FD  PECA-MASTERC51060
012400     LABEL RECORDS ARE STANDARDC51070
012500     RECORDING MODE IS F.C51080
012600     COPY OFPECREG.C51090
012700
012800 FD  SERVICO-MASTERC51100
012900     LABEL RECORDS ARE STANDARDC51110
013000     RECORDING MODE IS F.C51120
013100     COPY OFSERREG.C51130
013200
013300 FD  ORDEM-SERVICO-MASTERC51140
013400     LABEL RECORDS ARE STANDARDC51150
013500     RECORDING MODE IS F.C51160
013600     COPY OFOSVREG.C51170
013700
013800 FD  ORDEM-SERVICO-INC51180
013900     LABEL RECORDS ARE STANDARDC51190
014000     RECORDING MODE IS F.C51200
014100     COPY OFOSVTRN.C51210
014200
014300 FD  ORDEM-SERVICO-OUTC51220
014400     LABEL RECORDS ARE STANDARDC51230
014500     RECORDING MODE IS F.C51240
014600 01  REG-OS-OUT.C51250
014700     02  OSO-ID                  PIC 9(09).C51260
014800     02  OSO-NUMERO              PIC X(20).C51270
014900     02  OSO-STATUS              PIC X(20).C51280
015000     02  OSO-CLIENTE-ID          PIC 9(09).C51290
015100     02  OSO-VEICULO-ID          PIC 9(09).C51300
015200     02  OSO-DESCRICAO-PROBLEMA  PIC X(200).C51310
015300     02  OSO-VALOR-PECAS         PIC S9(08)V99.C51320
015400     02  OSO-VALOR-MAO-OBRA      PIC S9(08)V99.C51330
015500     02  OSO-VALOR-TOTAL         PIC S9(08)V99.C51340
015600     02  OSO-PRAZO-ENTREGA       PIC 9(08).C51350
015700     02  OSO-DATA-RECEBIMENTO    PIC 9(08).C51360
015800     02  OSO-DATA-INICIO-EXEC    PIC 9(08).C51370
015900     02  OSO-DATA-FINALIZACAO    PIC 9(08).C51380
016000     02  OSO-DATA-ENTREGA        PIC 9(08).C51390
016100     02  FILLER                  PIC X(25).C51400
016200
016300 FD  ORDEM-SERVICO-REJC51410
016400     LABEL RECORDS ARE STANDARDC51420
016500     RECORDING MODE IS F.C51430
016600 01  REG-OS-REJ.C51440
016700     02  REJ-OS-TIPO             PIC X(01).C51450
016800     02  REJ-OS-NUMERO           PIC X(20).C51460
016900     02  REJ-OS-CLIENTE-ID       PIC 9(09).C51470
017000     02  REJ-MOTIVO              PIC X(40).C51480
017100     02  FILLER                  PIC X(10).C51490
017200
017300 FD  ITEM-PECA-OUTC51500
017400     LABEL RECORDS ARE STANDARDC51510
017500     RECORDING MODE IS F.C51520
017600     COPY OFITPREG.C51530
017700
017800 FD  ITEM-SERVICO-OUTC51540
017900     LABEL RECORDS ARE STANDARDC51550
018000     RECORDING MODE IS F.C51560
018100     COPY OFITSREG.C51570
018200
018300 FD  HISTORICO-OUTC51580
018400     LABEL RECORDS ARE STANDARDC51590
018500     RECORDING MODE IS F.C51600
018600     COPY OFHSTREG.C51610
018700
018800 FD  RELATORIO-ATRASADASC51620
018900     LABEL RECORDS ARE STANDARDC51630
019000     RECORDING MODE IS F.C51640
019100 01  REG-RELATORIO-ATRASADAS     PIC X(132).C51650
019200
019300 SD  WORKFILE.C51660
019400 01  WORK-REG.C51670
019500     02  WK-MOTIVO               PIC X(12).C51680
019600     02  WK-OS-NUMERO            PIC X(20).C51690
019700     02  WK-CLI-NOME             PIC X(30).C51700
019800     02  WK-OS-STATUS            PIC X(20).C51710
019900     02  WK-DATA-REFERENCIA      PIC X(10).C51720
020000
020100 WORKING-STORAGE SECTION.C51730
020200******************************************************************C51740
020300*              RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS      *C51750
020400******************************************************************C51760
020500     COPY OFFSTAT.C51770
020600******************************************************************C51780
020700*         T A B L A   D E   C L I E N T E S   V I G E N T E S    *C51790
020800******************************************************************C51800
020900 01  WKS-TABELA-CLIENTES.C51810
021000     02  WKS-QTD-CLIENTES        PIC S9(04) COMP VALUE ZEROS.C51820
021100     02  WKS-TAB-CLIENTES OCCURS 1 TO 9999 TIMESC51830
021200                 DEPENDING ON WKS-QTD-CLIENTES.C51840
021300   04  WKS-TAB-CLI-ID      PIC 9(09).C51850
021400   04  WKS-TAB-CLI-NOME    PIC X(100).C51860
021500   04  WKS-TAB-CLI-ATIVO   PIC X(01).C51870
021600******************************************************************C51880
021700*         T A B L A   D E   V E H I C U L O S   V I G E N T E S *C51890
021800******************************************************************C51900
021900 01  WKS-TABELA-VEICULOS.C51910
022000     02  WKS-QTD-VEICULOS        PIC S9(04) COMP VALUE ZEROS.C51920
022100     02  WKS-TAB-VEICULOS OCCURS 1 TO 9999 TIMESC51930
022200                 DEPENDING ON WKS-QTD-VEICULOS.C51940
022300   04  WKS-TAB-VEI-ID        PIC 9(09).C51950
022400   04  WKS-TAB-VEI-CLIENTE   PIC 9(09).C51960
022500   04  WKS-TAB-VEI-ATIVO     PIC X(01).C51970
022600******************************************************************C51980
022700*         T A B L A   D E   P I E Z A S   V I G E N T E S        *C51990
022800******************************************************************C52000
022900 01  WKS-TABELA-PECAS.C52010
023000     02  WKS-QTD-PECAS           PIC S9(04) COMP VALUE ZEROS.C52020
023100     02  WKS-TAB-PECAS OCCURS 1 TO 9999 TIMESC52030
023200                 DEPENDING ON WKS-QTD-PECAS.C52040
023300   04  WKS-TAB-PEC-ID      PIC 9(09).C52050
023400   04  WKS-TAB-PEC-ATIVO   PIC X(01).C52060
023500******************************************************************C52070
023600*         T A B L A   D E   S E R V I C I O S   V I G E N T E S *C52080
023700******************************************************************C52090
023800 01  WKS-TABELA-SERVICOS.C52100
023900     02  WKS-QTD-SERVICOS        PIC S9(04) COMP VALUE ZEROS.C52110
024000     02  WKS-TAB-SERVICOS OCCURS 1 TO 9999 TIMESC52120
024100                 DEPENDING ON WKS-QTD-SERVICOS.C52130
024200   04  WKS-TAB-SER-ID      PIC 9(09).C52140
024300   04  WKS-TAB-SER-ATIVO   PIC X(01).C52150
024400******************************************************************C52160
024500*         T A B L A   D E   O R D E N S   D E   S E R V I C O    *C52170
024600******************************************************************C52180
024700 01  WKS-TABELA-ORDENS.C52190
024800     02  WKS-QTD-ORDENS          PIC S9(04) COMP VALUE ZEROS.C52200
024900     02  WKS-TAB-ORDENS OCCURS 1 TO 9999 TIMESC52210
025000                 DEPENDING ON WKS-QTD-ORDENS.C52220
025100   04  WKS-TAB-OS-ID             PIC 9(09).C52230
025200   04  WKS-TAB-OS-NUMERO         PIC X(20).C52240
025300   04  WKS-TAB-OS-STATUS         PIC X(20).C52250
025400   04  WKS-TAB-OS-CLIENTE-ID     PIC 9(09).C52260
025500   04  WKS-TAB-OS-VEICULO-ID     PIC 9(09).C52270
025550   04  WKS-TAB-OS-DESCR-PROBLEMA PIC X(200).C52271
025600   04  WKS-TAB-OS-VALOR-PECAS    PIC S9(08)V99.C52280
025700   04  WKS-TAB-OS-VALOR-MAOOBRA  PIC S9(08)V99.C52290
025800   04  WKS-TAB-OS-VALOR-TOTAL    PIC S9(08)V99.C52300
025900   04  WKS-TAB-OS-PRAZO-ENTREGA  PIC 9(08).C52310
026000   04  WKS-TAB-OS-DATA-RECEB     PIC 9(08).C52320
026100   04  WKS-TAB-OS-DATA-INIC-EXEC PIC 9(08).C52330
026200   04  WKS-TAB-OS-DATA-FINAL     PIC 9(08).C52340
026300   04  WKS-TAB-OS-DATA-ENTREGA   PIC 9(08).C52350
026400******************************************************************C52360
026500*              CONTADORES Y CONTROLADORES DE CORRIDA             *C52370
026600******************************************************************C52380
026700 01  WKS-CONTADORES.C52390
026800     02  WKS-LIDOS               PIC S9(07) COMP VALUE ZEROS.C52400
026900     02  WKS-ACEITOS             PIC S9(07) COMP VALUE ZEROS.C52410
027000     02  WKS-REJEITADOS          PIC S9(07) COMP VALUE ZEROS.C52420
027100     02  WKS-PROX-OS-ID          PIC S9(09) COMP VALUE ZEROS.C52430
027200     02  WKS-CONTADOR-OS         PIC S9(06) COMP VALUE ZEROS.C52440
027300     02  WKS-QTD-ATRASADAS       PIC S9(07) COMP VALUE ZEROS.C52450
027400     02  WKS-QTD-PARADAS         PIC S9(07) COMP VALUE ZEROS.C52460
027500
027600 01  WKS-INDICES.C52470
027700     02  WKS-I                   PIC S9(04) COMP VALUE ZEROS.C52480
027800     02  WKS-J                   PIC S9(04) COMP VALUE ZEROS.C52490
027900     02  WKS-IDX-ORDEM           PIC S9(04) COMP VALUE ZEROS.C52500
028000
028100 01  WKS-VALOR-CONTROLE          PIC S9(10)V99 VALUE ZEROS.C52510
028200
028300 01  WKS-SWITCHES.C52520
028400     02  WKS-FIM-CLIENTES        PIC X(01) VALUE "N".C52530
028500   88  FIM-CLIENTES                  VALUE "S".C52540
028600     02  WKS-FIM-VEICULOS        PIC X(01) VALUE "N".C52550
028700   88  FIM-VEICULOS                  VALUE "S".C52560
028800     02  WKS-FIM-PECAS           PIC X(01) VALUE "N".C52570
028900   88  FIM-PECAS                     VALUE "S".C52580
029000     02  WKS-FIM-SERVICOS        PIC X(01) VALUE "N".C52590
029100   88  FIM-SERVICOS                  VALUE "S".C52600
029200     02  WKS-FIM-ORDENS          PIC X(01) VALUE "N".C52610
029300   88  FIM-ORDENS-MASTER             VALUE "S".C52620
029400     02  WKS-FIM-NOVIDADES       PIC X(01) VALUE "N".C52630
029500   88  FIM-NOVIDADES                 VALUE "S".C52640
029600     02  WKS-FIM-WORKFILE        PIC X(01) VALUE "N".C52650
029700   88  FIM-WORKFILE                  VALUE "S".C52660
029800     02  WKS-SW-VALIDO           PIC X(01) VALUE "S".C52670
029900   88  REGISTRO-VALIDO               VALUE "S".C52680
030000   88  REGISTRO-INVALIDO             VALUE "N".C52690
030100     02  WKS-SW-ACHOU-CLIENTE    PIC X(01) VALUE "N".C52700
030200   88  ACHOU-CLIENTE-ATIVO           VALUE "S".C52710
030300     02  WKS-SW-ACHOU-VEICULO    PIC X(01) VALUE "N".C52720
030400   88  ACHOU-VEICULO-ATIVO           VALUE "S".C52730
030500     02  WKS-SW-ACHOU-PECA       PIC X(01) VALUE "N".C52740
030600   88  ACHOU-PECA-ATIVA               VALUE "S".C52750
030700     02  WKS-SW-ACHOU-SERVICO    PIC X(01) VALUE "N".C52760
030800   88  ACHOU-SERVICO-ATIVO            VALUE "S".C52770
030900     02  WKS-SW-ACHOU-ORDEM      PIC X(01) VALUE "N".C52780
031000   88  ACHOU-ORDEM                    VALUE "S".C52790
031100     02  WKS-SW-ACHOU-NUMERO     PIC X(01) VALUE "N".C52800
031200   88  ACHOU-NUMERO-REPETIDO          VALUE "S".C52810
031300     02  WKS-SW-TRANSICAO        PIC X(01) VALUE "N".C52820
031400   88  TRANSICAO-VALIDA               VALUE "S".C52830
031500
031600 01  WKS-MOTIVO-REJEICAO         PIC X(40) VALUE SPACES.C52840
031700 01  WKS-MOTIVO-REJEICAO-R REDEFINES WKS-MOTIVO-REJEICAO.C52850
031800     02  WKS-MOTIVO-COD          PIC X(04).C52860
031900     02  WKS-MOTIVO-TXT          PIC X(36).C52870
032000******************************************************************C52880
032100*               FECHA DE PROCESO Y PARAMETRO DE DIAS             *C52890
032200******************************************************************C52900
032300 01  WKS-DATA-PROCESO            PIC 9(08) VALUE ZEROS.C52910
032400 01  WKS-DATA-PROCESO-R REDEFINES WKS-DATA-PROCESO.C52920
032500     02  WKS-DP-ANO              PIC 9(04).C52930
032600     02  WKS-DP-MES              PIC 9(02).C52940
032700     02  WKS-DP-DIA              PIC 9(02).C52950
032800*---> TCK-03272 - LIMITE DE DIAS SIN AVANCE PARA CONSIDERAR UNA OSC52960
032900*     "PARADA" EN EM_EXECUCAO. PARAMETRO FIJO DE CORRIDA.C52970
033000 77  WKS-PARM-DIAS-LIMITE        PIC 9(03) VALUE 005.C52980
033100 01  WKS-ARCHIVO-ANALIZAR        PIC X(08) VALUE SPACES.C52990
033200******************************************************************C53000
033300*       CAMPOS DE TRABAJO PARA GENERACION DE OS-NUMERO           *C53010
033400******************************************************************C53020
033500 01  WKS-OS-NUMERO-GERADO        PIC X(20) VALUE SPACES.C53030
033600 01  WKS-OS-NUMERO-GERADO-R REDEFINES WKS-OS-NUMERO-GERADO.C53040
033700     02  WKS-GER-PREFIXO         PIC X(02).C53050
033800     02  WKS-GER-DATA            PIC 9(08).C53060
033900     02  WKS-GER-SEQ             PIC 9(06).C53070
034000     02  FILLER                  PIC X(04).C53080
034100 77  WKS-CONTADOR-OS-DISP        PIC 9(06) VALUE ZEROS.C53090
034200******************************************************************C53100
034300*       CAMPOS DE TRABAJO PARA EL CALCULO MANUAL DE DIAS         *C53110
034400*       TRANSCURRIDOS ENTRE DOS FECHAS AAAAMMDD (TCK-03272)      *C53120
034500******************************************************************C53130
034600 01  WKS-TABLA-DIAS-ACUM-VALORES.C53140
034700     02  FILLER PIC 9(04) VALUE 0000.C53150
034800     02  FILLER PIC 9(04) VALUE 0031.C53160
034900     02  FILLER PIC 9(04) VALUE 0059.C53170
035000     02  FILLER PIC 9(04) VALUE 0090.C53180
035100     02  FILLER PIC 9(04) VALUE 0120.C53190
035200     02  FILLER PIC 9(04) VALUE 0151.C53200
035300     02  FILLER PIC 9(04) VALUE 0181.C53210
035400     02  FILLER PIC 9(04) VALUE 0212.C53220
035500     02  FILLER PIC 9(04) VALUE 0243.C53230
035600     02  FILLER PIC 9(04) VALUE 0273.C53240
035700     02  FILLER PIC 9(04) VALUE 0304.C53250
035800     02  FILLER PIC 9(04) VALUE 0334.C53260
035900 01  WKS-TABLA-DIAS-ACUM REDEFINES WKS-TABLA-DIAS-ACUM-VALORES.C53270
036000     02  WKS-DIAS-ANTES-MES      PIC 9(04) OCCURS 12 TIMES.C53280
036100
036200 01  WKS-CALCULO-DIAS.C53290
036300     02  WKS-DATA-CALC           PIC 9(08).C53300
036400     02  WKS-DATA-CALC-R REDEFINES WKS-DATA-CALC.C53310
036500   04  WKS-ANO-CALC        PIC 9(04).C53320
036600   04  WKS-MES-CALC        PIC 9(02).C53330
036700   04  WKS-DIA-CALC        PIC 9(02).C53340
036800     02  WKS-ANO-CALC-1          PIC S9(04) COMP VALUE ZEROS.C53350
036900     02  WKS-DIV-4               PIC S9(04) COMP VALUE ZEROS.C53360
037000     02  WKS-RES-4               PIC S9(04) COMP VALUE ZEROS.C53370
037100     02  WKS-DIV-100             PIC S9(04) COMP VALUE ZEROS.C53380
037200     02  WKS-RES-100             PIC S9(04) COMP VALUE ZEROS.C53390
037300     02  WKS-DIV-400             PIC S9(04) COMP VALUE ZEROS.C53400
037400     02  WKS-RES-400             PIC S9(04) COMP VALUE ZEROS.C53410
037500     02  WKS-BISIESTO            PIC X(01) VALUE "N".C53420
037600   88  ANO-BISIESTO                  VALUE "S".C53430
037700     02  WKS-NUM-DIA-CALC        PIC S9(09) COMP VALUE ZEROS.C53440
037800 01  WKS-NUM-DIA-PROCESO         PIC S9(09) COMP VALUE ZEROS.C53450
037900 01  WKS-NUM-DIA-INICIO-EXEC     PIC S9(09) COMP VALUE ZEROS.C53460
038000 01  WKS-DIAS-PARADA             PIC S9(09) COMP VALUE ZEROS.C53470
038100******************************************************************C53480
038200*         AREA DE LINEAS DEL REPORTE DE ORDENES ATRASADAS        *C53490
038300******************************************************************C53500
038400 01  WKS-LINHA-RELATORIO.C53510
038500     02  LR-MOTIVO-TITULO        PIC X(20).C53520
038600     02  LR-OS-NUMERO            PIC X(12).C53530
038700     02  FILLER                  PIC X(02).C53540
038800     02  LR-CLI-NOME             PIC X(30).C53550
038900     02  FILLER                  PIC X(02).C53560
039000     02  LR-OS-STATUS            PIC X(20).C53570
039100     02  FILLER                  PIC X(02).C53580
039200     02  LR-DATA-REFERENCIA      PIC X(10).C53590
039300     02  FILLER                  PIC X(02).C53600
039400     02  LR-MOTIVO               PIC X(12).C53610
039500     02  FILLER                  PIC X(20).C53620
039600
039700 01  WKS-LINHA-SUBTOTAL.C53630
039800     02  LS-LEGENDA              PIC X(30) VALUEC53640
039900   "SUBTOTAL DO MOTIVO........: ".C53650
040000     02  LS-QTD                  PIC ZZZ,ZZ9.C53660
040100     02  FILLER                  PIC X(94).C53670
040200
040300 01  WKS-LINHA-TOTAL.C53680
040400     02  LT-LEGENDA               PIC X(30) VALUEC53690
040500   "TOTAL DE ORDENES LISTADAS.: ".C53700
040600     02  LT-QTD                   PIC ZZZ,ZZ9.C53710
040700     02  FILLER                   PIC X(94).C53720
040800
040900 01  WKS-MOTIVO-ATUAL             PIC X(12) VALUE SPACES.C53730
041000 01  WKS-MOTIVO-ANTERIOR          PIC X(12) VALUE SPACES.C53740
041100 01  WKS-SUBTOTAL-MOTIVO          PIC S9(07) COMP VALUE ZEROS.C53750
041200******************************************************************C53760
041300 PROCEDURE DIVISION.C53770
041400******************************************************************C53780
041500*               S E C C I O N    P R I N C I P A L               *C53790
041600******************************************************************C53800
041700 000-MAIN SECTION.C53810
041900     ACCEPT WKS-DATA-PROCESO FROM DATE YYYYMMDD.C53830
042000     PERFORM 100-APERTURA-ARCHIVOS.C53840
042100     PERFORM 110-CARGA-MAESTRO-CLIENTES.C53850
042200     PERFORM 120-CARGA-MAESTRO-VEICULOS.C53860
042300     PERFORM 130-CARGA-MAESTRO-PECAS.C53870
042400     PERFORM 140-CARGA-MAESTRO-SERVICOS.C53880
042500     PERFORM 150-CARGA-MAESTRO-ORDENS.C53890
042600     PERFORM 200-PROCESA-TRANSACOES.C53900
042700     PERFORM 800-RELATORIO-ATRASADAS.C53910
042800     PERFORM 900-ESTADISTICAS.C53920
042900     PERFORM 950-CIERRA-ARCHIVOS.C53930
043000     STOP RUN.C53940
043100 000-MAIN-E. EXIT.C53960
043300
043400*--------> SERIE 100 - APERTURA DE ARCHIVOSC53970
043500 100-APERTURA-ARCHIVOS SECTION.C53980
043700     OPEN INPUT  CLIENTE-MASTER.C54000
043800     OPEN INPUT  VEICULO-MASTER.C54010
043900     OPEN INPUT  PECA-MASTER.C54020
044000     OPEN INPUT  SERVICO-MASTER.C54030
044100     OPEN INPUT  ORDEM-SERVICO-MASTER.C54040
044200     OPEN INPUT  ORDEM-SERVICO-IN.C54050
044300     OPEN OUTPUT ORDEM-SERVICO-OUT.C54060
044400     OPEN OUTPUT ORDEM-SERVICO-REJ.C54070
044500     OPEN OUTPUT ITEM-PECA-OUT.C54080
044600     OPEN OUTPUT ITEM-SERVICO-OUT.C54090
044700     OPEN OUTPUT HISTORICO-OUT.C54100
044800     OPEN OUTPUT RELATORIO-ATRASADAS.C54110
044900     MOVE 'CLIMAS' TO WKS-ARCHIVO-ANALIZAR.C54120
045000     PERFORM 700-ERRORES-LEC-SECUENCIAL.C54130
045100     MOVE 'VEIMAS' TO WKS-ARCHIVO-ANALIZAR.C54140
045200     PERFORM 700-ERRORES-LEC-SECUENCIAL.C54150
045300     MOVE 'PECMAS' TO WKS-ARCHIVO-ANALIZAR.C54160
045400     PERFORM 700-ERRORES-LEC-SECUENCIAL.C54170
045500     MOVE 'SERMAS' TO WKS-ARCHIVO-ANALIZAR.C54180
045600     PERFORM 700-ERRORES-LEC-SECUENCIAL.C54190
045700     MOVE 'OSVMAS' TO WKS-ARCHIVO-ANALIZAR.C54200
045800     PERFORM 700-ERRORES-LEC-SECUENCIAL.C54210
045900     MOVE 'OSVENT' TO WKS-ARCHIVO-ANALIZAR.C54220
046000     PERFORM 700-ERRORES-LEC-SECUENCIAL.C54230
046100 100-APERTURA-ARCHIVOS-E. EXIT.C54250
046300
046400*--------> SERIE 110/120/130/140 - CARGA DE MAESTROS EN MEMORIAC54260
046500 110-CARGA-MAESTRO-CLIENTES SECTION.C54270
046700     READ CLIENTE-MASTERC54290
046800    AT END SET FIM-CLIENTES TO TRUEC54300
046900     END-READ.C54310
047000     PERFORM 111-CARGA-CLIENTE-NA-TABELAC54320
047100   UNTIL FIM-CLIENTES.C54330
047200 110-CARGA-MAESTRO-CLIENTES-E. EXIT.C54350
047400
047500 111-CARGA-CLIENTE-NA-TABELA.C54360
047600     ADD 1 TO WKS-QTD-CLIENTES.C54370
047700     MOVE CLI-ID    TO WKS-TAB-CLI-ID(WKS-QTD-CLIENTES).C54380
047800     MOVE CLI-NOME  TO WKS-TAB-CLI-NOME(WKS-QTD-CLIENTES).C54390
047900     MOVE CLI-ATIVO TO WKS-TAB-CLI-ATIVO(WKS-QTD-CLIENTES).C54400
048000     READ CLIENTE-MASTERC54410
048100    AT END SET FIM-CLIENTES TO TRUEC54420
048200     END-READ.C54430
048300
048400 120-CARGA-MAESTRO-VEICULOS SECTION.C54440
048600     READ VEICULO-MASTERC54460
048700    AT END SET FIM-VEICULOS TO TRUEC54470
048800     END-READ.C54480
048900     PERFORM 121-CARGA-VEICULO-NA-TABELAC54490
049000   UNTIL FIM-VEICULOS.C54500
049100 120-CARGA-MAESTRO-VEICULOS-E. EXIT.C54520
049300
049400 121-CARGA-VEICULO-NA-TABELA.C54530
049500     ADD 1 TO WKS-QTD-VEICULOS.C54540
049600     MOVE VEI-ID         TO WKS-TAB-VEI-ID(WKS-QTD-VEICULOS).C54550
049700     MOVE VEI-CLIENTE-ID TO WKS-TAB-VEI-CLIENTE(WKS-QTD-VEICULOS).C54560
049800     MOVE VEI-ATIVO      TO WKS-TAB-VEI-ATIVO(WKS-QTD-VEICULOS).C54570
049900     READ VEICULO-MASTERC54580
050000    AT END SET FIM-VEICULOS TO TRUEC54590
050100     END-READ.C54600
050200
050300 130-CARGA-MAESTRO-PECAS SECTION.C54610
050500     READ PECA-MASTERC54630
050600    AT END SET FIM-PECAS TO TRUEC54640
050700     END-READ.C54650
050800     PERFORM 131-CARGA-PECA-NA-TABELAC54660
050900   UNTIL FIM-PECAS.C54670
051000 130-CARGA-MAESTRO-PECAS-E. EXIT.C54690
051200
051300 131-CARGA-PECA-NA-TABELA.C54700
051400     ADD 1 TO WKS-QTD-PECAS.C54710
051500     MOVE PEC-ID    TO WKS-TAB-PEC-ID(WKS-QTD-PECAS).C54720
051600     MOVE PEC-ATIVO TO WKS-TAB-PEC-ATIVO(WKS-QTD-PECAS).C54730
051700     READ PECA-MASTERC54740
051800    AT END SET FIM-PECAS TO TRUEC54750
051900     END-READ.C54760
052000
052100 140-CARGA-MAESTRO-SERVICOS SECTION.C54770
052300     READ SERVICO-MASTERC54790
052400    AT END SET FIM-SERVICOS TO TRUEC54800
052500     END-READ.C54810
052600     PERFORM 141-CARGA-SERVICO-NA-TABELAC54820
052700   UNTIL FIM-SERVICOS.C54830
052800 140-CARGA-MAESTRO-SERVICOS-E. EXIT.C54850
053000
053100 141-CARGA-SERVICO-NA-TABELA.C54860
053200     ADD 1 TO WKS-QTD-SERVICOS.C54870
053300     MOVE SER-ID    TO WKS-TAB-SER-ID(WKS-QTD-SERVICOS).C54880
053400     MOVE SER-ATIVO TO WKS-TAB-SER-ATIVO(WKS-QTD-SERVICOS).C54890
053500     READ SERVICO-MASTERC54900
053600    AT END SET FIM-SERVICOS TO TRUEC54910
053700     END-READ.C54920
053800
053900*--------> SERIE 150 - CARGA DEL MAESTRO DE ORDENES DE SERVICIOC54930
054000*          EXISTENTES (CORRIDAS ANTERIORES) EN LA TABLA DE TRABAJOC54940
054100 150-CARGA-MAESTRO-ORDENS SECTION.C54950
054300     READ ORDEM-SERVICO-MASTERC54970
054400    AT END SET FIM-ORDENS-MASTER TO TRUEC54980
054500     END-READ.C54990
054600     PERFORM 151-CARGA-ORDEM-NA-TABELAC55000
054700   UNTIL FIM-ORDENS-MASTER.C55010
054800 150-CARGA-MAESTRO-ORDENS-E. EXIT.C55030
055000
055100 151-CARGA-ORDEM-NA-TABELA.                                       C55040
055200     ADD 1 TO WKS-QTD-ORDENS.                                     C55050
055300     MOVE OS-ID               TO WKS-TAB-OS-ID(WKS-QTD-ORDENS).   C55060
055400     MOVE OS-NUMERO           TO WKS-TAB-OS-NUMERO(WKS-QTD-ORDENS).C55070
055500     MOVE OS-STATUS           TO WKS-TAB-OS-STATUS(WKS-QTD-ORDENS).C55080
055600     MOVE OS-CLIENTE-ID       TO                                  C55090
055700    WKS-TAB-OS-CLIENTE-ID(WKS-QTD-ORDENS).                        C55100
055800     MOVE OS-VEICULO-ID       TO                                  C55110
055900    WKS-TAB-OS-VEICULO-ID(WKS-QTD-ORDENS).                        C55120
056000     MOVE OS-DESCRICAO-PROBLEMA TO                                C55130
056100    WKS-TAB-OS-DESCR-PROBLEMA(WKS-QTD-ORDENS).                    C55140
056200     MOVE OS-VALOR-PECAS      TO                                  C55150
056300    WKS-TAB-OS-VALOR-PECAS(WKS-QTD-ORDENS).                       C55160
056400     MOVE OS-VALOR-MAO-OBRA   TO                                  C55170
056500    WKS-TAB-OS-VALOR-MAOOBRA(WKS-QTD-ORDENS).                     C55180
056600     MOVE OS-VALOR-TOTAL      TO                                  C55190
056700    WKS-TAB-OS-VALOR-TOTAL(WKS-QTD-ORDENS).                       C55200
056800     MOVE OS-PRAZO-ENTREGA    TO                                  C55210
056900    WKS-TAB-OS-PRAZO-ENTREGA(WKS-QTD-ORDENS).                     C55220
057000     MOVE OS-DATA-RECEBIMENTO TO                                  C55230
057100    WKS-TAB-OS-DATA-RECEB(WKS-QTD-ORDENS).                        C55240
057200     MOVE OS-DATA-INICIO-EXEC TO                                  C55250
057300    WKS-TAB-OS-DATA-INIC-EXEC(WKS-QTD-ORDENS).                    C55260
057400     MOVE OS-DATA-FINALIZACAO TO                                  C55270
057500    WKS-TAB-OS-DATA-FINAL(WKS-QTD-ORDENS).                        C55280
057600     MOVE OS-DATA-ENTREGA     TO                                  C55290
057700    WKS-TAB-OS-DATA-ENTREGA(WKS-QTD-ORDENS).                      C55300
057800     IF WKS-TAB-OS-ID(WKS-QTD-ORDENS) > WKS-PROX-OS-ID            C55310
057900  MOVE WKS-TAB-OS-ID(WKS-QTD-ORDENS) TO WKS-PROX-OS-ID            C55320
058000     END-IF.                                                      C55330
058100     READ ORDEM-SERVICO-MASTER                                  C55340
058200    AT END SET FIM-ORDENS-MASTER TO TRUE                        C55350
058300     END-READ.                                                  C55360
058400
058500*--------> SERIE 200 - PROCESO DE LAS TRANSACCIONES DE OSC55370
058550 200-PROCESA-TRANSACOES SECTION.C55380
058600     READ ORDEM-SERVICO-INC55380
058700    AT END SET FIM-NOVIDADES TO TRUEC55390
058800     END-READ.C55400
058900     PERFORM 201-PROCESSA-TRANSACAOC55410
059000   UNTIL FIM-NOVIDADES.C55420
059100 200-PROCESA-TRANSACOES-E. EXIT.C55440
059300
059400 201-PROCESSA-TRANSACAO.C55450
059500     ADD 1 TO WKS-LIDOS.C55460
059600     EVALUATE TRUEC55470
059700   WHEN TRN-TIPO-CRIACAOC55480
059800        PERFORM 230-PROCESSA-CRIACAOC55490
059900   WHEN TRN-TIPO-MUDA-STATUSC55500
060000        PERFORM 240-PROCESSA-MUDANCA-STATUSC55510
060100   WHEN TRN-TIPO-ITENSC55520
060200        PERFORM 232-PROCESSA-ITENS-EXISTENTEC55530
060300   WHEN OTHERC55540
060400        SET REGISTRO-INVALIDO TO TRUEC55550
060500        MOVE "TIPO DE TRANSACAO DESCONHECIDO" TOC55560
060600             WKS-MOTIVO-REJEICAOC55570
060700        PERFORM 295-ESCRITURA-OS-REJC55580
060800     END-EVALUATE.C55590
060900     READ ORDEM-SERVICO-INC55600
061000    AT END SET FIM-NOVIDADES TO TRUEC55610
061100     END-READ.C55620
061200
061300*--------> VALIDA CLIENTE/VEHICULO DE CABECERA DE LA TRANSACCIONC55630
061400 210-VALIDA-CAB-OS SECTION.C55640
061600     SET REGISTRO-VALIDO TO TRUE.C55660
061700     MOVE SPACES TO WKS-MOTIVO-REJEICAO.C55670
061800     PERFORM 211-COMPARA-CLIENTE-TABELA.C55680
061900     IF NOT ACHOU-CLIENTE-ATIVOC55690
062000  SET REGISTRO-INVALIDO TO TRUEC55700
062100  MOVE "CLIENTE INEXISTENTE O INACTIVO" TO WKS-MOTIVO-REJEICAOC55710
062200     END-IF.C55720
062300     IF REGISTRO-VALIDOC55730
062400  PERFORM 212-COMPARA-VEICULO-TABELAC55740
062500  IF NOT ACHOU-VEICULO-ATIVOC55750
062600     SET REGISTRO-INVALIDO TO TRUEC55760
062700     MOVE "VEHICULO INEXISTENTE O INACTIVO" TOC55770
062800          WKS-MOTIVO-REJEICAOC55780
062900  END-IFC55790
063000     END-IF.C55800
063100 210-VALIDA-CAB-OS-E. EXIT.C55820
063300
063400 211-COMPARA-CLIENTE-TABELA.C55830
063500     SET ACHOU-CLIENTE-ATIVO TO FALSE.C55840
063600     MOVE 1 TO WKS-I.C55850
063700     PERFORM 213-VARRE-TABELA-CLIENTESC55860
063800   UNTIL WKS-I > WKS-QTD-CLIENTES.C55870
063900
064000 213-VARRE-TABELA-CLIENTES.C55880
064100     IF WKS-TAB-CLI-ID(WKS-I) = TRN-OS-CLIENTE-ID ANDC55890
064200  WKS-TAB-CLI-ATIVO(WKS-I) = "S"C55900
064300  SET ACHOU-CLIENTE-ATIVO TO TRUEC55910
064400     END-IF.C55920
064500     ADD 1 TO WKS-I.C55930
064600
064700 212-COMPARA-VEICULO-TABELA.C55940
064800     SET ACHOU-VEICULO-ATIVO TO FALSE.C55950
064900     MOVE 1 TO WKS-I.C55960
065000     MOVE ZEROS TO WKS-J.C55970
065100     PERFORM 214-VARRE-TABELA-VEICULOSC55980
065200   UNTIL WKS-I > WKS-QTD-VEICULOS.C55990
065300     IF ACHOU-VEICULO-ATIVOC56000
065400  IF WKS-TAB-VEI-CLIENTE(WKS-J) NOT = TRN-OS-CLIENTE-IDC56010
065500     SET ACHOU-VEICULO-ATIVO TO FALSEC56020
065600     MOVE "VEHICULO NAO PERTENCE AO CLIENTE" TOC56030
065700          WKS-MOTIVO-REJEICAOC56040
065800  END-IFC56050
065900     END-IF.C56060
066000
066100 214-VARRE-TABELA-VEICULOS.C56070
066200     IF WKS-TAB-VEI-ID(WKS-I) = TRN-OS-VEICULO-ID ANDC56080
066300  WKS-TAB-VEI-ATIVO(WKS-I) = "S"C56090
066400  SET ACHOU-VEICULO-ATIVO TO TRUEC56100
066500  MOVE WKS-I TO WKS-JC56110
066600     END-IF.C56120
066700     ADD 1 TO WKS-I.C56130
066800
066900*--------> GERACAO DO NUMERO DA OS, COM REINTENTO EM CASO DEC56140
067000*          COLISAO CONTRA A TABELA DE ORDENS (TCK-03250)C56150
067100 220-GERA-NUMERO-OS SECTION.C56160
067300     SET ACHOU-NUMERO-REPETIDO TO TRUE.C56180
067400     PERFORM 221-TENTA-GERAR-NUMEROC56190
067500   UNTIL NOT ACHOU-NUMERO-REPETIDO.C56200
067600 220-GERA-NUMERO-OS-E. EXIT.C56220
067800
067900 221-TENTA-GERAR-NUMERO.C56230
068000     ADD 1 TO WKS-CONTADOR-OS.C56240
068100     MOVE WKS-CONTADOR-OS TO WKS-CONTADOR-OS-DISP.C56250
068200     MOVE SPACES          TO WKS-OS-NUMERO-GERADO.C56260
068300     MOVE "OS"             TO WKS-GER-PREFIXO.C56270
068400     MOVE WKS-DATA-PROCESO TO WKS-GER-DATA.C56280
068500     MOVE WKS-CONTADOR-OS-DISP TO WKS-GER-SEQ.C56290
068600     SET ACHOU-NUMERO-REPETIDO TO FALSE.C56300
068700     MOVE 1 TO WKS-I.C56310
068800     PERFORM 222-COMPARA-NUMERO-TABELAC56320
068900   UNTIL WKS-I > WKS-QTD-ORDENS.C56330
069000
069100 222-COMPARA-NUMERO-TABELA.C56340
069200     IF WKS-TAB-OS-NUMERO(WKS-I) = WKS-OS-NUMERO-GERADOC56350
069300  SET ACHOU-NUMERO-REPETIDO TO TRUEC56360
069400     END-IF.C56370
069500     ADD 1 TO WKS-I.C56380
069600
069700*--------> ALTA DE UMA NOVA ORDEM DE SERVICOC56390
069800 230-PROCESSA-CRIACAO SECTION.C56400
070000     PERFORM 210-VALIDA-CAB-OS.C56420
070100     IF REGISTRO-VALIDO AND TRN-OS-DESCRICAO-PROB = SPACESC56430
070200  SET REGISTRO-INVALIDO TO TRUEC56440
070300  MOVE "DESCRICAO DO PROBLEMA EM BRANCO" TO WKS-MOTIVO-REJEICAOC56450
070400     END-IF.C56460
070500     IF REGISTRO-VALIDOC56470
070600  PERFORM 220-GERA-NUMERO-OSC56480
070700  ADD 1 TO WKS-QTD-ORDENSC56490
070800  ADD 1 TO WKS-PROX-OS-ID                                         C56500
070900  MOVE WKS-PROX-OS-ID        TO WKS-TAB-OS-ID(WKS-QTD-ORDENS)     C56510
071000  MOVE WKS-OS-NUMERO-GERADO  TO                                   C56520
071100       WKS-TAB-OS-NUMERO(WKS-QTD-ORDENS)                          C56530
071200  MOVE "RECEBIDA            " TO                                  C56540
071300       WKS-TAB-OS-STATUS(WKS-QTD-ORDENS)                          C56550
071400  MOVE TRN-OS-CLIENTE-ID     TO                                   C56560
071500       WKS-TAB-OS-CLIENTE-ID(WKS-QTD-ORDENS)                      C56570
071600  MOVE TRN-OS-VEICULO-ID     TO                                   C56580
071700       WKS-TAB-OS-VEICULO-ID(WKS-QTD-ORDENS)                      C56590
071800  MOVE TRN-OS-DESCRICAO-PROB TO                                   C56600
071900       WKS-TAB-OS-DESCR-PROBLEMA(WKS-QTD-ORDENS)                  C56610
072000  MOVE TRN-OS-PRAZO-ENTREGA  TO                                   C56620
072100       WKS-TAB-OS-PRAZO-ENTREGA(WKS-QTD-ORDENS)                   C56630
072200  MOVE WKS-DATA-PROCESO      TO                                   C56640
072300       WKS-TAB-OS-DATA-RECEB(WKS-QTD-ORDENS)                      C56650
072400  MOVE ZEROS TO WKS-TAB-OS-VALOR-PECAS(WKS-QTD-ORDENS)            C56660
072500  MOVE ZEROS TO WKS-TAB-OS-VALOR-MAOOBRA(WKS-QTD-ORDENS)          C56670
072600  MOVE ZEROS TO WKS-TAB-OS-VALOR-TOTAL(WKS-QTD-ORDENS)            C56680
072700  MOVE WKS-QTD-ORDENS TO WKS-IDX-ORDEM                            C56690
072800  MOVE "RECEBIDA            " TO HS-STATUS                        C56700
072900  PERFORM 280-GRAVA-HISTORICO                                     C56710
073000  PERFORM 250-PROCESSA-ITENS-PECA                                 C56720
073100  PERFORM 260-PROCESSA-ITENS-SERVICO                              C56730
073200  PERFORM 270-RECALCULA-TOTAIS                                    C56740
073300  PERFORM 290-ESCRITURA-OS-OUT                                    C56750
073400  ADD 1 TO WKS-ACEITOS                                            C56760
073500  ADD WKS-TAB-OS-VALOR-TOTAL(WKS-QTD-ORDENS) TO                   C56770
073600      WKS-VALOR-CONTROLE                                          C56780
073700     ELSE                                                     C56790
073800  PERFORM 295-ESCRITURA-OS-REJ                                 C56800
074000     END-IF.                                                   C56805
074050 230-PROCESSA-CRIACAO-E. EXIT.C56810
074000
074100*--------> ADICAO DE LINEAS DE PIEZAS/MANO DE OBRA A UMA OSC56820
074200*          JA EXISTENTE (TRN-TIPO = "I")C56830
074300 232-PROCESSA-ITENS-EXISTENTE SECTION.C56840
074500     PERFORM 242-COMPARA-OSNUMERO-TABELA.C56860
074600     IF ACHOU-ORDEMC56870
074700  MOVE WKS-I TO WKS-IDX-ORDEMC56880
074800  PERFORM 250-PROCESSA-ITENS-PECAC56890
074900  PERFORM 260-PROCESSA-ITENS-SERVICOC56900
075000  PERFORM 270-RECALCULA-TOTAISC56910
075100  PERFORM 290-ESCRITURA-OS-OUTC56920
075200  ADD 1 TO WKS-ACEITOSC56930
075300     ELSEC56940
075400  SET REGISTRO-INVALIDO TO TRUEC56950
075500  MOVE "ORDEM DE SERVICO NAO ENCONTRADA" TOC56960
075600       WKS-MOTIVO-REJEICAOC56970
075700  PERFORM 295-ESCRITURA-OS-REJC56980
075800     END-IF.C56990
075900 232-PROCESSA-ITENS-EXISTENTE-E. EXIT.C57010
076100
076200*--------> MUDANCA DE STATUS DE UMA OS EXISTENTE (TRN-TIPO = "S")C57020
076300 240-PROCESSA-MUDANCA-STATUS SECTION.C57030
076500     PERFORM 242-COMPARA-OSNUMERO-TABELA.C57050
076600     IF NOT ACHOU-ORDEMC57060
076700  SET REGISTRO-INVALIDO TO TRUEC57070
076800  MOVE "ORDEM DE SERVICO NAO ENCONTRADA" TOC57080
076900       WKS-MOTIVO-REJEICAOC57090
077000  PERFORM 295-ESCRITURA-OS-REJC57100
077100     ELSEC57110
077200  MOVE WKS-I TO WKS-IDX-ORDEMC57120
077300  PERFORM 245-VALIDA-TRANSICAO-STATUSC57130
077400  IF TRANSICAO-VALIDAC57140
077500     MOVE TRN-NOVO-STATUS TOC57150
077600          WKS-TAB-OS-STATUS(WKS-IDX-ORDEM)C57160
077700     EVALUATE TRUEC57170
077800         WHEN TRN-NOVO-STATUS = "EM_EXECUCAO         "C57180
077900              MOVE WKS-DATA-PROCESO TOC57190
078000                   WKS-TAB-OS-DATA-INIC-EXEC(WKS-IDX-ORDEM)C57200
078100         WHEN TRN-NOVO-STATUS = "FINALIZADA          "C57210
078200              MOVE WKS-DATA-PROCESO TOC57220
078300                   WKS-TAB-OS-DATA-FINAL(WKS-IDX-ORDEM)C57230
078400         WHEN TRN-NOVO-STATUS = "ENTREGUE            "C57240
078500              MOVE WKS-DATA-PROCESO TOC57250
078600                   WKS-TAB-OS-DATA-ENTREGA(WKS-IDX-ORDEM)C57260
078700     END-EVALUATEC57270
078800     MOVE TRN-NOVO-STATUS TO HS-STATUSC57280
078900     PERFORM 280-GRAVA-HISTORICOC57290
079000     PERFORM 290-ESCRITURA-OS-OUTC57300
079100     ADD 1 TO WKS-ACEITOSC57310
079200  ELSEC57320
079300     SET REGISTRO-INVALIDO TO TRUEC57330
079400     MOVE "TRANSICAO DE STATUS INVALIDA" TOC57340
079500          WKS-MOTIVO-REJEICAOC57350
079600     PERFORM 295-ESCRITURA-OS-REJC57360
079700  END-IFC57370
079800     END-IF.C57380
079900 240-PROCESSA-MUDANCA-STATUS-E. EXIT.C57400
080100
080200 242-COMPARA-OSNUMERO-TABELA.C57410
080300     SET ACHOU-ORDEM TO FALSE.C57420
080400     MOVE 1 TO WKS-I.C57430
080500     PERFORM 243-VARRE-TABELA-ORDENSC57440
080600   UNTIL WKS-I > WKS-QTD-ORDENS.C57450
080700
080800 243-VARRE-TABELA-ORDENS.C57460
080900     IF WKS-TAB-OS-NUMERO(WKS-I) = TRN-OS-NUMEROC57470
081000  SET ACHOU-ORDEM TO TRUEC57480
081100     ELSEC57490
081200  ADD 1 TO WKS-IC57500
081300     END-IF.C57510
081400
081500*--------> VALIDA A TRANSICAO DE STATUS CONTRA A MAQUINA DEC57520
081600*          ESTADOS DA OS (RECEBIDA -> ... -> ENTREGUE)C57530
081700 245-VALIDA-TRANSICAO-STATUS SECTION.C57540
081900     SET TRANSICAO-VALIDA TO FALSE.C57560
082000     EVALUATE WKS-TAB-OS-STATUS(WKS-IDX-ORDEM)C57570
082100   WHEN "RECEBIDA            "C57580
082200        IF TRN-NOVO-STATUS = "EM_DIAGNOSTICO      "C57590
082300           SET TRANSICAO-VALIDA TO TRUEC57600
082400        END-IFC57610
082500   WHEN "EM_DIAGNOSTICO      "C57620
082600        IF TRN-NOVO-STATUS = "AGUARDANDO_APROVACAO"C57630
082700           SET TRANSICAO-VALIDA TO TRUEC57640
082800        END-IFC57650
082900   WHEN "AGUARDANDO_APROVACAO"C57660
083000        IF TRN-NOVO-STATUS = "EM_EXECUCAO         "C57670
083100           SET TRANSICAO-VALIDA TO TRUEC57680
083200        END-IFC57690
083300   WHEN "EM_EXECUCAO         "C57700
083400        IF TRN-NOVO-STATUS = "FINALIZADA          "C57710
083500           SET TRANSICAO-VALIDA TO TRUEC57720
083600        END-IFC57730
083700   WHEN "FINALIZADA          "C57740
083800        IF TRN-NOVO-STATUS = "ENTREGUE            "C57750
083900           SET TRANSICAO-VALIDA TO TRUEC57760
084000        END-IFC57770
084100   WHEN OTHERC57780
084200        SET TRANSICAO-VALIDA TO FALSEC57790
084300     END-EVALUATE.C57800
084400 245-VALIDA-TRANSICAO-STATUS-E. EXIT.C57820
084600
084700*--------> ADICAO DAS LINEAS DE PIEZAS DA TRANSACCION A LA OSC57830
084800 250-PROCESSA-ITENS-PECA SECTION.C57840
085000     MOVE 1 TO WKS-J.C57860
085100     PERFORM 251-PROCESSA-LINHA-PECAC57870
085200   UNTIL WKS-J > TRN-QTD-ITENS-PECA.C57880
085300 250-PROCESSA-ITENS-PECA-E. EXIT.C57900
085500
085600 251-PROCESSA-LINHA-PECA.C57910
085700     PERFORM 252-COMPARA-PECA-TABELA.C57920
085800     IF ACHOU-PECA-ATIVA AND TRN-IP-QUANTIDADE(WKS-J) > ZEROSC57930
085900  AND TRN-IP-VALOR-UNIT(WKS-J) > ZEROSC57940
086000  MOVE WKS-TAB-OS-ID(WKS-IDX-ORDEM) TO IP-OS-IDC57950
086100  MOVE TRN-IP-PECA-ID(WKS-J)        TO IP-PECA-IDC57960
086200  MOVE TRN-IP-QUANTIDADE(WKS-J)     TO IP-QUANTIDADEC57970
086300  MOVE TRN-IP-VALOR-UNIT(WKS-J)     TO IP-VALOR-UNITARIOC57980
086400  COMPUTE IP-VALOR-TOTAL ROUNDED =C57990
086500      IP-QUANTIDADE * IP-VALOR-UNITARIOC58000
086600  WRITE REG-ITEM-PECAC58010
086700  ADD IP-VALOR-TOTAL TOC58020
086800      WKS-TAB-OS-VALOR-PECAS(WKS-IDX-ORDEM)C58030
086900     END-IF.C58040
087000     ADD 1 TO WKS-J.C58050
087100
087200 252-COMPARA-PECA-TABELA.C58060
087300     SET ACHOU-PECA-ATIVA TO FALSE.C58070
087400     MOVE 1 TO WKS-I.C58080
087500     PERFORM 253-VARRE-TABELA-PECASC58090
087600   UNTIL WKS-I > WKS-QTD-PECAS.C58100
087700
087800 253-VARRE-TABELA-PECAS.C58110
087900     IF WKS-TAB-PEC-ID(WKS-I) = TRN-IP-PECA-ID(WKS-J) ANDC58120
088000  WKS-TAB-PEC-ATIVO(WKS-I) = "S"C58130
088100  SET ACHOU-PECA-ATIVA TO TRUEC58140
088200     END-IF.C58150
088300     ADD 1 TO WKS-I.C58160
088400
088500*--------> ADICAO DAS LINEAS DE MANO DE OBRA DA TRANSACCIONC58170
088600 260-PROCESSA-ITENS-SERVICO SECTION.C58180
088800     MOVE 1 TO WKS-J.C58200
088900     PERFORM 261-PROCESSA-LINHA-SERVICOC58210
089000   UNTIL WKS-J > TRN-QTD-ITENS-SERVICO.C58220
089100 260-PROCESSA-ITENS-SERVICO-E. EXIT.C58240
089300
089400 261-PROCESSA-LINHA-SERVICO.C58250
089500     PERFORM 262-COMPARA-SERVICO-TABELA.C58260
089600     IF ACHOU-SERVICO-ATIVO AND TRN-IS-QUANTIDADE(WKS-J) > ZEROSC58270
089700  AND TRN-IS-VALOR-UNIT(WKS-J) > ZEROSC58280
089800  MOVE WKS-TAB-OS-ID(WKS-IDX-ORDEM) TO IS-OS-IDC58290
089900  MOVE TRN-IS-SERVICO-ID(WKS-J)     TO IS-SERVICO-IDC58300
090000  MOVE TRN-IS-QUANTIDADE(WKS-J)     TO IS-QUANTIDADEC58310
090100  MOVE TRN-IS-VALOR-UNIT(WKS-J)     TO IS-VALOR-UNITARIOC58320
090200  COMPUTE IS-VALOR-TOTAL ROUNDED =C58330
090300      IS-QUANTIDADE * IS-VALOR-UNITARIOC58340
090400  WRITE REG-ITEM-SERVICOC58350
090500  ADD IS-VALOR-TOTAL TOC58360
090600      WKS-TAB-OS-VALOR-MAOOBRA(WKS-IDX-ORDEM)C58370
090700     END-IF.C58380
090800     ADD 1 TO WKS-J.C58390
090900
091000 262-COMPARA-SERVICO-TABELA.C58400
091100     SET ACHOU-SERVICO-ATIVO TO FALSE.C58410
091200     MOVE 1 TO WKS-I.C58420
091300     PERFORM 263-VARRE-TABELA-SERVICOSC58430
091400   UNTIL WKS-I > WKS-QTD-SERVICOS.C58440
091500
091600 263-VARRE-TABELA-SERVICOS.C58450
091700     IF WKS-TAB-SER-ID(WKS-I) = TRN-IS-SERVICO-ID(WKS-J) ANDC58460
091800  WKS-TAB-SER-ATIVO(WKS-I) = "S"C58470
091900  SET ACHOU-SERVICO-ATIVO TO TRUEC58480
092000     END-IF.C58490
092100     ADD 1 TO WKS-I.C58500
092200
092300*--------> RECALCULO DO VALOR TOTAL DA OS (PIEZAS + MAO DE OBRA)C58510
092400 270-RECALCULA-TOTAIS SECTION.C58520
092600     COMPUTE WKS-TAB-OS-VALOR-TOTAL(WKS-IDX-ORDEM) =C58540
092700   WKS-TAB-OS-VALOR-PECAS(WKS-IDX-ORDEM) +C58550
092800   WKS-TAB-OS-VALOR-MAOOBRA(WKS-IDX-ORDEM).C58560
092900 270-RECALCULA-TOTAIS-E. EXIT.C58580
093100
093200*--------> GRAVACAO DE UMA LINEA DE HISTORICO DE ESTADOC58590
093300 280-GRAVA-HISTORICO SECTION.C58600
093500     MOVE SPACES TO REG-HISTORICO-STATUS.C58620
093600     MOVE WKS-TAB-OS-ID(WKS-IDX-ORDEM) TO HS-OS-ID.C58630
093700     MOVE WKS-DATA-PROCESO             TO HS-DATA-ALTERACAO.C58640
093800     WRITE REG-HISTORICO-STATUS.C58650
093900 280-GRAVA-HISTORICO-E. EXIT.C58670
094100
094200*--------> ESCRITURA DA CABECERA ATUALIZADA DA OS EM OS-OUTC58680
094300 290-ESCRITURA-OS-OUT SECTION.C58690
094500     MOVE SPACES TO REG-OS-OUT.C58710
094600     MOVE WKS-TAB-OS-ID(WKS-IDX-ORDEM)            TO OSO-ID.C58720
094700     MOVE WKS-TAB-OS-NUMERO(WKS-IDX-ORDEM)        TO OSO-NUMERO.C58730
094800     MOVE WKS-TAB-OS-STATUS(WKS-IDX-ORDEM)        TO OSO-STATUS.C58740
094900     MOVE WKS-TAB-OS-CLIENTE-ID(WKS-IDX-ORDEM)    TO OSO-CLIENTE-ID.C58750
095000     MOVE WKS-TAB-OS-VEICULO-ID(WKS-IDX-ORDEM)    TO OSO-VEICULO-ID.C58760
095100     MOVE WKS-TAB-OS-VALOR-PECAS(WKS-IDX-ORDEM)   TOC58770
095200    OSO-VALOR-PECAS.C58780
095300     MOVE WKS-TAB-OS-VALOR-MAOOBRA(WKS-IDX-ORDEM) TOC58790
095400    OSO-VALOR-MAO-OBRA.C58800
095500     MOVE WKS-TAB-OS-VALOR-TOTAL(WKS-IDX-ORDEM)   TOC58810
095600    OSO-VALOR-TOTAL.C58820
095700     MOVE WKS-TAB-OS-PRAZO-ENTREGA(WKS-IDX-ORDEM) TOC58830
095800    OSO-PRAZO-ENTREGA.C58840
095900     MOVE WKS-TAB-OS-DATA-RECEB(WKS-IDX-ORDEM)    TOC58850
096000    OSO-DATA-RECEBIMENTO.C58860
096100     MOVE WKS-TAB-OS-DATA-INIC-EXEC(WKS-IDX-ORDEM) TOC58870
096200    OSO-DATA-INICIO-EXEC.C58880
096300     MOVE WKS-TAB-OS-DATA-FINAL(WKS-IDX-ORDEM)    TOC58890
096400    OSO-DATA-FINALIZACAO.C58900
096500     MOVE WKS-TAB-OS-DATA-ENTREGA(WKS-IDX-ORDEM)  TOC58910
096600    OSO-DATA-ENTREGA.C58920
096700     MOVE WKS-TAB-OS-DESCR-PROBLEMA(WKS-IDX-ORDEM)          C58930
096750    TO OSO-DESCRICAO-PROBLEMA.                                C58935
096800     WRITE REG-OS-OUT.C58940
096900 290-ESCRITURA-OS-OUT-E. EXIT.C58960
097100
097200*--------> ESCRITURA DE UMA TRANSACCION RECHAZADAC58970
097300 295-ESCRITURA-OS-REJ SECTION.C58980
097500     MOVE SPACES         TO REG-OS-REJ.C59000
097600     MOVE TRN-TIPO        TO REJ-OS-TIPO.C59010
097700     MOVE TRN-OS-NUMERO   TO REJ-OS-NUMERO.C59020
097800     MOVE TRN-OS-CLIENTE-ID TO REJ-OS-CLIENTE-ID.C59030
097900     MOVE WKS-MOTIVO-REJEICAO TO REJ-MOTIVO.C59040
098000     WRITE REG-OS-REJ.C59050
098100     ADD 1 TO WKS-REJEITADOS.C59060
098200 295-ESCRITURA-OS-REJ-E. EXIT.C59080
098400
098500*--------> SERIE 700 - EVALUACION CENTRALIZADA DE FILE STATUSC59090
098600*          DE LOS ARCHIVOS MAESTROS ABIERTOS EN INPUTC59100
098700 700-ERRORES-LEC-SECUENCIAL SECTION.C59110
098900     EVALUATE WKS-ARCHIVO-ANALIZARC59130
099000     WHEN "CLIMAS"C59140
099100    IF FS-MAE-CLIENTES NOT = 0 AND NOT = 97C59150
099200       MOVE 'OPEN'    TO ACCIONC59160
099300       MOVE SPACES    TO LLAVEC59170
099400       MOVE 'CLIMAS'  TO ARCHIVOC59180
099500       MOVE 'OFI5OSV' TO PROGRAMAC59190
099600       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C59200
099700          LLAVE, FS-MAE-CLIENTES, FSE-MAE-CLIENTESC59210
099800       DISPLAY ">>> ERROR AL ABRIR CLIENTE-MASTER <<<"C59220
099900               UPON CONSOLEC59230
100000       MOVE 91 TO RETURN-CODEC59240
100100       STOP RUNC59250
100200    END-IFC59260
100300     WHEN "VEIMAS"C59270
100400    IF FS-MAE-VEICULOS NOT = 0 AND NOT = 97C59280
100500       MOVE 'OPEN'    TO ACCIONC59290
100600       MOVE SPACES    TO LLAVEC59300
100700       MOVE 'VEIMAS'  TO ARCHIVOC59310
100800       MOVE 'OFI5OSV' TO PROGRAMAC59320
100900       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C59330
101000          LLAVE, FS-MAE-VEICULOS, FSE-MAE-VEICULOSC59340
101100       DISPLAY ">>> ERROR AL ABRIR VEICULO-MASTER <<<"C59350
101200               UPON CONSOLEC59360
101300       MOVE 91 TO RETURN-CODEC59370
101400       STOP RUNC59380
101500    END-IFC59390
101600     WHEN "PECMAS"C59400
101700    IF FS-MAE-PECAS NOT = 0 AND NOT = 97C59410
101800       MOVE 'OPEN'    TO ACCIONC59420
101900       MOVE SPACES    TO LLAVEC59430
102000       MOVE 'PECMAS'  TO ARCHIVOC59440
102100       MOVE 'OFI5OSV' TO PROGRAMAC59450
102200       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C59460
102300          LLAVE, FS-MAE-PECAS, FSE-MAE-PECASC59470
102400       DISPLAY ">>> ERROR AL ABRIR PECA-MASTER <<<"C59480
102500               UPON CONSOLEC59490
102600       MOVE 91 TO RETURN-CODEC59500
102700       STOP RUNC59510
102800    END-IFC59520
102900     WHEN "SERMAS"C59530
103000    IF FS-MAE-SERVICOS NOT = 0 AND NOT = 97C59540
103100       MOVE 'OPEN'    TO ACCIONC59550
103200       MOVE SPACES    TO LLAVEC59560
103300       MOVE 'SERMAS'  TO ARCHIVOC59570
103400       MOVE 'OFI5OSV' TO PROGRAMAC59580
103500       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C59590
103600          LLAVE, FS-MAE-SERVICOS, FSE-MAE-SERVICOSC59600
103700       DISPLAY ">>> ERROR AL ABRIR SERVICO-MASTER <<<"C59610
103800               UPON CONSOLEC59620
103900       MOVE 91 TO RETURN-CODEC59630
104000       STOP RUNC59640
104100    END-IFC59650
104200     WHEN "OSVMAS"C59660
104300    IF FS-MAE-ORDENS NOT = 0 AND NOT = 97C59670
104400       MOVE 'OPEN'    TO ACCIONC59680
104500       MOVE SPACES    TO LLAVEC59690
104600       MOVE 'OSVMAS'  TO ARCHIVOC59700
104700       MOVE 'OFI5OSV' TO PROGRAMAC59710
104800       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C59720
104900          LLAVE, FS-MAE-ORDENS, FSE-MAE-ORDENSC59730
105000       DISPLAY ">>> ERROR AL ABRIR ORDEM-SERVICO-MASTER <<<"C59740
105100               UPON CONSOLEC59750
105200       MOVE 91 TO RETURN-CODEC59760
105300       STOP RUNC59770
105400    END-IFC59780
105500     WHEN "OSVENT"C59790
105600    IF FS-ENTRADA NOT = 0C59800
105700       MOVE 'OPEN'    TO ACCIONC59810
105800       MOVE SPACES    TO LLAVEC59820
105900       MOVE 'OSVENT'  TO ARCHIVOC59830
106000       MOVE 'OFI5OSV' TO PROGRAMAC59840
106100       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C59850
106200          LLAVE, FS-ENTRADA, FSE-MAE-ORDENSC59860
106300       DISPLAY ">>> ERROR AL ABRIR ORDEM-SERVICO-IN <<<"C59870
106400               UPON CONSOLEC59880
106500       MOVE 91 TO RETURN-CODEC59890
106600       STOP RUNC59900
106700    END-IFC59910
106800     END-EVALUATE.C59920
106900     INITIALIZE WKS-ARCHIVO-ANALIZAR.C59930
107000 700-ERRORES-LEC-SECUENCIAL-E. EXIT.C59950
107200
107300*--------> SERIE 800 - REPORTE DE ORDENES ATRASADAS/PARADASC59960
107400*          (SORT POR MOTIVO, LUEGO POR NUMERO DE OS) - TCK-03212C59970
107500 800-RELATORIO-ATRASADAS SECTION.C59980
107700     SORT WORKFILEC510000
107800   ON ASCENDING KEY WK-MOTIVO OF WORK-REGC510010
107900   ON ASCENDING KEY WK-OS-NUMERO OF WORK-REGC510020
108000   INPUT PROCEDURE IS 810-SELECIONA-ATRASADASC510030
108100   OUTPUT PROCEDURE IS 820-IMPRIME-ATRASADAS.C510040
108200 800-RELATORIO-ATRASADAS-E. EXIT.C510060
108400
108500*--------> CLASSIFICA CADA OS DA TABELA EM ATRASADA/PARADA EC510070
108600*          LIBERA (RELEASE) AS QUE QUALIFICAM PARA O REPORTEC510080
108700 810-SELECIONA-ATRASADAS.C510090
108800     MOVE 1 TO WKS-I.C510100
108900     PERFORM 811-AVALIA-ORDEMC510110
109000   UNTIL WKS-I > WKS-QTD-ORDENS.C510120
109100
109200 811-AVALIA-ORDEM.C510130
109300     MOVE SPACES TO WKS-MOTIVO-ATUAL.C510140
109400     IF WKS-TAB-OS-PRAZO-ENTREGA(WKS-I) > ZEROSC510150
109500  AND WKS-TAB-OS-PRAZO-ENTREGA(WKS-I) < WKS-DATA-PROCESOC510160
109600  AND WKS-TAB-OS-STATUS(WKS-I) NOT = "FINALIZADA          "C510170
109700  AND WKS-TAB-OS-STATUS(WKS-I) NOT = "ENTREGUE            "C510180
109800  MOVE "ATRASADA"   TO WKS-MOTIVO-ATUALC510190
109900  MOVE WKS-TAB-OS-PRAZO-ENTREGA(WKS-I) TO WK-DATA-REFERENCIAC510200
110000     END-IF.C510210
110100     IF WKS-MOTIVO-ATUAL = SPACESC510220
110200  AND WKS-TAB-OS-STATUS(WKS-I) = "EM_EXECUCAO         "C510230
110300  MOVE WKS-DATA-PROCESO TO WKS-DATA-CALCC510240
110400  PERFORM 850-CALCULA-NUM-DIAC510250
110500  MOVE WKS-NUM-DIA-CALC TO WKS-NUM-DIA-PROCESOC510260
110600  MOVE WKS-TAB-OS-DATA-INIC-EXEC(WKS-I) TO WKS-DATA-CALCC510270
110700  PERFORM 850-CALCULA-NUM-DIAC510280
110800  MOVE WKS-NUM-DIA-CALC TO WKS-NUM-DIA-INICIO-EXECC510290
110900  COMPUTE WKS-DIAS-PARADA =C510300
111000      WKS-NUM-DIA-PROCESO - WKS-NUM-DIA-INICIO-EXECC510310
111100  IF WKS-DIAS-PARADA > WKS-PARM-DIAS-LIMITEC510320
111200     MOVE "PARADA"  TO WKS-MOTIVO-ATUALC510330
111300     MOVE WKS-TAB-OS-DATA-INIC-EXEC(WKS-I) TOC510340
111400          WKS-DATA-CALCC510350
111500     MOVE WKS-DATA-CALC TO WK-DATA-REFERENCIAC510360
111600  END-IFC510370
111700     END-IF.C510380
111800     IF WKS-MOTIVO-ATUAL NOT = SPACESC510390
111900  MOVE WKS-MOTIVO-ATUAL TO WK-MOTIVOC510400
112000  MOVE WKS-TAB-OS-NUMERO(WKS-I) TO WK-OS-NUMEROC510410
112100  MOVE WKS-TAB-OS-STATUS(WKS-I) TO WK-OS-STATUSC510420
112200  PERFORM 215-BUSCA-NOME-CLIENTEC510430
112300  RELEASE WORK-REGC510440
112400     END-IF.C510450
112500     ADD 1 TO WKS-I.C510460
112600
112700 215-BUSCA-NOME-CLIENTE.C510470
112800     MOVE SPACES TO WK-CLI-NOME.C510480
112900     MOVE 1 TO WKS-J.C510490
113000     PERFORM 216-VARRE-NOME-CLIENTEC510500
113100   UNTIL WKS-J > WKS-QTD-CLIENTES.C510510
113200
113300 216-VARRE-NOME-CLIENTE.C510520
113400     IF WKS-TAB-CLI-ID(WKS-J) = WKS-TAB-OS-CLIENTE-ID(WKS-I)C510530
113500  MOVE WKS-TAB-CLI-NOME(WKS-J)(1:30) TO WK-CLI-NOMEC510540
113600     END-IF.C510550
113700     ADD 1 TO WKS-J.C510560
113800
113900*--------> IMPRESSAO DO REPORTE COM QUEBRA DE CONTROLE POR MOTIVOC510570
114000 820-IMPRIME-ATRASADAS.C510580
114100     PERFORM 821-CABECALHO-RELATORIO.C510590
114200     MOVE SPACES TO WKS-MOTIVO-ANTERIOR.C510600
114300     RETURN WORKFILEC510610
114400   AT END SET FIM-WORKFILE TO TRUEC510620
114500     END-RETURN.C510630
114600     PERFORM 822-IMPRIME-LINHA-ATRASADAC510640
114700   UNTIL FIM-WORKFILE.C510650
114800     IF WKS-SUBTOTAL-MOTIVO > ZEROSC510660
114900  PERFORM 823-IMPRIME-SUBTOTALC510670
115000     END-IF.C510680
115100     PERFORM 824-IMPRIME-TOTAL-RELATORIO.C510690
115200
115300 821-CABECALHO-RELATORIO.C510700
115400     MOVE SPACES TO REG-RELATORIO-ATRASADAS.C510710
115500     MOVE "OFICINA - TALLER MECANICO - ORDENES ATRASADAS/PARADAS"C510720
115600    TO REG-RELATORIO-ATRASADAS.C510730
115700     WRITE REG-RELATORIO-ATRASADAS.C510740
115800     MOVE SPACES TO REG-RELATORIO-ATRASADAS.C510750
115900     MOVE "NUMERO/CLIENTE/STATUS/FECHA REF./MOTIVO" TOC510760
116000    REG-RELATORIO-ATRASADAS.C510770
116100     WRITE REG-RELATORIO-ATRASADAS.C510780
116200
116300 822-IMPRIME-LINHA-ATRASADA.C510790
116400     IF WK-MOTIVO NOT = WKS-MOTIVO-ANTERIORC510800
116500  IF WKS-MOTIVO-ANTERIOR NOT = SPACESC510810
116600     PERFORM 823-IMPRIME-SUBTOTALC510820
116700  END-IFC510830
116800  MOVE WK-MOTIVO TO WKS-MOTIVO-ANTERIORC510840
116900  MOVE ZEROS TO WKS-SUBTOTAL-MOTIVOC510850
117000     END-IF.C510860
117100     MOVE SPACES TO WKS-LINHA-RELATORIO.C510870
117200     MOVE WK-OS-NUMERO       TO LR-OS-NUMERO.C510880
117300     MOVE WK-CLI-NOME        TO LR-CLI-NOME.C510890
117400     MOVE WK-OS-STATUS       TO LR-OS-STATUS.C510900
117500     MOVE WK-DATA-REFERENCIA TO LR-DATA-REFERENCIA.C510910
117600     MOVE WK-MOTIVO          TO LR-MOTIVO.C510920
117700     MOVE SPACES TO REG-RELATORIO-ATRASADAS.C510930
117800     MOVE WKS-LINHA-RELATORIO TO REG-RELATORIO-ATRASADAS.C510940
117900     WRITE REG-RELATORIO-ATRASADAS.C510950
118000     ADD 1 TO WKS-SUBTOTAL-MOTIVO.C510960
118100     IF WK-MOTIVO = "ATRASADA"C510970
118200  ADD 1 TO WKS-QTD-ATRASADASC510980
118300     ELSEC510990
118400  ADD 1 TO WKS-QTD-PARADASC511000
118500     END-IF.C511010
118600     RETURN WORKFILEC511020
118700   AT END SET FIM-WORKFILE TO TRUEC511030
118800     END-RETURN.C511040
118900
119000 823-IMPRIME-SUBTOTAL.C511050
119100     MOVE WKS-SUBTOTAL-MOTIVO TO LS-QTD.C511060
119200     MOVE SPACES TO REG-RELATORIO-ATRASADAS.C511070
119300     MOVE WKS-LINHA-SUBTOTAL TO REG-RELATORIO-ATRASADAS.C511080
119400     WRITE REG-RELATORIO-ATRASADAS.C511090
119500
119600 824-IMPRIME-TOTAL-RELATORIO.C511100
119700     COMPUTE LT-QTD = WKS-QTD-ATRASADAS + WKS-QTD-PARADAS.C511110
119800     MOVE SPACES TO REG-RELATORIO-ATRASADAS.C511120
119900     MOVE WKS-LINHA-TOTAL TO REG-RELATORIO-ATRASADAS.C511130
120000     WRITE REG-RELATORIO-ATRASADAS.C511140
120100
120200*--------> CALCULO MANUAL (SEM FUNCTION) DO NUMERO ORDINAL DO DIAC511150
120300*          PARA UMA DATA AAAAMMDD, USADO PARA MEDIR AC511160
120400*          PARALIZACAO DE UMA OS EM EM_EXECUCAO (TCK-03272)C511170
120500 850-CALCULA-NUM-DIA SECTION.C511180
120700     COMPUTE WKS-ANO-CALC-1 = WKS-ANO-CALC - 1.C511200
120800     DIVIDE WKS-ANO-CALC-1 BY 4   GIVING WKS-DIV-4C511210
120900                            REMAINDER WKS-RES-4.C511220
121000     DIVIDE WKS-ANO-CALC-1 BY 100 GIVING WKS-DIV-100C511230
121100                            REMAINDER WKS-RES-100.C511240
121200     DIVIDE WKS-ANO-CALC-1 BY 400 GIVING WKS-DIV-400C511250
121300                            REMAINDER WKS-RES-400.C511260
121400     SET ANO-BISIESTO TO FALSE.C511270
121500     DIVIDE WKS-ANO-CALC BY 4   GIVING WKS-DIV-4C511280
121600                          REMAINDER WKS-RES-4.C511290
121700     DIVIDE WKS-ANO-CALC BY 100 GIVING WKS-DIV-100C511300
121800                          REMAINDER WKS-RES-100.C511310
121900     DIVIDE WKS-ANO-CALC BY 400 GIVING WKS-DIV-400C511320
122000                          REMAINDER WKS-RES-400.C511330
122100     IF (WKS-RES-4 = 0 AND WKS-RES-100 NOT = 0) OR WKS-RES-400 = 0C511340
122200  SET ANO-BISIESTO TO TRUEC511350
122300     END-IF.C511360
122400     COMPUTE WKS-ANO-CALC-1 = WKS-ANO-CALC - 1.C511370
122500     DIVIDE WKS-ANO-CALC-1 BY 4   GIVING WKS-DIV-4C511380
122600                            REMAINDER WKS-RES-4.C511390
122700     DIVIDE WKS-ANO-CALC-1 BY 100 GIVING WKS-DIV-100C511400
122800                            REMAINDER WKS-RES-100.C511410
122900     DIVIDE WKS-ANO-CALC-1 BY 400 GIVING WKS-DIV-400C511420
123000                            REMAINDER WKS-RES-400.C511430
123100     COMPUTE WKS-NUM-DIA-CALC =C511440
123200   (WKS-ANO-CALC-1 * 365) + WKS-DIV-4 - WKS-DIV-100C511450
123300   + WKS-DIV-400 + WKS-DIAS-ANTES-MES(WKS-MES-CALC)C511460
123400   + WKS-DIA-CALC.C511470
123500     IF ANO-BISIESTO AND WKS-MES-CALC > 2C511480
123600  ADD 1 TO WKS-NUM-DIA-CALCC511490
123700     END-IF.C511500
123800 850-CALCULA-NUM-DIA-E. EXIT.C511520
124000
124100*--------> SERIE 900 - TOTALES DE CONTROLC511530
124200 900-ESTADISTICAS SECTION.C511540
124400     DISPLAY "OFI5OSV - ESTADISTICAS DA CORRIDA DE "C511560
124500   WKS-DP-DIA "/" WKS-DP-MES "/" WKS-DP-ANO.C511570
124600     DISPLAY "TRANSACOES LIDAS......: " WKS-LIDOS.C511580
124700     DISPLAY "TRANSACOES ACEITAS....: " WKS-ACEITOS.C511590
124800     DISPLAY "TRANSACOES REJEITADAS.: " WKS-REJEITADOS.C511600
124900     DISPLAY "VALOR TOTAL DAS OS....: " WKS-VALOR-CONTROLE.C511610
125000     DISPLAY "ORDENES ATRASADAS.....: " WKS-QTD-ATRASADAS.C511620
125100     DISPLAY "ORDENES PARADAS.......: " WKS-QTD-PARADAS.C511630
125200 900-ESTADISTICAS-E. EXIT.C511650
125400
125500 950-CIERRA-ARCHIVOS SECTION.C511660
125700     CLOSE CLIENTE-MASTER.C511680
125800     CLOSE VEICULO-MASTER.C511690
125900     CLOSE PECA-MASTER.C511700
126000     CLOSE SERVICO-MASTER.C511710
126100     CLOSE ORDEM-SERVICO-MASTER.C511720
126200     CLOSE ORDEM-SERVICO-IN.C511730
126300     CLOSE ORDEM-SERVICO-OUT.C511740
126400     CLOSE ORDEM-SERVICO-REJ.C511750
126500     CLOSE ITEM-PECA-OUT.C511760
126600     CLOSE ITEM-SERVICO-OUT.C511770
126700     CLOSE HISTORICO-OUT.C511780
126800     CLOSE RELATORIO-ATRASADAS.C511790
126900 950-CIERRA-ARCHIVOS-E. EXIT.C511810
