000100******************************************************************OF9010
000200*    OFOSVTRN  - LAYOUT DE LA TRANSACCION DE ORDEM DE SERVICO    *OF9020
000300*                (ORDEM-SERVICO-IN)                              *OF9030
000400*    APLICACION : OFICINA - TALLER MECANICO                     *OF9040
000500*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 22/04/1989 *OF9050
000600*    DESCRIPCION: REGISTRO DE TRANSACCION PLANO: CABECERA DE     *OF9070
000700*                 CREACION, CAMBIO DE ESTADO, O LINEAS DE        *OF9080
000800*                 PIEZAS/MANO DE OBRA A AGREGAR, SEGUN           *OF9090
000900*                 TRN-TIPO.                                      *OF9100
001000* 1989-04-22 EEDR TCK-03052 VERSION INICIAL                       OF9110
001100* 1999-01-05 DRM  TCK-03190 SE SUBE EL TOPE DE LINEAS POR OS A 20 OF9120
001200******************************************************************OF9130
001300 01  REG-OS-TRANSACAO.                                            OF9140
001400     02  TRN-TIPO                PIC X(01).                     OF9150
001500         88  TRN-TIPO-CRIACAO             VALUE "C".             OF9160
001600         88  TRN-TIPO-MUDA-STATUS         VALUE "S".             OF9170
001700         88  TRN-TIPO-ITENS               VALUE "I".             OF9180
001800     02  TRN-OS-NUMERO           PIC X(20).                      OF9190
001900     02  TRN-OS-CLIENTE-ID       PIC 9(09).                      OF9200
002000     02  TRN-OS-VEICULO-ID       PIC 9(09).                      OF9210
002100     02  TRN-OS-DESCRICAO-PROB   PIC X(200).                     OF9220
002200     02  TRN-OS-PRAZO-ENTREGA    PIC 9(08).                      OF9230
002300     02  TRN-NOVO-STATUS         PIC X(20).                      OF9240
002400     02  TRN-QTD-ITENS-PECA      PIC 9(02).                      OF9250
002500     02  TRN-ITENS-PECA OCCURS 20 TIMES.                         OF9260
002600         04  TRN-IP-PECA-ID      PIC 9(09).                      OF9270
002700         04  TRN-IP-QUANTIDADE   PIC 9(05).                      OF9280
002800         04  TRN-IP-VALOR-UNIT   PIC S9(08)V99.                  OF9290
002900     02  TRN-QTD-ITENS-SERVICO   PIC 9(02).                      OF9300
003000     02  TRN-ITENS-SERVICO OCCURS 20 TIMES.                      OF9310
003100         04  TRN-IS-SERVICO-ID   PIC 9(09).                      OF9320
003200         04  TRN-IS-QUANTIDADE   PIC 9(05).                      OF9330
003300         04  TRN-IS-VALOR-UNIT   PIC S9(08)V99.                  OF9340
003400     02  FILLER                  PIC X(20).                      OF9350
