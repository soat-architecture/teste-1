000100******************************************************************OF2010
000200*    OFVEIREG  - LAYOUT DEL MAESTRO DE VEHICULOS (VEICULO)       *OF2020
000300*    APLICACION : OFICINA - TALLER MECANICO                     *OF2030
000400*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 13/03/1989 *OF2040
000500*    DESCRIPCION: REGISTRO DEL VEHICULO VINCULADO A UN CLIENTE   *OF2050
000600*                 (VEI-CLIENTE-ID), USADO EN EL FD DE            *OF2060
000700*                 VEICULO-MASTER/IN/OUT/REJ Y EN LA TABLA EN     *OF2070
000800*                 MEMORIA DE VEHICULOS ACTIVOS.                  *OF2080
000900* 1989-03-13 EEDR TCK-03042 VERSION INICIAL                       OF2090
001000* 1996-02-19 SCV  TCK-03089 PLACA PASA A FORMATO MERCOSUR ABC1D23 OF2100
001100******************************************************************OF2110
001200 01  REG-VEICULO.                                                OF2120
001300     02  VEI-ID                  PIC 9(09).                      OF2130
001400     02  VEI-PLACA               PIC X(07).                      OF2140
001500     02  VEI-PLACA-R REDEFINES VEI-PLACA.                        OF2150
001600         04  VEI-PLACA-LETRAS1   PIC X(03).                      OF2160
001700         04  VEI-PLACA-NUM1      PIC X(01).                      OF2170
001800         04  VEI-PLACA-ALFNUM    PIC X(01).                      OF2180
001900         04  VEI-PLACA-NUM2      PIC X(02).                      OF2190
002000     02  VEI-MARCA               PIC X(50).                      OF2195
002100     02  VEI-MODELO              PIC X(100).                     OF2198
002200     02  VEI-ANO                 PIC 9(04).                      OF2210
002300     02  VEI-COR                 PIC X(30).                      OF2220
002400     02  VEI-CLIENTE-ID          PIC 9(09).                      OF2230
002500     02  VEI-ATIVO               PIC X(01).                      OF2240
002600         88  VEI-ATIVO-SIM                 VALUE "S".            OF2250
002700         88  VEI-ATIVO-NAO                 VALUE "N".            OF2260
002800     02  FILLER                  PIC X(20).                      OF2270
