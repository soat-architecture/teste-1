000100******************************************************************OF1010
000200*    OFCLIREG  - LAYOUT DEL MAESTRO DE CLIENTES (CLIENTE)        *OF1020
000300*    APLICACION : OFICINA - TALLER MECANICO                     *OF1030
000400*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 12/03/1989 *OF1040
000500*    DESCRIPCION: REGISTRO DEL CLIENTE DUENO DE UNO O MAS        *OF1050
000600*                 VEHICULOS ATENDIDOS POR EL TALLER. SE USA      *OF1060
000700*                 TANTO EN EL FD DE CLIENTE-MASTER/IN/OUT/REJ    *OF1070
000800*                 COMO EN LA TABLA EN MEMORIA DE CLIENTES        *OF1080
000900*                 ACTIVOS (VER WKS-TABLA-CLIENTES).              *OF1090
001000* 1989-03-12 EEDR TCK-03041 VERSION INICIAL                       OF1100
001100* 1991-06-04 SCV  TCK-03077 SE AGREGA CLI-TIPO-DOC (CPF/CNPJ)     OF1110
001200* 1998-11-09 DRM  TCK-03205 SE AMPLIA CLI-CEP A 9 POSICIONES      OF1120
001300******************************************************************OF1130
001400 01  REG-CLIENTE.                                                OF1140
001500     02  CLI-ID                  PIC 9(09).                      OF1150
001600     02  CLI-NOME                PIC X(100).                     OF1160
001700     02  CLI-DOCUMENTO           PIC X(14).                      OF1170
001800     02  CLI-TIPO-DOC            PIC X(04).                      OF1180
001900         88  CLI-DOC-CPF                   VALUE "CPF ".         OF1190
002000         88  CLI-DOC-CNPJ                  VALUE "CNPJ".         OF1200
002100     02  CLI-EMAIL               PIC X(100).                     OF1210
002200     02  CLI-TELEFONE            PIC X(16).                      OF1220
002300     02  CLI-ENDERECO            PIC X(100).                     OF1230
002400     02  CLI-CIDADE              PIC X(50).                      OF1240
002500     02  CLI-ESTADO              PIC X(02).                      OF1250
002600     02  CLI-CEP                 PIC X(09).                      OF1260
002700     02  CLI-ATIVO               PIC X(01).                      OF1270
002800         88  CLI-ATIVO-SIM                 VALUE "S".            OF1280
002900         88  CLI-ATIVO-NAO                 VALUE "N".            OF1290
003000     02  FILLER                  PIC X(15).                      OF1300
