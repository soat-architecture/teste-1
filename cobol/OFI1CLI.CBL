000100******************************************************************C10010
000200* FECHA       : 12/03/1989                                       *C10020
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                              *C10030
000400* APLICACION  : OFICINA - TALLER MECANICO                        *C10040
000500* PROGRAMA    : OFI1CLI                                          *C10050
000600* TIPO        : BATCH                                            *C10060
000700* DESCRIPCION : MANTENIMIENTO DE CLIENTES. LEE EL MAESTRO VIGENTE*C10070
000800*             : DE CLIENTES A MEMORIA, LUEGO LEE LAS NOVEDADES Y *C10080
000900*             : POR CADA UNA VALIDA LOS DATOS, VERIFICA QUE EL   *C10090
001000*             : DOCUMENTO Y EL CORREO NO ESTEN REPETIDOS, Y      *C10100
001100*             : ESCRIBE EN CLIENTE-OUT (ACEPTADAS) O EN          *C10110
001200*             : CLIENTE-REJ (RECHAZADAS CON MOTIVO).             *C10120
001300* ARCHIVOS    : CLIENTE-MASTER=C, CLIENTE-IN=C, CLIENTE-OUT=A,   *C10130
001400*             : CLIENTE-REJ=A                                    *C10140
001500* ACCION (ES) : A=ALTA/ACTUALIZA                                 *C10150
001600* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *C10160
001700******************************************************************C10170
001800*               H I S T O R I A L   D E   C A M B I O S          *C10180
001900******************************************************************C10190
002000* 1989-03-12 EEDR TCK-03060 VERSION INICIAL DEL PROGRAMAC10200
002100* 1990-07-02 EEDR TCK-03091 SE AGREGA VALIDACION DE LONGITUD DEC10210
002200*            NOMBRE (2-100) PEDIDA POR AUDITORIAC10220
002300* 1991-11-14 SCV  TCK-03104 SE AGREGA CONTROL DE CORREO UNICOC10230
002400* 1993-02-28 DRM  TCK-03140 CORRECCION: EL CNPJ SE VALIDABA COMOC10240
002500*            CPF CUANDO TENIA 14 DIGITOS CON CEROS A LA IZQUIERDAC10250
002600* 1994-09-19 DRM  TCK-03158 SE AGREGA DESPLIEGUE DE TOTALES DEC10260
002700*            CONTROL AL FINAL DE CORRIDAC10270
002800* 1996-05-06 SCV  TCK-03177 ESTANDARIZACION DE MENSAJES DEC10280
002900*            RECHAZO SEGUN NUEVO MANUAL DE LA APLICACIONC10290
003000* 1998-12-03 DRM  TCK-03198 REVISION Y2K - FECHAS DEL SISTEMA AC10300
003100*            CUATRO POSICIONES DE ANIO, SIN IMPACTO EN ESTEC10310
003200*            PROGRAMA (NO MANEJA FECHAS DE CLIENTE)C10320
003300* 2001-04-17 SCV  TCK-03231 SE AGREGA VALIDACION DE CLI-ESTADOC10330
003400*            NO OBLIGATORIA PERO SI INFORMADO DEBE SER 2 LETRASC10340
003500* 2004-10-08 DRM  TCK-03255 AJUSTE MENOR EN EL CONTEO DEC10350
003600*            RECHAZADOS POR CORREO DUPLICADOC10360
003700* 2006-03-21 EEDR TCK-03268 SE REEMPLAZAN LOS CICLOS PERFORM...C10370
003800*            END-PERFORM DE LAS SERIES 110/200/211/220 PORC10380
003900*            PARRAFOS PERFORMADOS, SEGUN NUEVO ESTANDAR DEC10390
004000*            CODIFICACION DEL DEPARTAMENTO DE SISTEMASC10400
004100******************************************************************C10410
004200 IDENTIFICATION DIVISION.C10420
004300 PROGRAM-ID.    OFI1CLI.C10430
004400 AUTHOR.        ERICK RAMIREZ.C10440
004500 INSTALLATION.  OFICINA - TALLER MECANICO.C10450
004600 DATE-WRITTEN.  12/03/1989.C10460
004700 DATE-COMPILED.C10470
004800 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.C10480
004900 ENVIRONMENT DIVISION.C10490
005000 CONFIGURATION SECTION.C10500
005100 SPECIAL-NAMES.C10510
005200     C01 IS TOP-OF-FORM.C10520
005300 INPUT-OUTPUT SECTION.C10530
005400 FILE-CONTROL.C10540
005500     SELECT CLIENTE-MASTER   ASSIGN TO CLIMASC10550
005600      ORGANIZATION  IS LINE SEQUENTIALC10560
005700      FILE STATUS   IS FS-MAE-CLIENTES.C10570
005800     SELECT CLIENTE-IN       ASSIGN TO CLIENTC10580
005900      ORGANIZATION  IS LINE SEQUENTIALC10590
006000      FILE STATUS   IS FS-ENTRADA.C10600
006100     SELECT CLIENTE-OUT      ASSIGN TO CLISAIC10610
006200      ORGANIZATION  IS LINE SEQUENTIALC10620
006300      FILE STATUS   IS FS-SAIDA.C10630
006400     SELECT CLIENTE-REJ      ASSIGN TO CLIREJC10640
006500      ORGANIZATION  IS LINE SEQUENTIALC10650
006600      FILE STATUS   IS FS-REJEITO.C10660
006700 DATA DIVISION.C10670
006800 FILE SECTION.C10680
006900*               DEFINICION DE ARCHIVO MAESTRO DE CLIENTESC10690
007000 FD  CLIENTE-MASTERC10700
007100     LABEL RECORD IS STANDARD.C10710
007200     COPY OFCLIREG.C10720
007300*               DEFINICION DE ARCHIVO DE NOVEDADES DE CLIENTESC10730
007400 FD  CLIENTE-INC10740
007500     LABEL RECORD IS STANDARD.C10750
007600 01  REG-CLIENTE-IN.C10760
007700     02  CLI-IN-ID               PIC 9(09).C10770
007800     02  CLI-IN-NOME             PIC X(100).C10780
007900     02  CLI-IN-DOCUMENTO        PIC X(14).C10790
008000     02  CLI-IN-TIPO-DOC         PIC X(04).C10800
008100     02  CLI-IN-EMAIL            PIC X(100).C10810
008200     02  CLI-IN-TELEFONE         PIC X(16).C10820
008300     02  CLI-IN-ENDERECO         PIC X(100).C10830
008400     02  CLI-IN-CIDADE           PIC X(50).C10840
008500     02  CLI-IN-ESTADO           PIC X(02).C10850
008600     02  CLI-IN-CEP              PIC X(09).C10860
008700     02  FILLER                  PIC X(15).C10870
008800*--- VISTA ALTERNA DEL DOCUMENTO, UN DIGITO POR POSICION, PARA LAC10880
008900*    RUTINA 211-VALIDA-DOCUMENTO (EVITA EL USO DE REFERENCEC10890
009000*    MODIFICATION CONTRA CADA CARACTER).C10900
009100 01  REG-CLIENTE-IN-R REDEFINES REG-CLIENTE-IN.C10910
009200     02  FILLER                  PIC X(09).C10920
009300     02  FILLER                  PIC X(100).C10930
009400     02  CLI-IN-DOC-DIGITO       PIC X(01) OCCURS 14 TIMES.C10940
009500     02  FILLER                  PIC X(296).C10950
009600*               DEFINICION DE ARCHIVO DE CLIENTES ACEPTADOSC10960
009700 FD  CLIENTE-OUTC10970
009800     LABEL RECORD IS STANDARD.C10980
009900 01  REG-CLIENTE-OUT.C10990
010000     02  FILLER                  PIC X(420).C11000
010100*               DEFINICION DE ARCHIVO DE CLIENTES RECHAZADOSC11010
010200 FD  CLIENTE-REJC11020
010300     LABEL RECORD IS STANDARD.C11030
010400 01  REG-CLIENTE-REJ.C11040
010500     02  REJ-CLI-ID              PIC 9(09).C11050
010600     02  REJ-CLI-NOME            PIC X(100).C11060
010700     02  REJ-CLI-DOCUMENTO       PIC X(14).C11070
010800     02  REJ-CLI-TIPO-DOC        PIC X(04).C11080
010900     02  REJ-CLI-EMAIL           PIC X(100).C11090
011000     02  REJ-MOTIVO              PIC X(40).C11100
011100     02  FILLER                  PIC X(10).C11110
011200 WORKING-STORAGE SECTION.C11120
011300******************************************************************C11130
011400*              RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS      *C11140
011500******************************************************************C11150
011600     COPY OFFSTAT.C11160
011700******************************************************************C11170
011800*         T A B L A   D E   C L I E N T E S   V I G E N T E S    *C11180
011900******************************************************************C11190
012000 01  WKS-QTD-CLIENTES           PIC 9(04) COMP VALUE ZERO.C11200
012100 01  WKS-TABELA-CLIENTES.C11210
012200     02  WKS-TAB-CLIENTE OCCURS 1 TO 9999 TIMESC11220
012300     DEPENDING ON WKS-QTD-CLIENTESC11230
012400     INDEXED BY IDX-CLI.C11240
012500   04  WKS-TAB-CLI-DOC     PIC X(14).C11250
012600   04  WKS-TAB-CLI-EMAIL   PIC X(100).C11260
012700   04  WKS-TAB-CLI-ATIVO   PIC X(01).C11270
012800******************************************************************C11280
012900*              CONTADORES Y CONTROLADORES DE CORRIDA             *C11290
013000******************************************************************C11300
013100 01  WKS-CONTADORES.C11310
013200     02  WKS-LIDOS              PIC 9(07) COMP VALUE ZERO.C11320
013300     02  WKS-ACEITOS            PIC 9(07) COMP VALUE ZERO.C11330
013400     02  WKS-REJEITADOS         PIC 9(07) COMP VALUE ZERO.C11340
013500     02  WKS-REJ-POR-DUPL-DOC   PIC 9(07) COMP VALUE ZERO.C11350
013600     02  WKS-REJ-POR-DUPL-MAIL  PIC 9(07) COMP VALUE ZERO.C11360
013700 01  WKS-INDICES.C11370
013800     02  WKS-I                  PIC 9(04) COMP VALUE ZERO.C11380
013900     02  WKS-POS                PIC 9(02) COMP VALUE ZERO.C11390
014000 01  WKS-FLAGS.C11400
014100     02  WKS-FIM-MASTER         PIC 9(01) VALUE ZERO.C11410
014200   88  FIM-MASTER                   VALUE 1.C11420
014300     02  WKS-FIM-NOVIDADES      PIC 9(01) VALUE ZERO.C11430
014400   88  FIM-NOVIDADES                 VALUE 1.C11440
014500     02  WKS-REG-VALIDO         PIC X(01) VALUE "S".C11450
014600   88  REGISTRO-VALIDO               VALUE "S".C11460
014700   88  REGISTRO-INVALIDO             VALUE "N".C11470
014800     02  WKS-ACHOU-DOC          PIC X(01) VALUE "N".C11480
014900   88  ACHOU-DOCUMENTO                VALUE "S".C11490
015000     02  WKS-ACHOU-MAIL         PIC X(01) VALUE "N".C11500
015100   88  ACHOU-EMAIL                    VALUE "S".C11510
015200 01  WKS-MOTIVO-REJEICAO        PIC X(40) VALUE SPACES.C11520
015300 01  WKS-MOTIVO-REJEICAO-R REDEFINES WKS-MOTIVO-REJEICAO.C11530
015400     02  WKS-MOTIVO-COD         PIC X(04).C11540
015500     02  WKS-MOTIVO-TXT         PIC X(36).C11550
015600******************************************************************C11560
015700*                  VALIDACION DE DIGITOS (CPF/CNPJ)              *C11570
015800******************************************************************C11580
015900 77  WKS-CONTA-DIGITOS          PIC 9(02) COMP VALUE ZERO.C11590
016000 77  WKS-CARACTER-AUX           PIC X(01) VALUE SPACE.C11600
016100 01  WKS-TOTAL-CONTROL          PIC S9(09)V99 VALUE ZERO.C11610
016200 01  WKS-TOTAL-CONTROL-EDIT     PIC ZZZ,ZZZ,ZZ9.99.C11620
016300******************************************************************C11630
016400*               FECHA DE PROCESO (PARA EL ENCABEZADO DE LA        *C11640
016500*               CORRIDA EN 900-ESTADISTICAS)                      *C11650
016600******************************************************************C11660
016700 01  WKS-DATA-PROCESO.C11670
016800     02  WKS-DATA-PROCESO-AAAAMMDD PIC 9(08) VALUE ZERO.C11680
016900 01  WKS-DATA-PROCESO-R REDEFINES WKS-DATA-PROCESO.C11690
017000     02  WKS-DATA-PROCESO-AAAA  PIC 9(04).C11700
017100     02  WKS-DATA-PROCESO-MM    PIC 9(02).C11710
017200     02  WKS-DATA-PROCESO-DD    PIC 9(02).C11720
017300******************************************************************C11730
017400 PROCEDURE DIVISION.C11740
017500******************************************************************C11750
017600*               S E C C I O N    P R I N C I P A L               *C11760
017700******************************************************************C11770
017800 000-MAIN SECTION.C11780
017900     ACCEPT WKS-DATA-PROCESO-AAAAMMDD FROM DATE YYYYMMDD.C11790
018000     PERFORM 100-APERTURA-ARCHIVOS.C11800
018100     PERFORM 110-CARGA-MAESTRO-CLIENTES.C11810
018200     PERFORM 200-PROCESA-NOVEDADES.C11820
018300     PERFORM 900-ESTADISTICAS.C11830
018400     PERFORM 950-CIERRA-ARCHIVOS.C11840
018500     STOP RUN.C11850
018600 000-MAIN-E. EXIT.C11860
018700
018800*--------> SERIE 100 - APERTURA Y CARGA DE MAESTROSC11870
018900 100-APERTURA-ARCHIVOS SECTION.C11880
019000     OPEN INPUT  CLIENTE-MASTER.C11890
019100     OPEN INPUT  CLIENTE-IN.C11900
019200     OPEN OUTPUT CLIENTE-OUT.C11910
019300     OPEN OUTPUT CLIENTE-REJ.C11920
019400     IF FS-MAE-CLIENTES NOT = 0 AND NOT = 97C11930
019500  MOVE 'OPEN'        TO ACCIONC11940
019600  MOVE SPACES        TO LLAVEC11950
019700  MOVE 'CLIMAS'      TO ARCHIVOC11960
019800  MOVE 'OFI1CLI'     TO PROGRAMAC11970
019900  CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,C11980
020000                        FS-MAE-CLIENTES, FSE-MAE-CLIENTESC11990
020100  DISPLAY ">>> ERROR AL ABRIR CLIENTE-MASTER <<<"C12000
020200          UPON CONSOLEC12010
020300  MOVE 91 TO RETURN-CODEC12020
020400  STOP RUNC12030
020500     END-IFC12040
020600     IF FS-ENTRADA NOT = 0C12050
020700  DISPLAY ">>> ERROR AL ABRIR CLIENTE-IN FS: " FS-ENTRADAC12060
020800          UPON CONSOLEC12070
020900  MOVE 91 TO RETURN-CODEC12080
021000  STOP RUNC12090
021100     END-IF.C12100
021200 100-APERTURA-ARCHIVOS-E. EXIT.C12110
021300
021400 110-CARGA-MAESTRO-CLIENTES SECTION.C12120
021500     READ CLIENTE-MASTERC12130
021600    AT END SET FIM-MASTER TO TRUEC12140
021700     END-READ.C12150
021800     PERFORM 111-CARGA-CLIENTE-NA-TABELAC12160
021900   UNTIL FIM-MASTER.C12170
022000 110-CARGA-MAESTRO-CLIENTES-E. EXIT.C12180
022100
022200 111-CARGA-CLIENTE-NA-TABELA.C12190
022300     ADD 1 TO WKS-QTD-CLIENTES.C12200
022400     MOVE CLI-DOCUMENTO TO WKS-TAB-CLI-DOC(WKS-QTD-CLIENTES).C12210
022500     MOVE CLI-EMAIL     TO WKS-TAB-CLI-EMAIL(WKS-QTD-CLIENTES).C12220
022600     MOVE CLI-ATIVO     TO WKS-TAB-CLI-ATIVO(WKS-QTD-CLIENTES).C12230
022700     READ CLIENTE-MASTERC12240
022800    AT END SET FIM-MASTER TO TRUEC12250
022900     END-READ.C12260
023000
023100*--------> SERIE 200 - PROCESO DE NOVEDADESC12270
023200 200-PROCESA-NOVEDADES SECTION.C12280
023300     READ CLIENTE-INC12290
023400    AT END SET FIM-NOVIDADES TO TRUEC12300
023500     END-READ.C12310
023600     PERFORM 201-PROCESSA-NOVIDADEC12320
023700   UNTIL FIM-NOVIDADES.C12330
023800 200-PROCESA-NOVEDADES-E. EXIT.C12340
023900
024000 201-PROCESSA-NOVIDADE.C12350
024100     ADD 1 TO WKS-LIDOS.C12360
024200     PERFORM 210-VALIDA-CLIENTE.C12370
024300     PERFORM 220-VERIFICA-DUPLICADO.C12380
024400     IF REGISTRO-VALIDOC12390
024500  PERFORM 240-ESCRITURA-CLIENTE-OUTC12400
024600     ELSEC12410
024700  PERFORM 250-ESCRITURA-CLIENTE-REJC12420
024800     END-IF.C12430
024900     READ CLIENTE-INC12440
025000    AT END SET FIM-NOVIDADES TO TRUEC12450
025100     END-READ.C12460
025200
025300*--------> VALIDA CAMPOS OBLIGATORIOS Y FORMATO DE DOCUMENTOC12470
025400 210-VALIDA-CLIENTE SECTION.C12480
025500     SET REGISTRO-VALIDO TO TRUE.C12490
025600     MOVE SPACES TO WKS-MOTIVO-REJEICAO.C12500
025700     IF CLI-IN-NOME = SPACESC12510
025800  OR CLI-IN-NOME(1:2) = SPACESC12520
025900  SET REGISTRO-INVALIDO TO TRUEC12530
026000  MOVE "NOME OBLIGATORIO, 2-100 CARACTERES"C12540
026100       TO WKS-MOTIVO-REJEICAOC12550
026200     END-IFC12560
026300     IF REGISTRO-VALIDOC12570
026400  PERFORM 211-VALIDA-DOCUMENTOC12580
026500     END-IFC12590
026600     IF REGISTRO-VALIDO AND CLI-IN-EMAIL NOT = SPACESC12600
026700  IF CLI-IN-EMAIL(1:1) = SPACEC12610
026800     SET REGISTRO-INVALIDO TO TRUEC12620
026900     MOVE "EMAIL INFORMADO INVALIDO"C12630
027000          TO WKS-MOTIVO-REJEICAOC12640
027100  END-IFC12650
027200     END-IFC12660
027300     IF REGISTRO-VALIDO AND CLI-IN-ESTADO NOT = SPACESC12670
027400  IF CLI-IN-ESTADO(1:1) < "A" OR CLI-IN-ESTADO(1:1) > "Z"C12680
027500     SET REGISTRO-INVALIDO TO TRUEC12690
027600     MOVE "ESTADO (UF) DEBE SER ALFABETICO"C12700
027700          TO WKS-MOTIVO-REJEICAOC12710
027800  END-IFC12720
027900     END-IF.C12730
028000 210-VALIDA-CLIENTE-E. EXIT.C12740
028100
028200*--------> CPF = 11 DIGITOS, CNPJ = 14 DIGITOS, TIPO DEBE COINCIDIRC12750
028300 211-VALIDA-DOCUMENTO SECTION.C12760
028400     MOVE ZERO TO WKS-CONTA-DIGITOS.C12770
028500     IF CLI-IN-DOCUMENTO = SPACESC12780
028600  SET REGISTRO-INVALIDO TO TRUEC12790
028700  MOVE "DOCUMENTO OBLIGATORIO" TO WKS-MOTIVO-REJEICAOC12800
028800     ELSEC12810
028900  MOVE 1 TO WKS-POSC12820
029000  PERFORM 212-VALIDA-DIGITO-DOCUMENTOC12830
029100      UNTIL WKS-POS > 14C12840
029200  IF REGISTRO-INVALIDOC12850
029300     MOVE "DOCUMENTO DEBE SER NUMERICO (CPF/CNPJ)"C12860
029400          TO WKS-MOTIVO-REJEICAOC12870
029500  ELSEC12880
029600     IF WKS-CONTA-DIGITOS = 11C12890
029700        IF CLI-IN-TIPO-DOC NOT = "CPF "C12900
029800           SET REGISTRO-INVALIDO TO TRUEC12910
029900           MOVE "TIPO-DOC DEBE SER CPF PARA 11 DIGITOS"C12920
030000                TO WKS-MOTIVO-REJEICAOC12930
030100        END-IFC12940
030200     ELSEC12950
030300        IF WKS-CONTA-DIGITOS = 14C12960
030400           IF CLI-IN-TIPO-DOC NOT = "CNPJ"C12970
030500              SET REGISTRO-INVALIDO TO TRUEC12980
030600              MOVE "TIPO-DOC DEBE SER CNPJ PARA 14 DIGITOS"C12990
030700                   TO WKS-MOTIVO-REJEICAOC13000
030800           END-IFC13010
030900        ELSEC13020
031000           SET REGISTRO-INVALIDO TO TRUEC13030
031100           MOVE "DOCUMENTO DEBE TENER 11 (CPF) O 14 (CNPJ)"C13040
031200                TO WKS-MOTIVO-REJEICAOC13050
031300        END-IFC13060
031400     END-IFC13070
031500  END-IFC13080
031600     END-IF.C13090
031700 211-VALIDA-DOCUMENTO-E. EXIT.C13100
031800
031900 212-VALIDA-DIGITO-DOCUMENTO.C13110
032000     MOVE CLI-IN-DOC-DIGITO(WKS-POS) TO WKS-CARACTER-AUX.C13120
032100     IF WKS-CARACTER-AUX NOT = SPACEC13130
032200  ADD 1 TO WKS-CONTA-DIGITOSC13140
032300  IF WKS-CARACTER-AUX < "0" OR WKS-CARACTER-AUX > "9"C13150
032400     SET REGISTRO-INVALIDO TO TRUEC13160
032500  END-IFC13170
032600     END-IF.C13180
032700     ADD 1 TO WKS-POS.C13190
032800
032900*--------> BUSCA DOCUMENTO Y CORREO EN LA TABLA DE VIGENTESC13200
033000 220-VERIFICA-DUPLICADO SECTION.C13210
033100     IF REGISTRO-VALIDOC13220
033200  SET ACHOU-DOCUMENTO   TO FALSEC13230
033300  SET ACHOU-EMAIL       TO FALSEC13240
033400  MOVE 1 TO WKS-IC13250
033500  PERFORM 221-COMPARA-ENTRADA-TABELAC13260
033600      UNTIL WKS-I > WKS-QTD-CLIENTESC13270
033700  IF ACHOU-DOCUMENTOC13280
033800     SET REGISTRO-INVALIDO TO TRUEC13290
033900     MOVE "DOCUMENTO YA EXISTE EN EL MAESTRO"C13300
034000          TO WKS-MOTIVO-REJEICAOC13310
034100     ADD 1 TO WKS-REJ-POR-DUPL-DOCC13320
034200  ELSEC13330
034300     IF ACHOU-EMAILC13340
034400        SET REGISTRO-INVALIDO TO TRUEC13350
034500        MOVE "EMAIL YA EXISTE EN EL MAESTRO"C13360
034600             TO WKS-MOTIVO-REJEICAOC13370
034700        ADD 1 TO WKS-REJ-POR-DUPL-MAILC13380
034800     END-IFC13390
034900  END-IFC13400
035000     END-IF.C13410
035100 220-VERIFICA-DUPLICADO-E. EXIT.C13420
035200
035300 221-COMPARA-ENTRADA-TABELA.C13430
035400     IF WKS-TAB-CLI-DOC(WKS-I) = CLI-IN-DOCUMENTOC13440
035500  SET ACHOU-DOCUMENTO TO TRUEC13450
035600     END-IF.C13460
035700     IF CLI-IN-EMAIL NOT = SPACES ANDC13470
035800  WKS-TAB-CLI-EMAIL(WKS-I) = CLI-IN-EMAILC13480
035900  SET ACHOU-EMAIL TO TRUEC13490
036000     END-IF.C13500
036100     ADD 1 TO WKS-I.C13510
036200
036300*--------> ESCRITURA DEL CLIENTE ACEPTADO Y ALTA EN LA TABLAC13520
036400 240-ESCRITURA-CLIENTE-OUT SECTION.C13530
036500     MOVE CLI-IN-ID          TO CLI-ID.C13540
036600     MOVE CLI-IN-NOME        TO CLI-NOME.C13550
036700     MOVE CLI-IN-DOCUMENTO   TO CLI-DOCUMENTO.C13560
036800     MOVE CLI-IN-TIPO-DOC    TO CLI-TIPO-DOC.C13570
036900     MOVE CLI-IN-EMAIL       TO CLI-EMAIL.C13580
037000     MOVE CLI-IN-TELEFONE    TO CLI-TELEFONE.C13590
037100     MOVE CLI-IN-ENDERECO    TO CLI-ENDERECO.C13600
037200     MOVE CLI-IN-CIDADE      TO CLI-CIDADE.C13610
037300     MOVE CLI-IN-ESTADO      TO CLI-ESTADO.C13620
037400     MOVE CLI-IN-CEP         TO CLI-CEP.C13630
037500     SET  CLI-ATIVO-SIM      TO TRUE.C13640
037600     WRITE REG-CLIENTE-OUT FROM REG-CLIENTE.C13650
037700     ADD 1 TO WKS-ACEITOS.C13660
037800     ADD 1 TO WKS-QTD-CLIENTES.C13670
037900     MOVE CLI-DOCUMENTO TO WKS-TAB-CLI-DOC(WKS-QTD-CLIENTES).C13680
038000     MOVE CLI-EMAIL     TO WKS-TAB-CLI-EMAIL(WKS-QTD-CLIENTES).C13690
038100     MOVE CLI-ATIVO     TO WKS-TAB-CLI-ATIVO(WKS-QTD-CLIENTES).C13700
038200 240-ESCRITURA-CLIENTE-OUT-E. EXIT.C13710
038300
038400*--------> ESCRITURA DEL CLIENTE RECHAZADO CON SU MOTIVOC13720
038500 250-ESCRITURA-CLIENTE-REJ SECTION.C13730
038600     MOVE CLI-IN-ID          TO REJ-CLI-ID.C13740
038700     MOVE CLI-IN-NOME        TO REJ-CLI-NOME.C13750
038800     MOVE CLI-IN-DOCUMENTO   TO REJ-CLI-DOCUMENTO.C13760
038900     MOVE CLI-IN-TIPO-DOC    TO REJ-CLI-TIPO-DOC.C13770
039000     MOVE CLI-IN-EMAIL       TO REJ-CLI-EMAIL.C13780
039100     MOVE WKS-MOTIVO-REJEICAO TO REJ-MOTIVO.C13790
039200     WRITE REG-CLIENTE-REJ.C13800
039300     ADD 1 TO WKS-REJEITADOS.C13810
039400 250-ESCRITURA-CLIENTE-REJ-E. EXIT.C13820
039500
039600*--------> SERIE 900 - TOTALES DE CONTROLC13830
039700 900-ESTADISTICAS SECTION.C13840
039800     DISPLAY "================================================"C13850
039900       UPON CONSOLE.C13860
040000     DISPLAY "  OFI1CLI - MANTENIMIENTO DE CLIENTES - RESUMEN  "C13870
040100       UPON CONSOLE.C13880
040200     DISPLAY "  FECHA DE PROCESO : " WKS-DATA-PROCESO-DD "/"C13890
040300       WKS-DATA-PROCESO-MM "/" WKS-DATA-PROCESO-AAAAC13900
040400       UPON CONSOLE.C13910
040500     DISPLAY "================================================"C13920
040600       UPON CONSOLE.C13930
040700     DISPLAY "  REGISTROS LEIDOS      : " WKS-LIDOSC13940
040800       UPON CONSOLE.C13950
040900     DISPLAY "  REGISTROS ACEPTADOS   : " WKS-ACEITOSC13960
041000       UPON CONSOLE.C13970
041100     DISPLAY "  REGISTROS RECHAZADOS  : " WKS-REJEITADOSC13980
041200       UPON CONSOLE.C13990
041300     DISPLAY "   - POR DOCUMENTO DUPL.: " WKS-REJ-POR-DUPL-DOCC14000
041400       UPON CONSOLE.C14010
041500     DISPLAY "   - POR EMAIL DUPLICADO: " WKS-REJ-POR-DUPL-MAILC14020
041600       UPON CONSOLE.C14030
041700     DISPLAY "================================================"C14040
041800       UPON CONSOLE.C14050
041900 900-ESTADISTICAS-E. EXIT.C14060
042000
042100 950-CIERRA-ARCHIVOS SECTION.C14070
042200     CLOSE CLIENTE-MASTER CLIENTE-IN CLIENTE-OUT CLIENTE-REJ.C14080
042300 950-CIERRA-ARCHIVOS-E. EXIT.C14090
