000100******************************************************************OF3010
000200*    OFPECREG  - LAYOUT DEL CATALOGO DE PIEZAS (PECA)            *OF3020
000300*    APLICACION : OFICINA - TALLER MECANICO                     *OF3030
000400*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 14/03/1989 *OF3040
000500*    DESCRIPCION: REGISTRO DE PIEZA DE REPUESTO CON PRECIO DE    *OF3050
000600*                 COSTO/VENTA Y CONTROL DE EXISTENCIAS, USADO    *OF3060
000700*                 EN EL FD DE PECA-MASTER/IN/OUT/REJ Y EN LA     *OF3070
000800*                 TABLA EN MEMORIA DE PIEZAS ACTIVAS.            *OF3080
000900* 1989-03-14 EEDR TCK-03043 VERSION INICIAL                       OF3090
001000* 1993-07-08 DRM  TCK-03131 SE AGREGA PEC-QTD-MINIMA PARA EL      OF3100
001100*            REPORTE DE BAJO ESTOQUE                             OF3110
001200******************************************************************OF3120
001300 01  REG-PECA.                                                   OF3130
001400     02  PEC-ID                  PIC 9(09).                      OF3140
001500     02  PEC-NOME                PIC X(100).                     OF3150
001600     02  PEC-CODIGO              PIC X(30).                      OF3160
001700     02  PEC-CATEGORIA           PIC X(20).                      OF3170
001800         88  PEC-CAT-VALIDA VALUE "MOTOR               "         OF3180
001900                                 "TRANSMISSAO         "          OF3190
002000                                 "SUSPENSAO           "          OF3200
002100                                 "FREIOS              "          OF3210
002200                                 "ELETRICA            "          OF3220
002300                                 "FILTROS             "          OF3230
002400                                 "LUBRIFICANTES       "          OF3240
002500                                 "PNEUS               "          OF3250
002600                                 "ACESSORIOS          "          OF3260
002700                                 "OUTROS              ".         OF3270
002800     02  PEC-PRECO-CUSTO         PIC S9(08)V99.                  OF3280
002900     02  PEC-PRECO-VENDA         PIC S9(08)V99.                  OF3290
003000     02  PEC-QTD-ESTOQUE         PIC S9(07).                     OF3300
003100     02  PEC-QTD-MINIMA          PIC S9(07).                     OF3310
003200     02  PEC-ATIVO               PIC X(01).                      OF3320
003300         88  PEC-ATIVO-SIM                 VALUE "S".            OF3330
003400         88  PEC-ATIVO-NAO                 VALUE "N".            OF3340
003500     02  FILLER                  PIC X(20).                      OF3350
