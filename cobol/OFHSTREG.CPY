000100******************************************************************OF8010
000200*    OFHSTREG  - LAYOUT DE LINEA DE HISTORICO DE ESTADO          *OF8020
000300*                (HISTORICO-STATUS)                              *OF8030
000400*    APLICACION : OFICINA - TALLER MECANICO                     *OF8040
000500*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 21/04/1989 *OF8060
000600*    DESCRIPCION: UNA LINEA POR CADA CAMBIO DE ESTADO DE UNA     *OF8070
000700*                 ORDEN DE SERVICIO, INCLUYENDO EL "RECEBIDA"    *OF8080
000800*                 INICIAL DE LA CREACION.                        *OF8090
000900* 1989-04-21 EEDR TCK-03051 VERSION INICIAL                       OF8100
001000******************************************************************OF8110
001100 01  REG-HISTORICO-STATUS.                                        OF8120
001200     02  HS-OS-ID                PIC 9(09).                      OF8130
001300     02  HS-STATUS               PIC X(20).                      OF8140
001400     02  HS-DATA-ALTERACAO       PIC 9(08).                      OF8150
001500     02  FILLER                  PIC X(13).                      OF8160
