000100******************************************************************OF4010
000200*    OFSERREG  - LAYOUT DEL CATALOGO DE SERVICIOS (SERVICO)      *OF4020
000300*    APLICACION : OFICINA - TALLER MECANICO                     *OF4030
000400*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 14/03/1989 *OF4040
000500*    DESCRIPCION: REGISTRO DE UN SERVICIO DE MANO DE OBRA CON    *OF4050
000600*                 SU VALOR BASE Y TIEMPO MEDIO DE EJECUCION,     *OF4060
000700*                 USADO EN EL FD DE SERVICO-MASTER/IN/OUT/REJ Y  *OF4070
000800*                 EN LA TABLA EN MEMORIA DE SERVICIOS ACTIVOS.    *OF4080
000900* 1989-03-15 EEDR TCK-03044 VERSION INICIAL                       OF4090
001000******************************************************************OF4100
001100 01  REG-SERVICO.                                                OF4110
001200     02  SER-ID                  PIC 9(09).                      OF4120
001300     02  SER-NOME                PIC X(100).                     OF4130
001400     02  SER-CATEGORIA           PIC X(20).                      OF4140
001500         88  SER-CAT-VALIDA VALUE "MECANICA            "         OF4150
001600                                 "ELETRICA            "          OF4160
001700                                 "SUSPENSAO           "          OF4170
001800                                 "FREIOS              "          OF4180
001900                                 "MOTOR               "          OF4190
002000                                 "TRANSMISSAO         "          OF4200
002100                                 "AR_CONDICIONADO     "          OF4210
002200                                 "PINTURA             "          OF4220
002300                                 "FUNILARIA           "          OF4230
002400                                 "OUTROS              ".         OF4240
002500     02  SER-VALOR-BASE          PIC S9(08)V99.                  OF4250
002600     02  SER-TEMPO-MEDIO         PIC 9(05).                      OF4260
002700     02  SER-ATIVO               PIC X(01).                      OF4270
002800         88  SER-ATIVO-SIM                 VALUE "S".            OF4280
002900         88  SER-ATIVO-NAO                 VALUE "N".            OF4290
003000     02  FILLER                  PIC X(20).                      OF4300
