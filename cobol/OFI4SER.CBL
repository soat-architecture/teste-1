000100******************************************************************C40010
000200* FECHA       : 15/03/1989                                     *C40020
000300* PROGRAMADOR : ERICK RAMIREZ                         (EEDR)    *C40030
000400* APLICACION  : OFICINA - TALLER MECANICO                      *C40040
000500* PROGRAMA    : OFI4SER                                        *C40050
000600* TIPO        : BATCH                                          *C40060
000700* DESCRIPCION : MANTENIMIENTO DEL CATALOGO DE SERVICIOS DE MANO*C40070
000800*               DE OBRA (SERVICO). VALIDA NOMBRE UNICO, VALOR   *C40080
000900*               BASE Y TIEMPO MEDIO DE EJECUCION.               *C40090
001000* ARCHIVOS    : SERVICO-MASTER (ENTRADA), SERVICO-IN (ENTRADA), *C40100
001100*               SERVICO-OUT (SALIDA), SERVICO-REJ (SALIDA)      *C40110
001200* ACCION (ES) : ALTA/ACTUALIZACION DE SERVICIOS DE MANO DE OBRA *C40120
001300* PROGRAMA(S) : OFI4SER.CBL                                     *C40130
001400******************************************************************C40140
001500*               REGISTRO DE CAMBIOS                             *C40150
001600******************************************************************C40160
001700* 1989-03-15 EEDR TCK-03063 VERSION INICIAL                      *C40170
001800* 1990-06-11 EEDR TCK-03088 SE AGREGA VALIDACION DE CATEGORIA    *C40180
001900*            CONTRA LA LISTA FIJA DE CATEGORIAS DE MANO DE OBRA  *C40190
002000* 1994-02-03 DRM  TCK-03110 SE AGREGA VALIDACION DE TIEMPO MEDIO *C40200
002100*            DE EJECUCION MAYOR QUE CERO                         *C40210
002200* 1998-12-06 DRM  TCK-03201 AJUSTE DE FECHAS A CUATRO DIGITOS    *C40220
002300*            DE ANO (Y2K) EN CAMPOS DE CONTROL                   *C40230
002400* 2002-09-17 SCV  TCK-03235 SE AGREGA CONTROL DE NOMBRE DUPLICADO*C40240
002500*            CONTRA LA TABLA DE SERVICIOS ATIVOS EM MEMORIA      *C40250
002510* 2008-10-09 SCV  TCK-03303 SE EXIGE MINIMO DE 2 CARACTERES EM    *C40251
002520*            SER-IN-NOME, UNIFICANDO O DUPLO CONTROLE DE BRANCO   *C40252
002530*            QUE EXISTIA SOBRE SER-IN-NOME E SER-IN-NOME-R        *C40253
002540* 2008-10-10 SCV  TCK-03320 PADRONIZA O FECHO DAS SECTIONS DO     C40254
002550*            PROGRAMA PARA O FORMATO <NOME>-E. EXIT., IGUAL AO    C40255
002560*            USADO EM OFI1CLI/OFI2VEI (INCLUSIVE NO PARRAFO       C40256
002570*            700-ERRORES-LEC-SECUENCIAL, QUE NAO ERA SECTION)     C40257
002600******************************************************************C40260
002700 IDENTIFICATION DIVISION.C40270
002800 PROGRAM-ID.    OFI4SER.C40280
002900 AUTHOR.        ERICK RAMIREZ.C40290
003000 INSTALLATION.  OFICINA - TALLER MECANICO.C40300
003100 DATE-WRITTEN.  15/03/1989.C40310
003200 DATE-COMPILED.C40320
003300 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.C40330
003400
003500 ENVIRONMENT DIVISION.C40340
003600 CONFIGURATION SECTION.C40350
003700 SOURCE-COMPUTER. IBM-370.C40360
003800 OBJECT-COMPUTER. IBM-370.C40370
003900 SPECIAL-NAMES.C40380
004000     C01 IS TOP-OF-FORM.C40390
004100
004200 INPUT-OUTPUT SECTION.C40400
004300 FILE-CONTROL.C40410
004400     SELECT SERVICO-MASTER ASSIGN TO SERMASC40420
004500                            ORGANIZATION IS LINE SEQUENTIALC40430
004600                            FILE STATUS IS FS-MAE-SERVICOS.C40440
004700
004800     SELECT SERVICO-IN     ASSIGN TO SERENTC40450
004900                            ORGANIZATION IS LINE SEQUENTIALC40460
005000                            FILE STATUS IS FS-ENTRADA.C40470
005100
005200     SELECT SERVICO-OUT    ASSIGN TO SERSAIC40480
005300                            ORGANIZATION IS LINE SEQUENTIALC40490
005400                            FILE STATUS IS FS-SAIDA.C40500
005500
005600     SELECT SERVICO-REJ    ASSIGN TO SERREJC40510
005700                            ORGANIZATION IS LINE SEQUENTIALC40520
005800                            FILE STATUS IS FS-REJEITO.C40530
005900
006000 DATA DIVISION.C40540
006100 FILE SECTION.C40550
006200 FD  SERVICO-MASTERC40560
006300     LABEL RECORDS ARE STANDARDC40570
006400     RECORDING MODE IS F.C40580
006500     COPY OFSERREG.C40590
006600
006700 FD  SERVICO-INC40600
006800     LABEL RECORDS ARE STANDARDC40610
006900     RECORDING MODE IS F.C40620
007000 01  REG-SERVICO-IN.C40630
007100     02  SER-IN-ID               PIC 9(09).C40640
007200     02  SER-IN-NOME             PIC X(100).C40650
007300     02  SER-IN-CATEGORIA        PIC X(20).C40660
007400     02  SER-IN-VALOR-BASE       PIC S9(08)V99.C40670
007500     02  SER-IN-TEMPO-MEDIO      PIC 9(05).C40680
007600     02  FILLER                  PIC X(31).C40690
007700
007800 01  REG-SERVICO-IN-R REDEFINES REG-SERVICO-IN.C40700
007900     02  SER-IN-ID-R             PIC 9(09).C40710
008000     02  SER-IN-NOME-R           PIC X(100).C40720
008100     02  SER-IN-DADOS-R.C40730
008200         04  SER-IN-CATEGORIA-R  PIC X(20).C40740
008300         04  SER-IN-VALOR-BASE-R PIC S9(08)V99.C40750
008400         04  SER-IN-TEMPO-MED-R  PIC 9(05).C40760
008500     02  FILLER                  PIC X(31).C40770
008600
008700 FD  SERVICO-OUTC40780
008800     LABEL RECORDS ARE STANDARDC40790
008900     RECORDING MODE IS F.C40800
009000 01  REG-SERVICO-OUT.C40810
009100     02  FILLER                  PIC X(165).C40820
009200
009300 FD  SERVICO-REJC40830
009400     LABEL RECORDS ARE STANDARDC40840
009500     RECORDING MODE IS F.C40850
009600 01  REG-SERVICO-REJ.C40860
009700     02  REJ-SER-ID              PIC 9(09).C40870
009800     02  REJ-SER-NOME            PIC X(100).C40880
009900     02  REJ-MOTIVO              PIC X(40).C40890
010000     02  FILLER                  PIC X(10).C40900
010100
010200 WORKING-STORAGE SECTION.C40910
010300     COPY OFFSTAT.C40920
010400
010500 01  WKS-TABELA-SERVICOS.C40930
010600     02  WKS-QTD-SERVICOS        PIC S9(04) COMP VALUE ZEROS.C40940
010700     02  WKS-TAB-SERVICOS OCCURS 1 TO 9999 TIMESC40950
010800                       DEPENDING ON WKS-QTD-SERVICOS.C40960
010900         04  WKS-TAB-SER-NOME    PIC X(100).C40970
011000
011100 01  WKS-CONTADORES.C40980
011200     02  WKS-LIDOS               PIC S9(07) COMP VALUE ZEROS.C40990
011300     02  WKS-ACEITOS             PIC S9(07) COMP VALUE ZEROS.C41000
011400     02  WKS-REJEITADOS          PIC S9(07) COMP VALUE ZEROS.C41010
011500     02  WKS-REJ-POR-DUPL-NOME   PIC S9(07) COMP VALUE ZEROS.C41020
011600
011800 77  WKS-IDX                 PIC S9(04) COMP VALUE ZEROS.C41040
011900
012000 01  WKS-SWITCHES.C41050
012100     02  WKS-FIM-MASTER          PIC X(01) VALUE "N".C41060
012200         88  FIM-MASTER                    VALUE "S".C41070
012300     02  WKS-FIM-NOVIDADES       PIC X(01) VALUE "N".C41080
012400         88  FIM-NOVIDADES                 VALUE "S".C41090
012500     02  WKS-SW-VALIDO           PIC X(01) VALUE "S".C41100
012600         88  REGISTRO-VALIDO               VALUE "S".C41110
012700         88  REGISTRO-INVALIDO             VALUE "N".C41120
012800     02  WKS-SW-ACHOU            PIC X(01) VALUE "N".C41130
012900         88  ACHOU-DUPLICADO                VALUE "S".C41140
013000
013100 01  WKS-MOTIVO-REJEICAO         PIC X(40) VALUE SPACES.C41150
013200
013300 01  WKS-MOTIVO-REJEICAO-R REDEFINES WKS-MOTIVO-REJEICAO.C41160
013400     02  WKS-MOTIVO-COD          PIC X(04).C41170
013500     02  WKS-MOTIVO-TXT          PIC X(36).C41180
013600
013700 01  WKS-DATA-PROCESO            PIC 9(08) VALUE ZEROS.C41190
013800
013900 01  WKS-DATA-PROCESO-R REDEFINES WKS-DATA-PROCESO.C41200
014000     02  WKS-DP-ANO              PIC 9(04).C41210
014100     02  WKS-DP-MES              PIC 9(02).C41220
014200     02  WKS-DP-DIA              PIC 9(02).C41230
014300
014400 77  WKS-ARCHIVO-ANALIZAR        PIC X(08) VALUE SPACES.C41240
014500
014600 PROCEDURE DIVISION.C41250
014700 000-MAIN SECTION.C41260
014900     ACCEPT WKS-DATA-PROCESO FROM DATE YYYYMMDD.C41280
015000     PERFORM 100-APERTURA-ARCHIVOS.C41290
015100     PERFORM 110-CARGA-MAESTRO-SERVICOS.C41300
015200     PERFORM 200-PROCESA-NOVEDADES.C41310
015300     PERFORM 900-ESTADISTICAS.C41320
015400     PERFORM 950-CIERRA-ARCHIVOS.C41330
015500     STOP RUN.C41340
015600 000-MAIN-E. EXIT.C41360
015800
015900 100-APERTURA-ARCHIVOS SECTION.C41370
016100     OPEN INPUT  SERVICO-MASTER.C41390
016200     OPEN INPUT  SERVICO-IN.C41400
016300     OPEN OUTPUT SERVICO-OUT.C41410
016400     OPEN OUTPUT SERVICO-REJ.C41420
016500     MOVE 'SERMAS' TO WKS-ARCHIVO-ANALIZAR.C41430
016600     PERFORM 700-ERRORES-LEC-SECUENCIAL.C41440
016700     MOVE 'SERENT' TO WKS-ARCHIVO-ANALIZAR.C41450
016800     PERFORM 700-ERRORES-LEC-SECUENCIAL.C41460
016900 100-APERTURA-ARCHIVOS-E. EXIT.C41480
017100
017200 110-CARGA-MAESTRO-SERVICOS SECTION.C41490
017400     IF FS-MAE-SERVICOS = 05 OR FS-MAE-SERVICOS = 35C41510
017500         MOVE "S" TO WKS-FIM-MASTERC41520
017600     ELSEC41530
017700         PERFORM 111-LER-MASTERC41540
017800     END-IF.C41550
017900     PERFORM 112-CARGA-NA-TABELAC41560
018000         UNTIL FIM-MASTER.C41570
018100 110-CARGA-MAESTRO-SERVICOS-E. EXIT.C41590
018300
018400 111-LER-MASTER.C41600
018500     READ SERVICO-MASTERC41610
018600         AT END MOVE "S" TO WKS-FIM-MASTERC41620
018700     END-READ.C41630
018800
018900 112-CARGA-NA-TABELA.C41640
019000     ADD 1 TO WKS-QTD-SERVICOS.C41650
019100     MOVE SER-NOME TO WKS-TAB-SER-NOME (WKS-QTD-SERVICOS).C41660
019200     PERFORM 111-LER-MASTER.C41670
019300
019400 200-PROCESA-NOVEDADES SECTION.C41680
019600     PERFORM 201-LER-NOVIDADE.C41700
019700     PERFORM 210-VALIDA-SERVICOC41710
019800         UNTIL FIM-NOVIDADES.C41720
019900 200-PROCESA-NOVEDADES-E. EXIT.C41740
020100
020200 201-LER-NOVIDADE.C41750
020300     READ SERVICO-INC41760
020400         AT END MOVE "S" TO WKS-FIM-NOVIDADESC41770
020500     END-READ.C41780
020600     IF NOT FIM-NOVIDADESC41790
020700         ADD 1 TO WKS-LIDOSC41800
020800     END-IF.C41810
020900
021000 210-VALIDA-SERVICO.C41820
021100     MOVE "S" TO WKS-SW-VALIDO.C41830
021200     MOVE SPACES TO WKS-MOTIVO-REJEICAO.C41840
021300     IF SER-IN-NOME = SPACESC41850
021310        OR SER-IN-NOME(1:2) = SPACESC41851
021400         MOVE "N" TO WKS-SW-VALIDOC41860
021500         MOVE "NOME DO SERVICO OBRIGATORIO, 2-100 CARACTERES"C41870
021510             TO WKS-MOTIVO-REJEICAOC41871
021600     END-IF.C41880
021700     IF REGISTRO-VALIDOC41890
021800         IF SER-IN-VALOR-BASE NOT > ZEROSC41900
021900             MOVE "N" TO WKS-SW-VALIDOC41910
022000             MOVE "VALOR BASE DEVE SER MAIOR QUE ZERO" TOC41920
022100                 WKS-MOTIVO-REJEICAOC41930
022200         END-IFC41940
022300     END-IF.C41950
022400     IF REGISTRO-VALIDOC41960
022500         IF SER-IN-TEMPO-MEDIO NOT > ZEROSC41970
022600             MOVE "N" TO WKS-SW-VALIDOC41980
022700             MOVE "TEMPO MEDIO DEVE SER MAIOR QUE ZERO" TOC41990
022800                 WKS-MOTIVO-REJEICAOC42000
022900         END-IFC42010
023000     END-IF.C42020
023100     IF REGISTRO-VALIDOC42030
023200         PERFORM 220-VERIFICA-DUPLICADOC42040
023300     END-IF.C42050
023400     IF REGISTRO-VALIDOC42060
023500         PERFORM 230-ESCRITURA-SERVICO-OUTC42070
023600     ELSEC42080
023700         PERFORM 240-ESCRITURA-SERVICO-REJC42090
023800     END-IF.C42100
023900     PERFORM 201-LER-NOVIDADE.C42110
024000
024100 220-VERIFICA-DUPLICADO.C42120
024200     MOVE "N" TO WKS-SW-ACHOU.C42130
024300     MOVE ZEROS TO WKS-IDX.C42140
024400     PERFORM 221-COMPARA-ENTRADA-TABELAC42150
024500         VARYING WKS-IDX FROM 1 BY 1C42160
024600         UNTIL WKS-IDX > WKS-QTD-SERVICOSC42170
024700            OR ACHOU-DUPLICADO.C42180
024800     IF ACHOU-DUPLICADOC42190
024900         MOVE "N" TO WKS-SW-VALIDOC42200
025000         MOVE "NOME DE SERVICO JA CADASTRADO" TOC42210
025100             WKS-MOTIVO-REJEICAOC42220
025200     END-IF.C42230
025300
025400 221-COMPARA-ENTRADA-TABELA.C42240
025500     IF WKS-TAB-SER-NOME (WKS-IDX) = SER-IN-NOMEC42250
025600         MOVE "S" TO WKS-SW-ACHOUC42260
025700     END-IF.C42270
025800
025900 230-ESCRITURA-SERVICO-OUT.C42280
026000     MOVE SPACES TO REG-SERVICO-OUT.C42290
026100     MOVE SER-IN-ID-R          TO SER-ID.C42300
026200     MOVE SER-IN-NOME-R        TO SER-NOME.C42310
026300     MOVE SER-IN-CATEGORIA-R   TO SER-CATEGORIA.C42320
026400     MOVE SER-IN-VALOR-BASE-R  TO SER-VALOR-BASE.C42330
026500     MOVE SER-IN-TEMPO-MED-R   TO SER-TEMPO-MEDIO.C42340
026600     MOVE "S"                  TO SER-ATIVO.C42350
026700     WRITE REG-SERVICO-OUT FROM REG-SERVICO.C42360
026800     ADD 1 TO WKS-ACEITOS.C42370
026900     ADD 1 TO WKS-QTD-SERVICOS.C42380
027000     MOVE SER-IN-NOME TO WKS-TAB-SER-NOME (WKS-QTD-SERVICOS).C42390
027100
027200 240-ESCRITURA-SERVICO-REJ.C42400
027300     MOVE SPACES TO REG-SERVICO-REJ.C42410
027400     MOVE SER-IN-ID   TO REJ-SER-ID.C42420
027500     MOVE SER-IN-NOME TO REJ-SER-NOME.C42430
027600     MOVE WKS-MOTIVO-REJEICAO TO REJ-MOTIVO.C42440
027700     WRITE REG-SERVICO-REJ.C42450
027800     ADD 1 TO WKS-REJEITADOS.C42460
027900     IF WKS-MOTIVO-REJEICAO = "NOME DE SERVICO JA CADASTRADO"C42470
028000         ADD 1 TO WKS-REJ-POR-DUPL-NOMEC42480
028100     END-IF.C42490
028200
028300 700-ERRORES-LEC-SECUENCIAL SECTION.C42500
028400     EVALUATE WKS-ARCHIVO-ANALIZARC42510
028500     WHEN "SERMAS"C42520
028600          IF FS-MAE-SERVICOS NOT = 0 AND NOT = 97C42530
028700             MOVE 'OPEN'    TO ACCIONC42540
028800             MOVE SPACES    TO LLAVEC42550
028900             MOVE 'SERMAS'  TO ARCHIVOC42560
029000             MOVE 'OFI4SER' TO PROGRAMAC42570
029100             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C42580
029200                LLAVE, FS-MAE-SERVICOS, FSE-MAE-SERVICOSC42590
029300             DISPLAY ">>> ERROR AL ABRIR SERVICO-MASTER <<<"C42600
029400                     UPON CONSOLEC42610
029500             MOVE 91 TO RETURN-CODEC42620
029600             STOP RUNC42630
029700          END-IFC42640
029800     WHEN "SERENT"C42650
029900          IF FS-ENTRADA NOT = 0C42660
030000             MOVE 'OPEN'    TO ACCIONC42670
030100             MOVE SPACES    TO LLAVEC42680
030200             MOVE 'SERENT'  TO ARCHIVOC42690
030300             MOVE 'OFI4SER' TO PROGRAMAC42700
030400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C42710
030500                LLAVE, FS-ENTRADA, FSE-MAE-SERVICOSC42720
030600             DISPLAY ">>> ERROR AL ABRIR SERVICO-IN <<<"C42730
030700                     UPON CONSOLEC42740
030800             MOVE 91 TO RETURN-CODEC42750
030900             STOP RUNC42760
031000          END-IFC42770
031100     END-EVALUATE.C42780
031200     INITIALIZE WKS-ARCHIVO-ANALIZAR.C42790
031250 700-ERRORES-LEC-SECUENCIAL-E. EXIT.C42795
031300
031400 900-ESTADISTICAS SECTION.C42800
031600     DISPLAY "OFI4SER - ESTADISTICAS DA CORRIDA DE "C42820
031700         WKS-DP-DIA "/" WKS-DP-MES "/" WKS-DP-ANO.C42830
031800     DISPLAY "REGISTROS LIDOS.......: " WKS-LIDOS.C42840
031900     DISPLAY "REGISTROS ACEITOS.....: " WKS-ACEITOS.C42850
032000     DISPLAY "REGISTROS REJEITADOS..: " WKS-REJEITADOS.C42860
032100     DISPLAY "REJEITOS POR NOME DUPL: " WKS-REJ-POR-DUPL-NOME.C42870
032200 900-ESTADISTICAS-E. EXIT.C42890
032400
032500 950-CIERRA-ARCHIVOS SECTION.C42900
032700     CLOSE SERVICO-MASTER.C42920
032800     CLOSE SERVICO-IN.C42930
032900     CLOSE SERVICO-OUT.C42940
033000     CLOSE SERVICO-REJ.C42950
033100 950-CIERRA-ARCHIVOS-E. EXIT.C42970
