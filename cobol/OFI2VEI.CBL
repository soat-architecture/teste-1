000100******************************************************************C20010
000200* FECHA       : 13/03/1989                                       *C20020
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                              *C20030
000400* APLICACION  : OFICINA - TALLER MECANICO                        *C20040
000500* PROGRAMA    : OFI2VEI                                          *C20050
000600* TIPO        : BATCH                                            *C20060
000700* DESCRIPCION : MANTENIMIENTO DE VEHICULOS. CARGA A MEMORIA LOS  *C20070
000800*             : MAESTROS DE CLIENTES Y VEHICULOS VIGENTES, LUEGO *C20080
000900*             : LEE LAS NOVEDADES DE VEHICULOS Y POR CADA UNA    *C20090
001000*             : VALIDA MARCA/MODELO/ANIO OBLIGATORIOS, FORMATO   *C20100
001100*             : DE PLACA, QUE EL CLIENTE DUENO EXISTA Y ESTE     *C20110
001200*             : ACTIVO, Y QUE LA PLACA NO ESTE REPETIDA.         *C20120
001300* ARCHIVOS    : CLIENTE-MASTER=C, VEICULO-MASTER=C, VEICULO-IN=C,*C20130
001400*             : VEICULO-OUT=A, VEICULO-REJ=A                    *C20140
001500* ACCION (ES) : A=ALTA/ACTUALIZA                                 *C20150
001600* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *C20160
001700******************************************************************C20170
001800*               H I S T O R I A L   D E   C A M B I O S          *C20180
001900******************************************************************C20190
002000* 1989-03-13 EEDR TCK-03061 VERSION INICIAL DEL PROGRAMAC20200
002100* 1990-09-05 EEDR TCK-03093 SE AGREGA VALIDACION DE ANTIGUEDADC20210
002200*            DEL VEHICULO (ANIO NO MENOR A 1960 NI MAYOR ALC20220
002300*            ANIO EN CURSO)C20230
002400* 1992-04-11 SCV  TCK-03112 SE AGREGA VERIFICACION DE CLIENTEC20240
002500*            ACTIVO ANTES DE ACEPTAR EL VEHICULOC20250
002600* 1996-02-20 SCV  TCK-03168 CAMBIO DE FORMATO DE PLACA AC20260
002700*            MERCOSUL (LLL9L99) SEGUN CIRCULAR DE TRANSITOC20270
002800* 1998-12-04 DRM  TCK-03199 REVISION Y2K - SIN IMPACTO, ELC20280
002900*            PROGRAMA NO ALMACENA FECHAS DE DOS DIGITOSC20290
003000* 2003-06-30 DRM  TCK-03248 SE AGREGA CONTEO SEPARADO DEC20300
003100*            RECHAZOS POR PLACA INVALIDA EN LAS ESTADISTICASC20310
003200* 2006-03-22 EEDR TCK-03269 SE REEMPLAZAN LOS CICLOS PERFORM...C20320
003300*            END-PERFORM DE LAS SERIES 110/120/200/230/240 PORC20330
003400*            PARRAFOS PERFORMADOS, SEGUN NUEVO ESTANDAR DEC20340
003500*            CODIFICACION DEL DEPARTAMENTO DE SISTEMASC20350
003550* 2008-10-09 SCV  TCK-03301 SE QUITA LA VALIDACION DE RANGOC20355
003560*            DE ANIO (1960-ANIO EN CURSO) DE TCK-03093, QUEC20356
003570*            NO CORRESPONDE A NINGUNA NORMA VIGENTE YC20357
003580*            RECHAZABA VEHICULOS VALIDOS. SOLO QUEDA ELC20358
003590*            CONTROL DE ANIO INFORMADO (OBLIGATORIO)C20359
003595* 2008-10-09 SCV  TCK-03301 SE AGREGA VALIDACION DE MARCAC20360
003596*            (2-50) Y MODELO (2-100) OBLIGATORIOS, AUSENTEC20361
003597*            DESDE LA VERSION INICIAL DEL PROGRAMAC20362
003600******************************************************************C20360
003700 IDENTIFICATION DIVISION.C20370
003800 PROGRAM-ID.    OFI2VEI.C20380
003900 AUTHOR.        ERICK RAMIREZ.C20390
004000 INSTALLATION.  OFICINA - TALLER MECANICO.C20400
004100 DATE-WRITTEN.  13/03/1989.C20410
004200 DATE-COMPILED.C20420
004300 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.C20430
004400 ENVIRONMENT DIVISION.C20440
004500 CONFIGURATION SECTION.C20450
004600 SPECIAL-NAMES.C20460
004700     C01 IS TOP-OF-FORM.C20470
004800 INPUT-OUTPUT SECTION.C20480
004900 FILE-CONTROL.C20490
005000     SELECT CLIENTE-MASTER   ASSIGN TO CLIMASC20500
005100      ORGANIZATION  IS LINE SEQUENTIALC20510
005200      FILE STATUS   IS FS-MAE-CLIENTES.C20520
005300     SELECT VEICULO-MASTER   ASSIGN TO VEIMASC20530
005400      ORGANIZATION  IS LINE SEQUENTIALC20540
005500      FILE STATUS   IS FS-MAE-VEICULOS.C20550
005600     SELECT VEICULO-IN       ASSIGN TO VEIENTC20560
005700      ORGANIZATION  IS LINE SEQUENTIALC20570
005800      FILE STATUS   IS FS-ENTRADA.C20580
005900     SELECT VEICULO-OUT      ASSIGN TO VEISAIC20590
006000      ORGANIZATION  IS LINE SEQUENTIALC20600
006100      FILE STATUS   IS FS-SAIDA.C20610
006200     SELECT VEICULO-REJ      ASSIGN TO VEIREJC20620
006300      ORGANIZATION  IS LINE SEQUENTIALC20630
006400      FILE STATUS   IS FS-REJEITO.C20640
006500 DATA DIVISION.C20650
006600 FILE SECTION.C20660
006700*               DEFINICION DE ARCHIVO MAESTRO DE CLIENTESC20670
006800 FD  CLIENTE-MASTERC20680
006900     LABEL RECORD IS STANDARD.C20690
007000     COPY OFCLIREG.C20700
007100*               DEFINICION DE ARCHIVO MAESTRO DE VEHICULOSC20710
007200 FD  VEICULO-MASTERC20720
007300     LABEL RECORD IS STANDARD.C20730
007400     COPY OFVEIREG.C20740
007500*               DEFINICION DE ARCHIVO DE NOVEDADES DE VEHICULOSC20750
007600 FD  VEICULO-INC20760
007700     LABEL RECORD IS STANDARD.C20770
007800 01  REG-VEICULO-IN.C20780
007900     02  VEI-IN-ID               PIC 9(09).C20790
008000     02  VEI-IN-PLACA            PIC X(07).C20800
008100     02  VEI-IN-MARCA            PIC X(50).C20810
008200     02  VEI-IN-MODELO           PIC X(100).C20820
008300     02  VEI-IN-ANO              PIC 9(04).C20830
008400     02  VEI-IN-COR              PIC X(30).C20840
008500     02  VEI-IN-CLIENTE-ID       PIC 9(09).C20850
008600     02  FILLER                  PIC X(20).C20860
008700*--- VISTA ALTERNA DE LA PLACA POR CLASE DE POSICION, PARA LAC20870
008800*    RUTINA 220-VALIDA-PLACA-MERCOSUL (LLL9L99).C20880
008900 01  REG-VEICULO-IN-R REDEFINES REG-VEICULO-IN.C20890
009000     02  FILLER                  PIC X(09).C20900
009100     02  VEI-IN-PLACA-LETRAS1    PIC X(03).C20910
009200     02  VEI-IN-PLACA-NUM1       PIC X(01).C20920
009300     02  VEI-IN-PLACA-ALFNUM     PIC X(01).C20930
009400     02  VEI-IN-PLACA-NUM2       PIC X(02).C20940
009500     02  FILLER                  PIC X(213).C20950
009600*               DEFINICION DE ARCHIVO DE VEHICULOS ACEPTADOSC20960
009700 FD  VEICULO-OUTC20970
009800     LABEL RECORD IS STANDARD.C20980
009900 01  REG-VEICULO-OUT.C20990
010000     02  FILLER                  PIC X(230).C21000
010100*               DEFINICION DE ARCHIVO DE VEHICULOS RECHAZADOSC21010
010200 FD  VEICULO-REJC21020
010300     LABEL RECORD IS STANDARD.C21030
010400 01  REG-VEICULO-REJ.C21040
010500     02  REJ-VEI-ID              PIC 9(09).C21050
010600     02  REJ-VEI-PLACA           PIC X(07).C21060
010700     02  REJ-VEI-CLIENTE-ID      PIC 9(09).C21070
010800     02  REJ-MOTIVO              PIC X(40).C21080
010900     02  FILLER                  PIC X(10).C21090
011000 WORKING-STORAGE SECTION.C21100
011100******************************************************************C21110
011200*              RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS      *C21120
011300******************************************************************C21130
011400     COPY OFFSTAT.C21140
011500******************************************************************C21150
011600*         T A B L A   D E   C L I E N T E S   V I G E N T E S    *C21160
011700******************************************************************C21170
011800 77  WKS-QTD-CLIENTES           PIC 9(04) COMP VALUE ZERO.C21180
011900 01  WKS-TABELA-CLIENTES.C21190
012000     02  WKS-TAB-CLIENTE OCCURS 1 TO 9999 TIMESC21200
012100     DEPENDING ON WKS-QTD-CLIENTESC21210
012200     INDEXED BY IDX-CLI.C21220
012300   04  WKS-TAB-CLI-ID       PIC 9(09).C21230
012400   04  WKS-TAB-CLI-ATIVO    PIC X(01).C21240
012500******************************************************************C21250
012600*         T A B L A   D E   V E H I C U L O S   V I G E N T E S *C21260
012700******************************************************************C21270
012800 77  WKS-QTD-VEICULOS           PIC 9(04) COMP VALUE ZERO.C21280
012900 01  WKS-TABELA-VEICULOS.C21290
013000     02  WKS-TAB-VEICULO OCCURS 1 TO 9999 TIMESC21300
013100     DEPENDING ON WKS-QTD-VEICULOSC21310
013200     INDEXED BY IDX-VEI.C21320
013300   04  WKS-TAB-VEI-PLACA    PIC X(07).C21330
013400******************************************************************C21340
013500*              CONTADORES Y CONTROLADORES DE CORRIDA             *C21350
013600******************************************************************C21360
013700 01  WKS-CONTADORES.C21370
013800     02  WKS-LIDOS              PIC 9(07) COMP VALUE ZERO.C21380
013900     02  WKS-ACEITOS            PIC 9(07) COMP VALUE ZERO.C21390
014000     02  WKS-REJEITADOS         PIC 9(07) COMP VALUE ZERO.C21400
014100     02  WKS-REJ-POR-PLACA      PIC 9(07) COMP VALUE ZERO.C21410
014200     02  WKS-REJ-POR-CLIENTE    PIC 9(07) COMP VALUE ZERO.C21420
014300     02  WKS-REJ-POR-DUPL-PLACA PIC 9(07) COMP VALUE ZERO.C21430
014400 01  WKS-INDICES.C21440
014500     02  WKS-I                  PIC 9(04) COMP VALUE ZERO.C21450
014600 01  WKS-FLAGS.C21460
014700     02  WKS-FIM-CLIENTES       PIC 9(01) VALUE ZERO.C21470
014800   88  FIM-CLIENTES                 VALUE 1.C21480
014900     02  WKS-FIM-VEICULOS       PIC 9(01) VALUE ZERO.C21490
015000   88  FIM-VEICULOS                 VALUE 1.C21500
015100     02  WKS-FIM-NOVIDADES      PIC 9(01) VALUE ZERO.C21510
015200   88  FIM-NOVIDADES                VALUE 1.C21520
015300     02  WKS-REG-VALIDO         PIC X(01) VALUE "S".C21530
015400   88  REGISTRO-VALIDO              VALUE "S".C21540
015500   88  REGISTRO-INVALIDO            VALUE "N".C21550
015600     02  WKS-ACHOU-CLIENTE      PIC X(01) VALUE "N".C21560
015700   88  ACHOU-CLIENTE-ATIVO          VALUE "S".C21570
015800     02  WKS-ACHOU-PLACA        PIC X(01) VALUE "N".C21580
015900   88  ACHOU-PLACA                  VALUE "S".C21590
016000 01  WKS-MOTIVO-REJEICAO        PIC X(40) VALUE SPACES.C21600
016100 01  WKS-MOTIVO-REJEICAO-R REDEFINES WKS-MOTIVO-REJEICAO.C21610
016200     02  WKS-MOTIVO-COD         PIC X(04).C21620
016300     02  WKS-MOTIVO-TXT         PIC X(36).C21630
016400******************************************************************C21640
016500*               FECHA DE PROCESO, ANIO EN CURSO PARA LA           *C21650
016600*               VALIDACION DE ANTIGUEDAD DEL VEHICULO             *C21660
016700******************************************************************C21670
016800 01  WKS-DATA-PROCESO.C21680
016900     02  WKS-DATA-PROCESO-AAAAMMDD PIC 9(08) VALUE ZERO.C21690
017000 01  WKS-DATA-PROCESO-R REDEFINES WKS-DATA-PROCESO.C21700
017100     02  WKS-DATA-PROCESO-AAAA  PIC 9(04).C21710
017200     02  WKS-DATA-PROCESO-MM    PIC 9(02).C21720
017300     02  WKS-DATA-PROCESO-DD    PIC 9(02).C21730
017400 01  WKS-ARCHIVO-ANALIZAR       PIC X(08) VALUE SPACES.C21740
017500******************************************************************C21750
017600 PROCEDURE DIVISION.C21760
017700******************************************************************C21770
017800*               S E C C I O N    P R I N C I P A L               *C21780
017900******************************************************************C21790
018000 000-MAIN SECTION.C21800
018100     ACCEPT WKS-DATA-PROCESO-AAAAMMDD FROM DATE YYYYMMDD.C21810
018200     PERFORM 100-APERTURA-ARCHIVOS.C21820
018300     PERFORM 110-CARGA-MAESTRO-CLIENTES.C21830
018400     PERFORM 120-CARGA-MAESTRO-VEICULOS.C21840
018500     PERFORM 200-PROCESA-NOVEDADES.C21850
018600     PERFORM 900-ESTADISTICAS.C21860
018700     PERFORM 950-CIERRA-ARCHIVOS.C21870
018800     STOP RUN.C21880
018900 000-MAIN-E. EXIT.C21890
019000
019100*--------> SERIE 100 - APERTURA DE ARCHIVOSC21900
019200 100-APERTURA-ARCHIVOS SECTION.C21910
019300     OPEN INPUT  CLIENTE-MASTER.C21920
019400     OPEN INPUT  VEICULO-MASTER.C21930
019500     OPEN INPUT  VEICULO-IN.C21940
019600     OPEN OUTPUT VEICULO-OUT.C21950
019700     OPEN OUTPUT VEICULO-REJ.C21960
019800     MOVE 'CLIMAS' TO WKS-ARCHIVO-ANALIZAR.C21970
019900     PERFORM 700-ERRORES-LEC-SECUENCIAL.C21980
020000     MOVE 'VEIMAS' TO WKS-ARCHIVO-ANALIZAR.C21990
020100     PERFORM 700-ERRORES-LEC-SECUENCIAL.C22000
020200     IF FS-ENTRADA NOT = 0C22010
020300  DISPLAY ">>> ERROR AL ABRIR VEICULO-IN FS: " FS-ENTRADAC22020
020400          UPON CONSOLEC22030
020500  MOVE 91 TO RETURN-CODEC22040
020600  STOP RUNC22050
020700     END-IF.C22060
020800 100-APERTURA-ARCHIVOS-E. EXIT.C22070
020900
021000 110-CARGA-MAESTRO-CLIENTES SECTION.C22080
021100     READ CLIENTE-MASTERC22090
021200    AT END SET FIM-CLIENTES TO TRUEC22100
021300     END-READ.C22110
021400     PERFORM 111-CARGA-CLIENTE-NA-TABELAC22120
021500   UNTIL FIM-CLIENTES.C22130
021600 110-CARGA-MAESTRO-CLIENTES-E. EXIT.C22140
021700
021800 111-CARGA-CLIENTE-NA-TABELA.C22150
021900     ADD 1 TO WKS-QTD-CLIENTES.C22160
022000     MOVE CLI-ID    TO WKS-TAB-CLI-ID(WKS-QTD-CLIENTES).C22170
022100     MOVE CLI-ATIVO TO WKS-TAB-CLI-ATIVO(WKS-QTD-CLIENTES).C22180
022200     READ CLIENTE-MASTERC22190
022300    AT END SET FIM-CLIENTES TO TRUEC22200
022400     END-READ.C22210
022500
022600 120-CARGA-MAESTRO-VEICULOS SECTION.C22220
022700     READ VEICULO-MASTERC22230
022800    AT END SET FIM-VEICULOS TO TRUEC22240
022900     END-READ.C22250
023000     PERFORM 121-CARGA-VEICULO-NA-TABELAC22260
023100   UNTIL FIM-VEICULOS.C22270
023200 120-CARGA-MAESTRO-VEICULOS-E. EXIT.C22280
023300
023400 121-CARGA-VEICULO-NA-TABELA.C22290
023500     ADD 1 TO WKS-QTD-VEICULOS.C22300
023600     MOVE VEI-PLACA TO WKS-TAB-VEI-PLACA(WKS-QTD-VEICULOS).C22310
023700     READ VEICULO-MASTERC22320
023800    AT END SET FIM-VEICULOS TO TRUEC22330
023900     END-READ.C22340
024000
024100*--------> SERIE 200 - PROCESO DE NOVEDADESC22350
024200 200-PROCESA-NOVEDADES SECTION.C22360
024300     READ VEICULO-INC22370
024400    AT END SET FIM-NOVIDADES TO TRUEC22380
024500     END-READ.C22390
024600     PERFORM 201-PROCESSA-NOVIDADEC22400
024700   UNTIL FIM-NOVIDADES.C22410
024800 200-PROCESA-NOVEDADES-E. EXIT.C22420
024900
025000 201-PROCESSA-NOVIDADE.C22430
025100     ADD 1 TO WKS-LIDOS.C22440
025200     PERFORM 210-VALIDA-VEICULO.C22450
025300     IF REGISTRO-VALIDOC22460
025400  PERFORM 230-VERIFICA-CLIENTE-ATIVOC22470
025500     END-IF.C22480
025600     IF REGISTRO-VALIDOC22490
025700  PERFORM 240-VERIFICA-PLACA-DUPLICADAC22500
025800     END-IF.C22510
025900     IF REGISTRO-VALIDOC22520
026000  PERFORM 250-ESCRITURA-VEICULO-OUTC22530
026100     ELSEC22540
026200  PERFORM 260-ESCRITURA-VEICULO-REJC22550
026300     END-IF.C22560
026400     READ VEICULO-INC22570
026500    AT END SET FIM-NOVIDADES TO TRUEC22580
026600     END-READ.C22590
026700
026800*--------> VALIDA MARCA/MODELO/ANIO OBLIGATORIOS Y PLACAC22600
026900 210-VALIDA-VEICULO SECTION.C22610
027000     SET REGISTRO-VALIDO TO TRUE.C22620
027100     MOVE SPACES TO WKS-MOTIVO-REJEICAO.C22630
027150     IF VEI-IN-MARCA = SPACESC22631
027160        OR VEI-IN-MARCA(1:2) = SPACESC22632
027170     SET REGISTRO-INVALIDO TO TRUEC22633
027180     MOVE "MARCA OBLIGATORIA, 2-50 CARACTERES"C22634
027190          TO WKS-MOTIVO-REJEICAOC22635
027200     END-IF.C22636
027210     IF REGISTRO-VALIDOC22637
027220        IF VEI-IN-MODELO = SPACESC22638
027230           OR VEI-IN-MODELO(1:2) = SPACESC22639
027240           SET REGISTRO-INVALIDO TO TRUEC22640
027250           MOVE "MODELO OBLIGATORIO, 2-100 CARACTERES"C22641
027260                TO WKS-MOTIVO-REJEICAOC22642
027270        END-IFC22643
027280     END-IF.C22644
027290     IF REGISTRO-VALIDOC22645
027300        IF VEI-IN-ANO = ZEROSC22646
027310           SET REGISTRO-INVALIDO TO TRUEC22650
027320           MOVE "ANIO DEL VEHICULO OBLIGATORIO"C22660
027330                TO WKS-MOTIVO-REJEICAOC22670
027340        END-IFC22675
027350     END-IF.C22680
027360     IF REGISTRO-VALIDOC22690
027370  PERFORM 220-VALIDA-PLACA-MERCOSULC22700
027380     END-IF.C22710
028000 210-VALIDA-VEICULO-E. EXIT.C22720
028100
028200*--------> FORMATO MERCOSUL LLL9L99 (3 LETRAS, 1 DIGITO,C22730
028300*          1 ALFANUMERICO, 2 DIGITOS) - TCK-03168C22740
028400 220-VALIDA-PLACA-MERCOSUL SECTION.C22750
028500     IF (VEI-IN-PLACA-LETRAS1(1:1) < "A" ORC22760
028600   VEI-IN-PLACA-LETRAS1(1:1) > "Z")C22770
028700  OR (VEI-IN-PLACA-LETRAS1(2:1) < "A" ORC22780
028800   VEI-IN-PLACA-LETRAS1(2:1) > "Z")C22790
028900  OR (VEI-IN-PLACA-LETRAS1(3:1) < "A" ORC22800
029000   VEI-IN-PLACA-LETRAS1(3:1) > "Z")C22810
029100  SET REGISTRO-INVALIDO TO TRUEC22820
029200     END-IFC22830
029300     IF REGISTRO-VALIDO ANDC22840
029400  (VEI-IN-PLACA-NUM1 < "0" OR VEI-IN-PLACA-NUM1 > "9")C22850
029500  SET REGISTRO-INVALIDO TO TRUEC22860
029600     END-IFC22870
029700     IF REGISTRO-VALIDO ANDC22880
029800  (VEI-IN-PLACA-NUM2(1:1) < "0" ORC22890
029900   VEI-IN-PLACA-NUM2(1:1) > "9")C22900
030000  OR (VEI-IN-PLACA-NUM2(2:1) < "0" ORC22910
030100   VEI-IN-PLACA-NUM2(2:1) > "9")C22920
030200  SET REGISTRO-INVALIDO TO TRUEC22930
030300     END-IFC22940
030400     IF REGISTRO-INVALIDOC22950
030500  MOVE "PLACA FUERA DE FORMATO MERCOSUL (LLL9L99)"C22960
030600       TO WKS-MOTIVO-REJEICAOC22970
030700  ADD 1 TO WKS-REJ-POR-PLACAC22980
030800     END-IF.C22990
030900 220-VALIDA-PLACA-MERCOSUL-E. EXIT.C23000
031000
031100*--------> BUSCA AL CLIENTE DUENO Y VERIFICA QUE ESTE ACTIVOC23010
031200 230-VERIFICA-CLIENTE-ATIVO SECTION.C23020
031300     SET ACHOU-CLIENTE-ATIVO TO FALSE.C23030
031400     MOVE 1 TO WKS-I.C23040
031500     PERFORM 231-COMPARA-CLIENTE-TABELAC23050
031600   UNTIL WKS-I > WKS-QTD-CLIENTES.C23060
031700     IF NOT ACHOU-CLIENTE-ATIVOC23070
031800  SET REGISTRO-INVALIDO TO TRUEC23080
031900  MOVE "CLIENTE INEXISTENTE O INACTIVO"C23090
032000       TO WKS-MOTIVO-REJEICAOC23100
032100  ADD 1 TO WKS-REJ-POR-CLIENTEC23110
032200     END-IF.C23120
032300 230-VERIFICA-CLIENTE-ATIVO-E. EXIT.C23130
032400
032500 231-COMPARA-CLIENTE-TABELA.C23140
032600     IF WKS-TAB-CLI-ID(WKS-I) = VEI-IN-CLIENTE-ID ANDC23150
032700  WKS-TAB-CLI-ATIVO(WKS-I) = "S"C23160
032800  SET ACHOU-CLIENTE-ATIVO TO TRUEC23170
032900     END-IF.C23180
033000     ADD 1 TO WKS-I.C23190
033100
033200*--------> BUSCA LA PLACA EN LA TABLA DE VEHICULOS VIGENTESC23200
033300 240-VERIFICA-PLACA-DUPLICADA SECTION.C23210
033400     SET ACHOU-PLACA TO FALSE.C23220
033500     MOVE 1 TO WKS-I.C23230
033600     PERFORM 241-COMPARA-PLACA-TABELAC23240
033700   UNTIL WKS-I > WKS-QTD-VEICULOS.C23250
033800     IF ACHOU-PLACAC23260
033900  SET REGISTRO-INVALIDO TO TRUEC23270
034000  MOVE "PLACA YA EXISTE EN EL MAESTRO"C23280
034100       TO WKS-MOTIVO-REJEICAOC23290
034200  ADD 1 TO WKS-REJ-POR-DUPL-PLACAC23300
034300     END-IF.C23310
034400 240-VERIFICA-PLACA-DUPLICADA-E. EXIT.C23320
034500
034600 241-COMPARA-PLACA-TABELA.C23330
034700     IF WKS-TAB-VEI-PLACA(WKS-I) = VEI-IN-PLACAC23340
034800  SET ACHOU-PLACA TO TRUEC23350
034900     END-IF.C23360
035000     ADD 1 TO WKS-I.C23370
035100
035200*--------> ESCRITURA DEL VEHICULO ACEPTADO Y ALTA EN LA TABLAC23380
035300 250-ESCRITURA-VEICULO-OUT SECTION.C23390
035400     MOVE VEI-IN-ID          TO VEI-ID.C23400
035500     MOVE VEI-IN-PLACA       TO VEI-PLACA.C23410
035600     MOVE VEI-IN-MARCA       TO VEI-MARCA.C23420
035700     MOVE VEI-IN-MODELO      TO VEI-MODELO.C23430
035800     MOVE VEI-IN-ANO         TO VEI-ANO.C23440
035900     MOVE VEI-IN-COR         TO VEI-COR.C23450
036000     MOVE VEI-IN-CLIENTE-ID  TO VEI-CLIENTE-ID.C23460
036100     SET  VEI-ATIVO-SIM      TO TRUE.C23470
036200     WRITE REG-VEICULO-OUT FROM REG-VEICULO.C23480
036300     ADD 1 TO WKS-ACEITOS.C23490
036400     ADD 1 TO WKS-QTD-VEICULOS.C23500
036500     MOVE VEI-PLACA TO WKS-TAB-VEI-PLACA(WKS-QTD-VEICULOS).C23510
036600 250-ESCRITURA-VEICULO-OUT-E. EXIT.C23520
036700
036800*--------> ESCRITURA DEL VEHICULO RECHAZADO CON SU MOTIVOC23530
036900 260-ESCRITURA-VEICULO-REJ SECTION.C23540
037000     MOVE VEI-IN-ID          TO REJ-VEI-ID.C23550
037100     MOVE VEI-IN-PLACA       TO REJ-VEI-PLACA.C23560
037200     MOVE VEI-IN-CLIENTE-ID  TO REJ-VEI-CLIENTE-ID.C23570
037300     MOVE WKS-MOTIVO-REJEICAO TO REJ-MOTIVO.C23580
037400     WRITE REG-VEICULO-REJ.C23590
037500     ADD 1 TO WKS-REJEITADOS.C23600
037600 260-ESCRITURA-VEICULO-REJ-E. EXIT.C23610
037700
037800*--------> SERIE 700 - EVALUACION CENTRALIZADA DE FILE STATUSC23620
037900*          DE LOS ARCHIVOS MAESTROS ABIERTOS EN INPUTC23630
038000 700-ERRORES-LEC-SECUENCIAL SECTION.C23640
038100     EVALUATE WKS-ARCHIVO-ANALIZARC23650
038200     WHEN "CLIMAS"C23660
038300    IF FS-MAE-CLIENTES NOT = 0 AND NOT = 97C23670
038400       MOVE 'OPEN'    TO ACCIONC23680
038500       MOVE SPACES    TO LLAVEC23690
038600       MOVE 'CLIMAS'  TO ARCHIVOC23700
038700       MOVE 'OFI2VEI' TO PROGRAMAC23710
038800       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C23720
038900          LLAVE, FS-MAE-CLIENTES, FSE-MAE-CLIENTESC23730
039000       DISPLAY ">>> ERROR AL ABRIR CLIENTE-MASTER <<<"C23740
039100               UPON CONSOLEC23750
039200       MOVE 91 TO RETURN-CODEC23760
039300       STOP RUNC23770
039400    END-IFC23780
039500     WHEN "VEIMAS"C23790
039600    IF FS-MAE-VEICULOS NOT = 0 AND NOT = 97C23800
039700       MOVE 'OPEN'    TO ACCIONC23810
039800       MOVE SPACES    TO LLAVEC23820
039900       MOVE 'VEIMAS'  TO ARCHIVOC23830
040000       MOVE 'OFI2VEI' TO PROGRAMAC23840
040100       CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,C23850
040200          LLAVE, FS-MAE-VEICULOS, FSE-MAE-VEICULOSC23860
040300       DISPLAY ">>> ERROR AL ABRIR VEICULO-MASTER <<<"C23870
040400               UPON CONSOLEC23880
040500       MOVE 91 TO RETURN-CODEC23890
040600       STOP RUNC23900
040700    END-IFC23910
040800     END-EVALUATE.C23920
040900     INITIALIZE WKS-ARCHIVO-ANALIZAR.C23930
041000 700-ERRORES-LEC-SECUENCIAL-E. EXIT.C23940
041100
041200*--------> SERIE 900 - TOTALES DE CONTROLC23950
041300 900-ESTADISTICAS SECTION.C23960
041400     DISPLAY "================================================"C23970
041500       UPON CONSOLE.C23980
041600     DISPLAY "  OFI2VEI - MANTENIMIENTO DE VEHICULOS - RESUMEN "C23990
041700       UPON CONSOLE.C24000
041800     DISPLAY "  FECHA DE PROCESO : " WKS-DATA-PROCESO-DD "/"C24010
041900       WKS-DATA-PROCESO-MM "/" WKS-DATA-PROCESO-AAAAC24020
042000       UPON CONSOLE.C24030
042100     DISPLAY "================================================"C24040
042200       UPON CONSOLE.C24050
042300     DISPLAY "  REGISTROS LEIDOS      : " WKS-LIDOSC24060
042400       UPON CONSOLE.C24070
042500     DISPLAY "  REGISTROS ACEPTADOS   : " WKS-ACEITOSC24080
042600       UPON CONSOLE.C24090
042700     DISPLAY "  REGISTROS RECHAZADOS  : " WKS-REJEITADOSC24100
042800       UPON CONSOLE.C24110
042900     DISPLAY "   - POR PLACA INVALIDA : " WKS-REJ-POR-PLACAC24120
043000       UPON CONSOLE.C24130
043100     DISPLAY "   - POR CLIENTE INACT. : " WKS-REJ-POR-CLIENTEC24140
043200       UPON CONSOLE.C24150
043300     DISPLAY "   - POR PLACA DUPLICADA: " WKS-REJ-POR-DUPL-PLACAC24160
043400       UPON CONSOLE.C24170
043500     DISPLAY "================================================"C24180
043600       UPON CONSOLE.C24190
043700 900-ESTADISTICAS-E. EXIT.C24200
043800
043900 950-CIERRA-ARCHIVOS SECTION.C24210
044000     CLOSE CLIENTE-MASTER VEICULO-MASTER VEICULO-INC24220
044100     VEICULO-OUT VEICULO-REJ.C24230
044200 950-CIERRA-ARCHIVOS-E. EXIT.C24240
