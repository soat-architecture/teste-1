000100******************************************************************OF6010
000200*    OFITPREG  - LAYOUT DE LINEA DE PIEZA DE LA OS (ITEM-PECA)   *OF6020
000300*    APLICACION : OFICINA - TALLER MECANICO                     *OF6030
000400*    PROGRAMADOR: E. RAMIREZ (EEDR)            FECHA: 21/04/1989 *OF6040
000500*    DESCRIPCION: LINEA DE PIEZA VENDIDA DENTRO DE UNA ORDEN DE  *OF6060
000600*                 SERVICIO. IP-VALOR-TOTAL ES CAMPO DERIVADO,    *OF6070
000700*                 NO SE GRABA EN EL MAESTRO DE NOVEDADES.        *OF6080
000800* 1989-04-21 EEDR TCK-03051 VERSION INICIAL                       OF6090
000900******************************************************************OF6100
001000 01  REG-ITEM-PECA.                                               OF6110
001100     02  IP-OS-ID                PIC 9(09).                      OF6120
001200     02  IP-PECA-ID              PIC 9(09).                      OF6130
001300     02  IP-QUANTIDADE           PIC 9(05).                      OF6140
001400     02  IP-VALOR-UNITARIO       PIC S9(08)V99.                  OF6150
001500     02  IP-VALOR-TOTAL          PIC S9(08)V99.                  OF6160
001600     02  FILLER                  PIC X(10).                      OF6170
